000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. AST-ASSET-LOOKUP.
000030       AUTHOR. RKANTOR.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 09/09/1989.
000060       DATE-COMPILED. 09/09/1989.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * AST-ASSET-LOOKUP - READS ONE REQUEST CARD AGAINST THE
000100      * AST-ASSET-MASTER FILE, WHICH COMES IN ASSET-ID ASCENDING
000110      * SEQUENCE.  MODE 'K' IS A KEYED LOOKUP - THE MASTER IS
000120      * LOADED INTO A TABLE AND BINARY-SEARCHED ON ASSET-ID, ONE
000130      * RESULT ROW AT MOST.  MODE 'F' IS A FILTERED LIST - EVERY
000140      * MASTER ROW IS TESTED AGAINST WHICHEVER OF ASSET-ID PREFIX,
000150      * NAME SUBSTRING, MARKET, AND TYPE ARE NOT BLANK ON THE
000160      * REQUEST CARD, ALL SUPPLIED FILTERS MUST MATCH, AND EVERY
000170      * MASTER ROW THAT PASSES IS WRITTEN TO THE RESULT FILE, WITH
000180      * ITS FUNDAMENTALS AND VALUATION FIELDS CARRIED ALONG.
000190      *----------------------------------------------------------*
000200      * CHANGE LOG
000210      *----------------------------------------------------------*
000220      * 09/09/89 RKANTOR   FIRST CUT - KEYED LOOKUP ONLY.           *
000230      * 03/15/93 RKANTOR   ADDED FILTERED-LIST MODE - REQ 3180,
000240      *                    DESK WANTED TO BROWSE THE MASTER BY
000250      *                    MARKET AND TYPE WITHOUT KNOWING THE
000260      *                    EXACT ASSET-ID.                         *
000270      * 01/08/99 RKANTOR   Y2K REVIEW - UPDATED-DATE ON THE MASTER
000280      *                    ALREADY CARRIES FULL CENTURY-YEAR, NO
000290      *                    CHANGE REQUIRED HERE.                   *
000300      * 03/11/09 RKANTOR   RESULT ROW WAS IDENTITY FIELDS ONLY -
000310      *                    MARKET-CAP/EPS/ROE/ROA/PER/DIVIDEND-
000320      *                    YIELD/DIVIDEND-FREQ WERE ON THE MASTER
000330      *                    BUT NEVER LEFT IT.  CARRIED THEM INTO
000340      *                    THE WORKING TABLE AND THE RESULT ROW -
000350      *                    REQ 8140, DESK PULLING VALUATION OFF
000360      *                    THIS REPORT INSTEAD OF THE MASTER DUMP.
000370      *                    MASTER FD NO LONGER REDEFINES FUNDA-
000380      *                    MENTALS/VALUATION OVER THE IDENTITY
000390      *                    BYTES - THOSE FIELDS CO-EXIST NOW,
000400      *                    SAME FLAT LAYOUT AS ASTMST.           *
000410      *----------------------------------------------------------*
000420       ENVIRONMENT DIVISION.
000430       CONFIGURATION SECTION.
000440       SPECIAL-NAMES.
000450           C01 IS TOP-OF-FORM.
000460       INPUT-OUTPUT SECTION.
000470       FILE-CONTROL.
000480           SELECT AST-LOOKUP-REQUEST ASSIGN TO "ASTREQ"
000490               ORGANIZATION IS LINE SEQUENTIAL
000500               FILE STATUS IS WS-REQ-STATUS.
000510           SELECT AST-ASSET-MASTER ASSIGN TO "ASTMST"
000520               ORGANIZATION IS LINE SEQUENTIAL
000530               FILE STATUS IS WS-MST-STATUS.
000540           SELECT AST-LOOKUP-RESULT ASSIGN TO "ASTRES"
000550               ORGANIZATION IS LINE SEQUENTIAL
000560               FILE STATUS IS WS-RES-STATUS.
000570       DATA DIVISION.
000580       FILE SECTION.
000590       FD  AST-LOOKUP-REQUEST.
000600       01  AST-LOOKUP-REQUEST.
000610           05  AST-REQ-MODE-CDE              PIC X(01).
000620               88  AST-REQ-MODE-KEYED            VALUE 'K'.
000630               88  AST-REQ-MODE-FILTERED         VALUE 'F'.
000640           05  AST-REQ-KEYED-VIEW.
000650               10  AST-REQ-ASSET-ID           PIC X(32).
000660               10  FILLER                     PIC X(95).
000670           05  AST-REQ-FILTER-VIEW REDEFINES AST-REQ-KEYED-VIEW.
000680               10  AST-REQ-ID-PREFIX          PIC X(32).
000690               10  AST-REQ-NAME-SUBSTR        PIC X(40).
000700               10  AST-REQ-MARKET-EQ          PIC X(16).
000710               10  AST-REQ-TYPE-EQ            PIC X(16).
000720               10  FILLER                     PIC X(07).
000730       FD  AST-ASSET-MASTER.
000740       01  AST-ASSET-MASTER.
000750           05  AST-RECORD-CODE               PIC X(3).
000760           05  AST-ASSET-ID                  PIC X(32).
000770           05  AST-ASSET-NAME                PIC X(40).
000780           05  AST-MARKET                    PIC X(16).
000790           05  AST-EXCHANGE                  PIC X(16).
000800           05  AST-ASSET-TYPE-CDE            PIC X(16).
000810           05  AST-UPDATED-DATE              PIC 9(8).
000820           05  AST-MARKET-CAP                PIC S9(18)
000830                SIGN TRAILING SEPARATE.
000840           05  AST-EPS                       PIC S9(9)V9(2)
000850                SIGN TRAILING SEPARATE.
000860           05  AST-ROE                       PIC S9(3)V9(2)
000870                SIGN TRAILING SEPARATE.
000880           05  AST-ROA                       PIC S9(3)V9(2)
000890                SIGN TRAILING SEPARATE.
000900           05  AST-PER                       PIC S9(5)V9(2)
000910                SIGN TRAILING SEPARATE.
000920           05  AST-DIVIDEND-YIELD            PIC S9(3)V9(2)
000930                SIGN TRAILING SEPARATE.
000940           05  AST-DIVIDEND-FREQUENCY        PIC 9(2).
000950           05  FILLER                        PIC X(20).
000960      *----------------------------------------------------------*
000970      * PRE-1989 VAULT TAPE VIEW - IDENTITY FIELDS ONLY, SAME AS
000980      * THE ONE ON THE ASTMST COPYBOOK.
000990      *----------------------------------------------------------*
001000       01  AST-ASSET-MASTER-OLD-VIEW REDEFINES AST-ASSET-MASTER.
001010           05  FILLER                        PIC X(3).
001020           05  FILLER                        PIC X(32).
001030           05  AST-OLD-ASSET-NAME            PIC X(40).
001040           05  AST-OLD-MARKET                PIC X(16).
001050           05  AST-OLD-EXCHANGE              PIC X(16).
001060           05  AST-OLD-ASSET-TYPE-CDE        PIC X(16).
001070           05  AST-OLD-UPDATED-DATE          PIC 9(8).
001080           05  FILLER                        PIC X(79).
001090       FD  AST-LOOKUP-RESULT.
001100       01  AST-LOOKUP-RESULT.
001110           05  RES-ASSET-ID                  PIC X(32).
001120           05  RES-ASSET-NAME                PIC X(40).
001130           05  RES-MARKET                    PIC X(16).
001140           05  RES-EXCHANGE                  PIC X(16).
001150           05  RES-ASSET-TYPE-CDE            PIC X(16).
001160           05  RES-UPDATED-DATE              PIC 9(8).
001170           05  RES-MARKET-CAP                PIC S9(18)
001180                SIGN TRAILING SEPARATE.
001190           05  RES-EPS                       PIC S9(9)V9(2)
001200                SIGN TRAILING SEPARATE.
001210           05  RES-ROE                       PIC S9(3)V9(2)
001220                SIGN TRAILING SEPARATE.
001230           05  RES-ROA                       PIC S9(3)V9(2)
001240                SIGN TRAILING SEPARATE.
001250           05  RES-PER                       PIC S9(5)V9(2)
001260                SIGN TRAILING SEPARATE.
001270           05  RES-DIVIDEND-YIELD            PIC S9(3)V9(2)
001280                SIGN TRAILING SEPARATE.
001290           05  RES-DIVIDEND-FREQUENCY        PIC 9(2).
001300           05  FILLER                        PIC X(09).
001310       WORKING-STORAGE SECTION.
001320       01  WS-FILE-STATUS-AREA.
001330           05  WS-REQ-STATUS                PIC X(02) VALUE SPACES.
001340           05  WS-MST-STATUS                PIC X(02) VALUE SPACES.
001350           05  WS-RES-STATUS                PIC X(02) VALUE SPACES.
001360           05  FILLER                        PIC X(06).
001370       01  WS-MATCH-SWITCHES.
001380           05  WS-ID-MATCH-SW                PIC X(01) VALUE 'Y'.
001390               88  WS-ID-MATCHES                 VALUE 'Y'.
001400               88  WS-ID-NO-MATCH                 VALUE 'N'.
001410           05  WS-NAME-MATCH-SW              PIC X(01) VALUE 'Y'.
001420               88  WS-NAME-MATCHES                VALUE 'Y'.
001430               88  WS-NAME-NO-MATCH               VALUE 'N'.
001440           05  FILLER                        PIC X(08).
001450       01  WS-ASSET-TAB.
001460           05  WS-ASSET-ENTRY OCCURS 2000 TIMES
001470                   INDEXED BY WS-AX.
001480               10  WS-A-ASSET-ID              PIC X(32).
001490               10  WS-A-ASSET-NAME            PIC X(40).
001500               10  WS-A-MARKET                PIC X(16).
001510               10  WS-A-EXCHANGE              PIC X(16).
001520               10  WS-A-ASSET-TYPE-CDE        PIC X(16).
001530               10  WS-A-UPDATED-DATE          PIC 9(8).
001540               10  WS-A-MARKET-CAP            PIC S9(18)
001550                        SIGN TRAILING SEPARATE.
001560               10  WS-A-EPS                   PIC S9(9)V9(2)
001570                        SIGN TRAILING SEPARATE.
001580               10  WS-A-ROE                   PIC S9(3)V9(2)
001590                        SIGN TRAILING SEPARATE.
001600               10  WS-A-ROA                   PIC S9(3)V9(2)
001610                        SIGN TRAILING SEPARATE.
001620               10  WS-A-PER                   PIC S9(5)V9(2)
001630                        SIGN TRAILING SEPARATE.
001640               10  WS-A-DIVIDEND-YIELD        PIC S9(3)V9(2)
001650                        SIGN TRAILING SEPARATE.
001660               10  WS-A-DIVIDEND-FREQUENCY    PIC 9(2).
001670       01  WS-WORK-AREA.
001680           05  WS-ASSET-COUNT                PIC 9(4) COMP.
001690           05  WS-LOW-IX                     PIC 9(4) COMP.
001700           05  WS-HIGH-IX                    PIC 9(4) COMP.
001710           05  WS-MID-IX                     PIC 9(4) COMP.
001720           05  WS-NAME-FILTER-LEN            PIC 9(2) COMP.
001730           05  WS-ID-PREFIX-LEN              PIC 9(2) COMP.
001740           05  WS-SUBSTR-POS                 PIC 9(2) COMP.
001750           05  WS-MAX-START-POS              PIC 9(2) COMP.
001760           05  FILLER                        PIC X(06).
001770       PROCEDURE DIVISION.
001780      *----------------------------------------------------------*
001790       A0001-MAIN.
001800      *----------------------------------------------------------*
001810           PERFORM B1000-OPEN-FILES        THRU B1000-EXIT.
001820           PERFORM B1000-READ-REQUEST      THRU B1000-READ-REQUEST-EXIT.
001830           PERFORM C1000-LOAD-MASTER-TABLE THRU C1000-EXIT.
001840           IF AST-REQ-MODE-KEYED
001850               PERFORM E1000-KEYED-LOOKUP  THRU E1000-EXIT
001860           ELSE
001870               PERFORM E2000-FILTERED-LIST THRU E2000-EXIT
001880           END-IF.
001890           PERFORM Z1000-CLOSE-FILES       THRU Z1000-EXIT.
001900           STOP RUN.
001910       A0001-MAIN-EXIT.
001920           EXIT.
001930      *----------------------------------------------------------*
001940       B1000-OPEN-FILES.
001950           OPEN INPUT AST-LOOKUP-REQUEST.
001960           OPEN INPUT AST-ASSET-MASTER.
001970           OPEN OUTPUT AST-LOOKUP-RESULT.
001980       B1000-EXIT.
001990           EXIT.
002000      *----------------------------------------------------------*
002010       B1000-READ-REQUEST.
002020           READ AST-LOOKUP-REQUEST
002030               AT END
002040                   MOVE '10' TO WS-REQ-STATUS
002050           END-READ.
002060           MOVE 40 TO WS-NAME-FILTER-LEN.
002070           PERFORM B1010-SHRINK-NAME-LEN THRU B1010-EXIT
002080               UNTIL WS-NAME-FILTER-LEN = 0
002090               OR AST-REQ-NAME-SUBSTR (WS-NAME-FILTER-LEN:1) NOT = SPACE.
002100           MOVE 32 TO WS-ID-PREFIX-LEN.
002110           PERFORM B1020-SHRINK-ID-LEN THRU B1020-EXIT
002120               UNTIL WS-ID-PREFIX-LEN = 0
002130               OR AST-REQ-ID-PREFIX (WS-ID-PREFIX-LEN:1) NOT = SPACE.
002140       B1000-READ-REQUEST-EXIT.
002150           EXIT.
002160      *----------------------------------------------------------*
002170       B1010-SHRINK-NAME-LEN.
002180           SUBTRACT 1 FROM WS-NAME-FILTER-LEN.
002190       B1010-EXIT.
002200           EXIT.
002210      *----------------------------------------------------------*
002220       B1020-SHRINK-ID-LEN.
002230           SUBTRACT 1 FROM WS-ID-PREFIX-LEN.
002240       B1020-EXIT.
002250           EXIT.
002260      *----------------------------------------------------------*
002270       C1000-LOAD-MASTER-TABLE.
002280           MOVE 0 TO WS-ASSET-COUNT.
002290           READ AST-ASSET-MASTER
002300               AT END
002310                   MOVE '10' TO WS-MST-STATUS
002320           END-READ.
002330           PERFORM C1010-LOAD-ONE-ASSET THRU C1010-EXIT
002340               UNTIL WS-MST-STATUS = '10'.
002350       C1000-EXIT.
002360           EXIT.
002370      *----------------------------------------------------------*
002380       C1010-LOAD-ONE-ASSET.
002390           ADD 1 TO WS-ASSET-COUNT.
002400           SET WS-AX TO WS-ASSET-COUNT.
002410           MOVE AST-ASSET-ID        TO WS-A-ASSET-ID (WS-AX).
002420           MOVE AST-ASSET-NAME      TO WS-A-ASSET-NAME (WS-AX).
002430           MOVE AST-MARKET          TO WS-A-MARKET (WS-AX).
002440           MOVE AST-EXCHANGE        TO WS-A-EXCHANGE (WS-AX).
002450           MOVE AST-ASSET-TYPE-CDE  TO WS-A-ASSET-TYPE-CDE (WS-AX).
002460           MOVE AST-UPDATED-DATE    TO WS-A-UPDATED-DATE (WS-AX).
002470           MOVE AST-MARKET-CAP      TO WS-A-MARKET-CAP (WS-AX).
002480           MOVE AST-EPS             TO WS-A-EPS (WS-AX).
002490           MOVE AST-ROE             TO WS-A-ROE (WS-AX).
002500           MOVE AST-ROA             TO WS-A-ROA (WS-AX).
002510           MOVE AST-PER             TO WS-A-PER (WS-AX).
002520           MOVE AST-DIVIDEND-YIELD  TO WS-A-DIVIDEND-YIELD (WS-AX).
002530           MOVE AST-DIVIDEND-FREQUENCY
002540                                    TO WS-A-DIVIDEND-FREQUENCY (WS-AX).
002550           READ AST-ASSET-MASTER
002560               AT END
002570                   MOVE '10' TO WS-MST-STATUS
002580           END-READ.
002590       C1010-EXIT.
002600           EXIT.
002610      *----------------------------------------------------------*
002620      * E1000 - BINARY SEARCH THE IN-MEMORY TABLE ON ASSET-ID.  THE
002630      * MASTER FEED IS SORTED ASCENDING ON ASSET-ID, SAME KEY THE
002640      * TABLE WAS LOADED IN, SO THE USUAL LOW/HIGH/MID NARROWING
002650      * APPLIES.  AT MOST ONE RESULT ROW IS WRITTEN.
002660      *----------------------------------------------------------*
002670       E1000-KEYED-LOOKUP.
002680           MOVE 1 TO WS-LOW-IX.
002690           MOVE WS-ASSET-COUNT TO WS-HIGH-IX.
002700           SET WS-ID-NO-MATCH TO TRUE.
002710           PERFORM E1010-SEARCH-STEP THRU E1010-EXIT
002720               UNTIL WS-LOW-IX > WS-HIGH-IX OR WS-ID-MATCHES.
002730           IF WS-ID-MATCHES
002740               PERFORM F1000-WRITE-RESULT-ROW THRU F1000-EXIT
002750           END-IF.
002760       E1000-EXIT.
002770           EXIT.
002780      *----------------------------------------------------------*
002790       E1010-SEARCH-STEP.
002800           COMPUTE WS-MID-IX = (WS-LOW-IX + WS-HIGH-IX) / 2.
002810           SET WS-AX TO WS-MID-IX.
002820           IF WS-A-ASSET-ID (WS-AX) = AST-REQ-ASSET-ID
002830               SET WS-ID-MATCHES TO TRUE
002840           ELSE
002850               IF WS-A-ASSET-ID (WS-AX) < AST-REQ-ASSET-ID
002860                   COMPUTE WS-LOW-IX = WS-MID-IX + 1
002870               ELSE
002880                   IF WS-MID-IX = 1
002890                       COMPUTE WS-HIGH-IX = 0
002900                   ELSE
002910                       COMPUTE WS-HIGH-IX = WS-MID-IX - 1
002920                   END-IF
002930               END-IF
002940           END-IF.
002950       E1010-EXIT.
002960           EXIT.
002970      *----------------------------------------------------------*
002980      * E2000 - FILTERED LIST.  ANY REQUEST FIELD LEFT BLANK IS NOT
002990      * TESTED.  ASSET-ID-PREFIX IS A LEADING-SUBSTRING TEST, NAME-
003000      * SUBSTR MAY MATCH ANYWHERE IN THE NAME, MARKET AND TYPE ARE
003010      * EXACT.  ALL SUPPLIED FILTERS MUST PASS.
003020      *----------------------------------------------------------*
003030       E2000-FILTERED-LIST.
003040           PERFORM E2010-CHECK-ONE-ASSET THRU E2010-EXIT
003050               VARYING WS-AX FROM 1 BY 1
003060               UNTIL WS-AX > WS-ASSET-COUNT.
003070       E2000-EXIT.
003080           EXIT.
003090      *----------------------------------------------------------*
003100       E2010-CHECK-ONE-ASSET.
003110           SET WS-ID-MATCHES TO TRUE.
003120           IF AST-REQ-ID-PREFIX NOT = SPACES
003130               IF WS-A-ASSET-ID (WS-AX) (1:WS-ID-PREFIX-LEN)
003140                  NOT = AST-REQ-ID-PREFIX (1:WS-ID-PREFIX-LEN)
003150                   SET WS-ID-NO-MATCH TO TRUE
003160               END-IF
003170           END-IF.
003180           IF WS-ID-MATCHES
003190               IF AST-REQ-MARKET-EQ NOT = SPACES
003200                   AND WS-A-MARKET (WS-AX) NOT = AST-REQ-MARKET-EQ
003210                   SET WS-ID-NO-MATCH TO TRUE
003220               END-IF
003230           END-IF.
003240           IF WS-ID-MATCHES
003250               IF AST-REQ-TYPE-EQ NOT = SPACES
003260                   AND WS-A-ASSET-TYPE-CDE (WS-AX) NOT = AST-REQ-TYPE-EQ
003270                   SET WS-ID-NO-MATCH TO TRUE
003280               END-IF
003290           END-IF.
003300           IF WS-ID-MATCHES AND WS-NAME-FILTER-LEN > 0
003310               PERFORM F2000-SUBSTRING-MATCH THRU F2000-EXIT
003320               IF WS-NAME-NO-MATCH
003330                   SET WS-ID-NO-MATCH TO TRUE
003340               END-IF
003350           END-IF.
003360           IF WS-ID-MATCHES
003370               PERFORM F1000-WRITE-RESULT-ROW THRU F1000-EXIT
003380           END-IF.
003390       E2010-EXIT.
003400           EXIT.
003410      *----------------------------------------------------------*
003420      * F1000 - EMIT ONE RESULT ROW OFF THE CURRENT TABLE ENTRY AT
003430      * WS-AX.
003440      *----------------------------------------------------------*
003450       F1000-WRITE-RESULT-ROW.
003460           MOVE WS-A-ASSET-ID (WS-AX)       TO RES-ASSET-ID.
003470           MOVE WS-A-ASSET-NAME (WS-AX)     TO RES-ASSET-NAME.
003480           MOVE WS-A-MARKET (WS-AX)         TO RES-MARKET.
003490           MOVE WS-A-EXCHANGE (WS-AX)       TO RES-EXCHANGE.
003500           MOVE WS-A-ASSET-TYPE-CDE (WS-AX) TO RES-ASSET-TYPE-CDE.
003510           MOVE WS-A-UPDATED-DATE (WS-AX)   TO RES-UPDATED-DATE.
003520           MOVE WS-A-MARKET-CAP (WS-AX)     TO RES-MARKET-CAP.
003530           MOVE WS-A-EPS (WS-AX)            TO RES-EPS.
003540           MOVE WS-A-ROE (WS-AX)            TO RES-ROE.
003550           MOVE WS-A-ROA (WS-AX)            TO RES-ROA.
003560           MOVE WS-A-PER (WS-AX)            TO RES-PER.
003570           MOVE WS-A-DIVIDEND-YIELD (WS-AX) TO RES-DIVIDEND-YIELD.
003580           MOVE WS-A-DIVIDEND-FREQUENCY (WS-AX)
003590                                    TO RES-DIVIDEND-FREQUENCY.
003600           WRITE AST-LOOKUP-RESULT.
003610       F1000-EXIT.
003620           EXIT.
003630      *----------------------------------------------------------*
003640      * F2000 - DOES AST-REQ-NAME-SUBSTR APPEAR ANYWHERE IN THE
003650      * CURRENT TABLE ENTRY'S ASSET NAME.  NO INTRINSIC SUBSTRING
003660      * FUNCTION IN THIS COMPILER, SO EVERY STARTING POSITION IN
003670      * THE 40-BYTE NAME IS TRIED IN TURN UNTIL ONE MATCHES OR THE
003680      * FILTER NO LONGER FITS.
003690      *----------------------------------------------------------*
003700       F2000-SUBSTRING-MATCH.
003710           SET WS-NAME-NO-MATCH TO TRUE.
003720           COMPUTE WS-MAX-START-POS = 41 - WS-NAME-FILTER-LEN.
003730           MOVE 1 TO WS-SUBSTR-POS.
003740           PERFORM F2010-TRY-ONE-POSITION THRU F2010-EXIT
003750               UNTIL WS-SUBSTR-POS > WS-MAX-START-POS
003760               OR WS-NAME-MATCHES.
003770       F2000-EXIT.
003780           EXIT.
003790      *----------------------------------------------------------*
003800       F2010-TRY-ONE-POSITION.
003810           IF WS-A-ASSET-NAME (WS-AX)
003820                   (WS-SUBSTR-POS:WS-NAME-FILTER-LEN)
003830               = AST-REQ-NAME-SUBSTR (1:WS-NAME-FILTER-LEN)
003840               SET WS-NAME-MATCHES TO TRUE
003850           ELSE
003860               ADD 1 TO WS-SUBSTR-POS
003870           END-IF.
003880       F2010-EXIT.
003890           EXIT.
003900      *----------------------------------------------------------*
003910       Z1000-CLOSE-FILES.
003920           CLOSE AST-LOOKUP-REQUEST AST-ASSET-MASTER AST-LOOKUP-RESULT.
003930       Z1000-EXIT.
003940           EXIT.
