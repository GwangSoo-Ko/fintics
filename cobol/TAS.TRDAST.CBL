000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. TAS-TRADE-ASSET-SNAP.
000030       AUTHOR. SHREENI.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 06/14/1990.
000060       DATE-COMPILED. 06/14/1990.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * TAS-TRADE-ASSET-SNAP - ONE ROW PER BASKET ASSET PER CYCLE,
000100      * WRITTEN BY TRD-TRADE-EXECUTOR AT PARAGRAPH D2100-WRITE-
000110      * SNAPSHOT.  CARRIES THE LATEST MINUTE BAR ALONGSIDE THE
000120      * PRIOR DAY CLOSE AND TODAY'S OPEN, PLUS WHATEVER STRATEGY
000130      * ACTION/POSITION WAS IN EFFECT WHEN THE SNAPSHOT WAS TAKEN.
000140      * MESSAGE CARRIES A VALIDATION-FAILURE OR DISABLED-ASSET
000150      * REASON, BLANK WHEN THE ASSET PROCESSED CLEAN.
000160      *----------------------------------------------------------*
000170      * CHANGE LOG
000180      *----------------------------------------------------------*
000190      * 06/14/90 SHREENI   FIRST CUT - PRICE FIELDS ONLY, NO
000200      *                    STRATEGY ACTION/POSITION YET.           *
000210      * 03/02/91 SHREENI   ADDED ACTION/POSITION/MESSAGE - REQ
000220      *                    2214 TRADE MONITOR WANTED THE LAST
000230      *                    SIGNAL ON THE SNAPSHOT, NOT JUST PRICE.  *
000240      * 01/08/99 SHREENI   Y2K - DATE-TIME WIDENED TO 9(14) FULL
000250      *                    CENTURY-YEAR, WAS 9(12).                 *
000252      * 05/19/96 RKANTOR   ADDED STABILITY-COUNT.  TRD-TRADE-
000253      *                    EXECUTOR RUNS ONE CYCLE PER JOB STEP NOW,
000254      *                    SO THE CONSECUTIVE-SIGNAL COUNT HAS TO
000255      *                    RIDE ON THE SNAPSHOT ROW TO SURVIVE TO
000256      *                    THE NEXT CYCLE - PRIOR CYCLE'S GENERATION
000257      *                    IS READ BACK AS TAS-PRIOR-SNAP.           *
000260      *----------------------------------------------------------*
000270       ENVIRONMENT DIVISION.
000280       CONFIGURATION SECTION.
000290       SPECIAL-NAMES.
000300           C01 IS TOP-OF-FORM.
000310       FILE-CONTROL.
000320           SELECT TAS-TRADE-ASSET-SNAP ASSIGN TO "TRDAST"
000330               ORGANIZATION IS LINE SEQUENTIAL.
000340       DATA DIVISION.
000350       FILE SECTION.
000360       FD  TAS-TRADE-ASSET-SNAP.
000370       01  TAS-TRADE-ASSET-SNAP.
000380           05  TAS-TRADE-ID                  PIC X(32).
000390           05  TAS-ASSET-ID                  PIC X(32).
000400           05  TAS-DATE-TIME                 PIC 9(14).
000410           05  TAS-PRICE-AREA.
000420               10  TAS-PREVIOUS-CLOSE         PIC S9(9)V9(4)
000430                    SIGN TRAILING SEPARATE.
000440               10  TAS-OPEN-PRICE             PIC S9(9)V9(4)
000450                    SIGN TRAILING SEPARATE.
000460               10  TAS-CLOSE-PRICE            PIC S9(9)V9(4)
000470                    SIGN TRAILING SEPARATE.
000480               10  TAS-VOLUME                 PIC S9(13)V9(4)
000490                    SIGN TRAILING SEPARATE.
000500               10  FILLER                     PIC X(25).
000510           05  TAS-SIGNAL-AREA.
000520               10  TAS-ACTION-CDE             PIC X(4).
000530                   88  TAS-ACTION-BUY             VALUE 'BUY'.
000540                   88  TAS-ACTION-SELL            VALUE 'SELL'.
000550                   88  TAS-ACTION-HOLD            VALUE 'HOLD'.
000560                   88  TAS-ACTION-NONE            VALUE SPACES.
000570               10  TAS-POSITION               PIC S9(1)V9(4)
000580                    SIGN TRAILING SEPARATE.
000585               10  TAS-STABILITY-COUNT        PIC 9(3).
000590               10  TAS-MESSAGE                PIC X(60).
000600       WORKING-STORAGE SECTION.
000610       PROCEDURE DIVISION.
000620        STOP RUN.
