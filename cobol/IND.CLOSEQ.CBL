000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. IND-CLOSE-SERIES.
000030       AUTHOR. RKANTOR.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 10/02/1992.
000060       DATE-COMPILED. 10/02/1992.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * IND-CLOSE-SERIES - CHRONOLOGICAL CLOSING-PRICE FEED READ
000100      * BY IND-SMA-CALC AND IND-EMA-CALC, ONE RECORD PER ELEMENT,
000110      * OLDEST FIRST.  SEQ IS ASSIGNED BY THE FEED EXTRACT, NOT
000120      * RECOMPUTED HERE - THE CALCULATORS TRUST IT AS THE 1-BASED
000130      * POSITION IN THE SERIES AND ECHO IT BACK ON IND-INDRES.     *
000140      *----------------------------------------------------------*
000150      * CHANGE LOG
000160      *----------------------------------------------------------*
000170      * 10/02/92 RKANTOR   FIRST CUT FOR THE SMA CALCULATOR.        *
000180      * 02/09/95 RKANTOR   SAME LAYOUT REUSED FOR THE NEW EMA
000190      *                    CALCULATOR, NO CHANGE REQUIRED.         *
000200      *----------------------------------------------------------*
000210       ENVIRONMENT DIVISION.
000220       CONFIGURATION SECTION.
000230       SPECIAL-NAMES.
000240           C01 IS TOP-OF-FORM.
000250       FILE-CONTROL.
000260           SELECT IND-CLOSE-SERIES ASSIGN TO "CLOSEQ"
000270               ORGANIZATION IS LINE SEQUENTIAL.
000280       DATA DIVISION.
000290       FILE SECTION.
000300       FD  IND-CLOSE-SERIES.
000310       01  IND-CLOSE-SERIES.
000320           05  IND-C-SEQ                     PIC 9(5).
000330           05  IND-C-CLOSE-PRICE              PIC S9(9)V9(4)
000340                SIGN TRAILING SEPARATE.
000350       WORKING-STORAGE SECTION.
000360       PROCEDURE DIVISION.
000370        STOP RUN.
