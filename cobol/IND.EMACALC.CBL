000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. IND-EMA-CALC.
000030       AUTHOR. RKANTOR.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 02/09/1995.
000060       DATE-COMPILED. 02/09/1995.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * IND-EMA-CALC - EXPONENTIAL MOVING AVERAGE OVER A CLOSING-
000100      * PRICE SERIES.  SMOOTHING FACTOR K = 2 / (PERIOD + 1).  THE
000110      * FIRST OUTPUT ELEMENT IS SIMPLY THE FIRST CLOSE - THERE IS
000120      * NO PRIOR EMA TO BLEND AGAINST YET.  EVERY ELEMENT AFTER
000130      * THAT IS PRIOR-EMA + K * (CLOSE - PRIOR-EMA).  THE RUNNING
000140      * EMA IS CARRIED AT 6 DECIMAL PLACES SO THE RECURSION DOES
000150      * NOT DRIFT OVER A LONG MINUTE-BAR SERIES - ONLY THE FINAL
000160      * VALUE WRITTEN TO IND-INDICATOR-RESULT IS ROUNDED DOWN TO
000170      * THE STANDARD 4 DECIMALS.
000180      *----------------------------------------------------------*
000190      * CHANGE LOG
000200      *----------------------------------------------------------*
000210      * 02/09/95 RKANTOR   FIRST CUT - SAME SHAPE AS IND-SMA-CALC,
000220      *                    RECURSIVE FORMULA INSTEAD OF A WINDOW.  *
000230      * 01/08/99 RKANTOR   Y2K REVIEW - NO DATE FIELDS IN THIS ONE,
000240      *                    NO CHANGE REQUIRED.                     *
000245      * 08/14/01 RKANTOR   ADDED EMA-PERIOD-OLD-VIEW REDEFINE -
000246      *                    ONE DESK SCRIPT WAS STILL PUNCHING A
000247      *                    2-DIGIT PERIOD CARD FROM BEFORE THE
000248      *                    400-PERIOD WIDENING, DID NOT WANT TO
000249      *                    MAKE THEM RECUT THE CARD.              *
000250      *----------------------------------------------------------*
000260       ENVIRONMENT DIVISION.
000270       CONFIGURATION SECTION.
000280       SPECIAL-NAMES.
000290           C01 IS TOP-OF-FORM.
000300       INPUT-OUTPUT SECTION.
000310       FILE-CONTROL.
000320           SELECT EMA-PERIOD-PARM ASSIGN TO "EMAPRM"
000330               ORGANIZATION IS LINE SEQUENTIAL
000340               FILE STATUS IS WS-PRM-STATUS.
000350           SELECT IND-CLOSE-SERIES ASSIGN TO "CLOSEQ"
000360               ORGANIZATION IS LINE SEQUENTIAL
000370               FILE STATUS IS WS-CLS-STATUS.
000380           SELECT IND-INDICATOR-RESULT ASSIGN TO "INDRES"
000390               ORGANIZATION IS LINE SEQUENTIAL
000400               FILE STATUS IS WS-RES-STATUS.
000410       DATA DIVISION.
000420       FILE SECTION.
000430       FD  EMA-PERIOD-PARM.
000440       01  EMA-PERIOD-PARM-REC.
000450           05  EMA-PERIOD                    PIC 9(3).
000460           05  FILLER                        PIC X(77).
000462       01  EMA-PERIOD-OLD-VIEW REDEFINES EMA-PERIOD-PARM-REC.
000464           05  EMA-PERIOD-2-DIGIT            PIC 9(2).
000466           05  FILLER                        PIC X(78).
000470       FD  IND-CLOSE-SERIES.
000480       01  IND-CLOSE-SERIES.
000490           05  IND-C-SEQ                     PIC 9(5).
000500           05  IND-C-CLOSE-PRICE              PIC S9(9)V9(4)
000510                SIGN TRAILING SEPARATE.
000520       FD  IND-INDICATOR-RESULT.
000530       01  IND-INDICATOR-RESULT.
000540           05  IND-SEQ                       PIC 9(5).
000550           05  IND-VALUE                      PIC S9(9)V9(4)
000560                SIGN TRAILING SEPARATE.
000570       WORKING-STORAGE SECTION.
000580       01  WS-FILE-STATUS-AREA.
000590           05  WS-PRM-STATUS                PIC X(02) VALUE SPACES.
000600           05  WS-CLS-STATUS                PIC X(02) VALUE SPACES.
000610           05  WS-RES-STATUS                PIC X(02) VALUE SPACES.
000620           05  FILLER                        PIC X(06).
000630       01  WS-CALC-SWITCHES.
000640           05  WS-FIRST-ELEMENT-SW           PIC X(01) VALUE 'Y'.
000650               88  WS-FIRST-ELEMENT-YES          VALUE 'Y'.
000660               88  WS-FIRST-ELEMENT-NO           VALUE 'N'.
000670           05  FILLER                        PIC X(09).
000680       01  WS-CALC-AREA.
000690           05  WS-PERIOD                     PIC 9(3) COMP.
000700           05  WS-ELEMENT-COUNT               PIC 9(7) COMP.
000710           05  WS-K-FACTOR                   PIC S9(1)V9(6)
000720                SIGN TRAILING SEPARATE.
000730           05  WS-EMA-PRIOR                  PIC S9(9)V9(6)
000740                SIGN TRAILING SEPARATE.
000750           05  WS-EMA-CURRENT                PIC S9(9)V9(6)
000760                SIGN TRAILING SEPARATE.
000770           05  WS-OUTPUT-VALUE               PIC S9(9)V9(4)
000780                SIGN TRAILING SEPARATE.
000790           05  FILLER                        PIC X(08).
000800       PROCEDURE DIVISION.
000810      *----------------------------------------------------------*
000820       A0001-MAIN.
000830      *----------------------------------------------------------*
000840           PERFORM B1000-OPEN-FILES     THRU B1000-EXIT.
000850           PERFORM B1000-READ-PARM      THRU B1000-READ-PARM-EXIT.
000860           PERFORM C1000-READ-CLOSE     THRU C1000-EXIT
000870               UNTIL WS-CLS-STATUS = '10'.
000880           PERFORM Z1000-CLOSE-FILES    THRU Z1000-EXIT.
000890           STOP RUN.
000900       A0001-MAIN-EXIT.
000910           EXIT.
000920      *----------------------------------------------------------*
000930       B1000-OPEN-FILES.
000940           OPEN INPUT EMA-PERIOD-PARM.
000950           OPEN INPUT IND-CLOSE-SERIES.
000960           OPEN OUTPUT IND-INDICATOR-RESULT.
000970       B1000-EXIT.
000980           EXIT.
000990      *----------------------------------------------------------*
001000       B1000-READ-PARM.
001010           MOVE 0 TO WS-ELEMENT-COUNT.
001020           SET WS-FIRST-ELEMENT-YES TO TRUE.
001030           READ EMA-PERIOD-PARM
001040               AT END
001050                   MOVE '10' TO WS-PRM-STATUS
001060           END-READ.
001070           IF WS-PRM-STATUS NOT = '10'
001080               MOVE EMA-PERIOD TO WS-PERIOD
001090           ELSE
001100               MOVE 1 TO WS-PERIOD
001110           END-IF.
001120           IF WS-PERIOD > 400
001130               MOVE 400 TO WS-PERIOD
001140           END-IF.
001150           IF WS-PERIOD < 1
001160               MOVE 1 TO WS-PERIOD
001170           END-IF.
001180           COMPUTE WS-K-FACTOR = 2 / (WS-PERIOD + 1).
001190           READ IND-CLOSE-SERIES
001200               AT END
001210                   MOVE '10' TO WS-CLS-STATUS
001220           END-READ.
001230       B1000-READ-PARM-EXIT.
001240           EXIT.
001250      *----------------------------------------------------------*
001260      * C1000 - ONE ELEMENT OF THE SERIES.  FIRST ELEMENT SEEDS THE
001270      * RUNNING EMA WITH THE RAW CLOSE, EVERY ELEMENT AFTER THAT
001280      * BLENDS THE NEW CLOSE INTO THE PRIOR EMA BY THE SMOOTHING
001290      * FACTOR.
001300      *----------------------------------------------------------*
001310       C1000-READ-CLOSE.
001320           ADD 1 TO WS-ELEMENT-COUNT.
001330           IF WS-FIRST-ELEMENT-YES
001340               MOVE IND-C-CLOSE-PRICE TO WS-EMA-CURRENT
001350               SET WS-FIRST-ELEMENT-NO TO TRUE
001360           ELSE
001370               COMPUTE WS-EMA-CURRENT =
001380                   WS-EMA-PRIOR +
001390                   (WS-K-FACTOR * (IND-C-CLOSE-PRICE - WS-EMA-PRIOR))
001400           END-IF.
001410           MOVE IND-C-SEQ TO IND-SEQ.
001420           COMPUTE WS-OUTPUT-VALUE ROUNDED = WS-EMA-CURRENT.
001430           MOVE WS-OUTPUT-VALUE TO IND-VALUE.
001440           WRITE IND-INDICATOR-RESULT.
001450           MOVE WS-EMA-CURRENT TO WS-EMA-PRIOR.
001460           READ IND-CLOSE-SERIES
001470               AT END
001480                   MOVE '10' TO WS-CLS-STATUS
001490           END-READ.
001500       C1000-EXIT.
001510           EXIT.
001520      *----------------------------------------------------------*
001530       Z1000-CLOSE-FILES.
001540           CLOSE EMA-PERIOD-PARM IND-CLOSE-SERIES IND-INDICATOR-RESULT.
001550       Z1000-EXIT.
001560           EXIT.
