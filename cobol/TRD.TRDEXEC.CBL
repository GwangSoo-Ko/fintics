000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. TRD-TRADE-EXECUTOR.
000030       AUTHOR. SHREENI.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 06/14/1990.
000060       DATE-COMPILED. 06/14/1990.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * TRD-TRADE-EXECUTOR - ONE TRADE CYCLE PER JOB STEP.  READS
000100      * THE TRADE CONFIGURATION CARD, WALKS THE BASKET IN BASKET
000110      * ORDER, PRICES A BUY OR SELL FOR EACH ENABLED ASSET OFF THE
000120      * ORDER BOOK AND THE STRATEGY SIGNAL FEED, FUNDS THE BUY OR
000130      * SWEEPS THE SELL PROCEEDS THROUGH THE CASH-EQUIVALENT ASSET
000140      * WHEN ONE IS CONFIGURED, AND WRITES A SNAPSHOT AND A JOURNAL
000150      * ROW PER ASSET.  RUN ON A TIMER BY THE SCHEDULER - THIS STEP
000160      * HAS NO NOTION OF "STILL RUNNING", IT DOES ONE CYCLE AND
000170      * STOPS, SO THE SIGNAL-STABILITY COUNTER AND THE OPEN-ORDER
000180      * BOOK BOTH RIDE ACROSS CYCLES ON CARRYOVER GENERATIONS OF
000190      * TAS-TRADE-AST-SNAP AND ORD-ORDER-JOURNAL RESPECTIVELY -
000200      * READ AS TAS-PRIOR-SNAP AND OPJ-PRIOR-JOURNAL AT START OF
000210      * STEP, REWRITTEN FRESH AT THE END OF IT.  ASSUMES THE SORT
000220      * STEP AHEAD OF THIS ONE HAS LINED UP DLYOHL/MINOHL IN THE
000230      * SAME ASSET ORDER AS THE BASKET.
000240      *----------------------------------------------------------*
000250      * CHANGE LOG
000260      *----------------------------------------------------------*
000270      * 06/14/90 SHREENI   FIRST CUT - BASKET LOOP, SNAPSHOT WRITE,
000280      *                    NO ORDER PLACEMENT YET.                 *
000290      * 03/02/91 SHREENI   ADDED OPERATING WINDOW CHECK AND THE
000300      *                    STRATEGY-SIGNAL READ, REQ 2214.         *
000310      * 11/30/93 SHREENI   ADDED BUY/SELL PRICING, MINIMUM-ORDER
000320      *                    CHECK AND THE REALIZED-PROFIT CALC.     *
000330      * 05/19/96 RKANTOR   ADDED CASH-ASSET WITHDRAW/DEPOSIT RULES
000340      *                    AND THE SIGNAL-STABILITY THRESHOLD,
000350      *                    REQ 5501 CASH SWEEP PROJECT.            *
000360      * 01/08/99 SHREENI   Y2K - CENTURY WINDOW FIX ON THE ACCEPT
000370      *                    FROM DATE CYCLE STAMP.  WAS TWO DIGIT
000380      *                    YEAR, NOW FULL CCYY.                    *
000390      * 07/22/02 T.OKONKWO OPEN-ORDER BOOK NOW REBUILT FROM THE
000400      *                    PRIOR JOURNAL GENERATION EACH CYCLE,
000410      *                    AHEAD OF THE CASH-SWEEP SIZING CHECKS.   *
000420      * 04/11/07 T.OKONKWO REQ 8820 - WIDENED ASSET-ID/TRADE-ID/
000430      *                    BASKET-ID TO X(32) ACROSS ALL FILES.    *
000440      * 08/14/09 RKANTOR   REQ 9015 - F7000 WAS ADDING THE SELL
000450      *                    PROCEEDS INTO WS-EXPECTED-CASH A SECOND
000460      *                    TIME - F6100 ALREADY CREDITS THEM TO
000470      *                    WS-FREE-CASH BEFORE F7000 RUNS.  BUFFER
000480      *                    OVERFLOW AND THE CASH-ASSET BUYBACK WERE
000490      *                    RUNNING HIGH BY ONE SELL AMOUNT EACH
000500      *                    CYCLE.  F7000 NOW TAKES WS-FREE-CASH AS
000510      *                    IT STANDS.                              *
000520      * 03/09/11 T.OKONKWO REQ 9402 - F5100 NEVER STAMPED ITS OWN
000530      *                    PRICE/TYPE ON THE CASH-ASSET SELL ROW,
000540      *                    SO THE JOURNAL CARRIED WHATEVER WAS LEFT
000550      *                    OVER FROM THE ASSET'S OWN ORDER.  ALSO
000560      *                    F5100/F7000 WERE LEAVING THE CASH ORDER
000570      *                    ROW STAMPED WITH THE TRIGGERING ASSET'S
000580      *                    NAME INSTEAD OF THE CASH ASSET'S - ADDED
000590      *                    D1080 TO LOOK THE CASH ASSET'S NAME UP
000600      *                    OFF ITS OWN PASS OVER THE BASKET FILE.   *
000610      * 03/09/11 T.OKONKWO REQ 9403 - CASH-SWEEP ORDERS OUT OF
000620      *                    F5100/F7000 WERE GOING OUT AT THE
000630      *                    TRADE'S OWN ORDER KIND INSTEAD OF LIMIT.
000640      *                    F8000 NO LONGER STAMPS ORD-ORDER-KIND-
000650      *                    CDE ITSELF - CALLER SETS IT, AND THE TWO
000660      *                    CASH-SWEEP PARAGRAPHS NOW FORCE LIMIT.   *
000670      * 04/18/11 T.OKONKWO REQ 9403 - THE WAITING-LIMIT-ORDER
000680      *                    AMENDMENT NEVER ACTUALLY SUPPRESSED A
000690      *                    FRESH ORDER - EVERY CYCLE WROTE A NEW
000700      *                    ONE AT THE NEWLY SIZED QUANTITY EVEN
000710      *                    WHEN THE OPEN-ORDER BOOK SHOWED A LIMIT
000720      *                    ORDER FOR THE SAME ASSET/TYPE STILL
000730      *                    WAITING.  F3000/F4000 NOW CHECK THE BOOK
000740      *                    FIRST (D1070) AND REPRICE IN PLACE VIA
000750      *                    F6050/F6150 WHEN A MATCH TURNS UP WITH A
000760      *                    DIFFERENT PRICE, HOLDING WHEN THE PRICE
000770      *                    DID NOT MOVE.  F8000'S OPEN-ORDER BOOK
000780      *                    SLOT LOOKUP ALSO NO LONGER KEYS OFF THE
000790      *                    LEFTOVER OPJ-PRIOR-JOURNAL FIELDS FROM
000800      *                    THE CARRYOVER LOAD - IT NOW SEARCHES BY
000810      *                    THE ORDER JUST WRITTEN.                  *
000820      * 05/26/11 T.OKONKWO REQ 9417 - F8000 WAS CHECKING INVALID
000830      *                    KEY AFTER THE WRITE TO ORDJRN, WHICH
000840      *                    NEVER FIRES ON A LINE SEQUENTIAL FILE -
000850      *                    RESULT-CDE CAME OUT COMPLETED EVEN ON A
000860      *                    WRITE FAILURE.  NOW CHECKS WS-ORD-STATUS,
000870      *                    THE WAY EVERY OTHER FILE IN THIS PROGRAM
000880      *                    ALREADY DOES.                            *
000890      * 05/26/11 T.OKONKWO REQ 9417 - F6050/F6150 WERE ADDING TO
000900      *                    WS-BUY-ORDERS-WRITTEN/WS-SELL-ORDERS-
000910      *                    WRITTEN AND THE SELL SIDE WAS FLOORING
000920      *                    A REALIZED PROFIT ON EVERY REPRICE - AN
000930      *                    AMENDMENT IS THE SAME ORDER STILL SITTING
000940      *                    OUT THERE UNFILLED, NOT A NEW ONE, SO
000950      *                    NEITHER CONTROL TOTAL SHOULD HAVE MOVED.
000960      *                    BOTH PARAGRAPHS LEFT ALONE NOW.           *
000970      *----------------------------------------------------------*
000980       ENVIRONMENT DIVISION.
000990       CONFIGURATION SECTION.
001000       SPECIAL-NAMES.
001010           C01 IS TOP-OF-FORM.
001020       INPUT-OUTPUT SECTION.
001030       FILE-CONTROL.
001040           SELECT TRD-TRADE-CONFIG ASSIGN TO "TRDCFG"
001050               ORGANIZATION IS LINE SEQUENTIAL
001060               FILE STATUS IS WS-TRD-STATUS.
001070           SELECT BSK-BASKET-ASSET ASSIGN TO "BSKAST"
001080               ORGANIZATION IS LINE SEQUENTIAL
001090               FILE STATUS IS WS-BSK-STATUS.
001100           SELECT DLY-OHLCV-BAR ASSIGN TO "DLYOHL"
001110               ORGANIZATION IS LINE SEQUENTIAL
001120               FILE STATUS IS WS-DLY-STATUS.
001130           SELECT MIN-OHLCV-BAR ASSIGN TO "MINOHL"
001140               ORGANIZATION IS LINE SEQUENTIAL
001150               FILE STATUS IS WS-MIN-STATUS.
001160           SELECT BAL-HOLDING-BALANCE ASSIGN TO "BALANC"
001170               ORGANIZATION IS LINE SEQUENTIAL
001180               FILE STATUS IS WS-BAL-STATUS.
001190           SELECT ORB-ORDER-BOOK ASSIGN TO "ORDBOK"
001200               ORGANIZATION IS LINE SEQUENTIAL
001210               FILE STATUS IS WS-ORB-STATUS.
001220           SELECT SIG-STRATEGY-SIGNAL ASSIGN TO "STRSIG"
001230               ORGANIZATION IS LINE SEQUENTIAL
001240               FILE STATUS IS WS-SIG-STATUS.
001250           SELECT TAS-PRIOR-SNAP ASSIGN TO "TRDASP"
001260               ORGANIZATION IS LINE SEQUENTIAL
001270               FILE STATUS IS WS-PRS-STATUS.
001280           SELECT OPJ-PRIOR-JOURNAL ASSIGN TO "ORDJRP"
001290               ORGANIZATION IS LINE SEQUENTIAL
001300               FILE STATUS IS WS-OPJ-STATUS.
001310           SELECT ORD-ORDER-JOURNAL ASSIGN TO "ORDJRN"
001320               ORGANIZATION IS LINE SEQUENTIAL
001330               FILE STATUS IS WS-ORD-STATUS.
001340           SELECT TAS-TRADE-AST-SNAP ASSIGN TO "TRDAST"
001350               ORGANIZATION IS LINE SEQUENTIAL
001360               FILE STATUS IS WS-TAS-STATUS.
001370           SELECT RUN-REPORT-LINE ASSIGN TO "RUNRPT"
001380               ORGANIZATION IS LINE SEQUENTIAL
001390               FILE STATUS IS WS-RUN-STATUS.
001400           SELECT BSC-CASH-NAME-LOOKUP ASSIGN TO "BSKAST"
001410               ORGANIZATION IS LINE SEQUENTIAL
001420               FILE STATUS IS WS-BSC-STATUS.
001430       DATA DIVISION.
001440       FILE SECTION.
001450       FD  TRD-TRADE-CONFIG.
001460       01  TRD-TRADE-CONFIG-REC.
001470           05  TRD-RECORD-TYPE               PIC X(3).
001480           05  TRD-TRADE-ID                  PIC X(32).
001490           05  TRD-TRADE-NAME                PIC X(40).
001500           05  TRD-ENABLED-FLAG              PIC X(1).
001510               88  TRD-ENABLED-YES               VALUE 'Y'.
001520           05  TRD-INTERVAL-SECONDS          PIC 9(6).
001530           05  TRD-THRESHOLD                 PIC 9(3).
001540           05  TRD-START-TIME                PIC 9(6).
001550           05  TRD-END-TIME                  PIC 9(6).
001560           05  TRD-INVEST-AMOUNT             PIC S9(13)V9(2)
001570                SIGN TRAILING SEPARATE.
001580           05  TRD-BASKET-ID                 PIC X(32).
001590           05  TRD-STRATEGY-ID               PIC X(32).
001600           05  TRD-ORDER-KIND-CDE            PIC X(6).
001610           05  TRD-CASH-ASSET-ID             PIC X(32).
001620           05  TRD-CASH-BUFFER-WEIGHT        PIC S9(3)V9(2)
001630                SIGN TRAILING SEPARATE.
001640           05  TRD-NOTIFY-ON-ERROR           PIC X(1).
001650           05  TRD-NOTIFY-ON-ORDER           PIC X(1).
001660           05  FILLER                        PIC X(12).
001670       FD  BSK-BASKET-ASSET.
001680       01  BSK-BASKET-ASSET-REC.
001690           05  BSK-RECORD-TYPE               PIC X(3).
001700           05  BSK-BASKET-ID                 PIC X(32).
001710           05  BSK-SEQUENCE-NUMBER           PIC 9(3).
001720           05  BSK-ASSET-ID                  PIC X(32).
001730           05  BSK-ASSET-NAME                PIC X(40).
001740           05  BSK-MARKET                    PIC X(16).
001750           05  BSK-ASSET-TYPE-CDE            PIC X(16).
001760           05  BSK-EXCHANGE                  PIC X(16).
001770           05  BSK-MARKET-CAP                PIC S9(18)
001780                SIGN TRAILING SEPARATE.
001790           05  BSK-ENABLED-FLAG              PIC X(1).
001800               88  BSK-ENABLED-YES               VALUE 'Y'.
001810           05  BSK-HOLDING-WEIGHT            PIC S9(3)V9(2)
001820                SIGN TRAILING SEPARATE.
001830           05  FILLER                        PIC X(06).
001840      *----------------------------------------------------------*
001850      * BSC-CASH-NAME-LOOKUP - SEPARATE PASS OVER THE BASKET FILE
001860      * SOLELY TO PICK UP THE CASH-EQUIVALENT ASSET'S NAME FOR THE
001870      * CASH-SWEEP ORDER ROWS - THE BASKET FD ITSELF IS READ ONCE
001880      * PER ROW TO DRIVE THE MAIN LOOP AND CANNOT BE REWOUND.
001890      *----------------------------------------------------------*
001900       FD  BSC-CASH-NAME-LOOKUP.
001910       01  BSC-CASH-NAME-LOOKUP-REC.
001920           05  BSC-RECORD-TYPE               PIC X(3).
001930           05  BSC-BASKET-ID                 PIC X(32).
001940           05  BSC-SEQUENCE-NUMBER           PIC 9(3).
001950           05  BSC-ASSET-ID                  PIC X(32).
001960           05  BSC-ASSET-NAME                PIC X(40).
001970           05  FILLER                        PIC X(62).
001980       FD  DLY-OHLCV-BAR.
001990       01  DLY-OHLCV-BAR-REC.
002000           05  DLY-ASSET-ID                  PIC X(32).
002010           05  DLY-OHLCV-TYPE                PIC X(6).
002020           05  DLY-DATE-TIME                 PIC 9(14).
002030           05  DLY-OPEN-PRICE                PIC S9(9)V9(4)
002040                SIGN TRAILING SEPARATE.
002050           05  DLY-HIGH-PRICE                PIC S9(9)V9(4)
002060                SIGN TRAILING SEPARATE.
002070           05  DLY-LOW-PRICE                 PIC S9(9)V9(4)
002080                SIGN TRAILING SEPARATE.
002090           05  DLY-CLOSE-PRICE               PIC S9(9)V9(4)
002100                SIGN TRAILING SEPARATE.
002110           05  DLY-VOLUME                    PIC S9(13)V9(4)
002120                SIGN TRAILING SEPARATE.
002130           05  FILLER                        PIC X(09).
002140       FD  MIN-OHLCV-BAR.
002150       01  MIN-OHLCV-BAR-REC.
002160           05  MIN-ASSET-ID                  PIC X(32).
002170           05  MIN-OHLCV-TYPE                PIC X(6).
002180           05  MIN-DATE-TIME                 PIC 9(14).
002190           05  MIN-OPEN-PRICE                PIC S9(9)V9(4)
002200                SIGN TRAILING SEPARATE.
002210           05  MIN-HIGH-PRICE                PIC S9(9)V9(4)
002220                SIGN TRAILING SEPARATE.
002230           05  MIN-LOW-PRICE                 PIC S9(9)V9(4)
002240                SIGN TRAILING SEPARATE.
002250           05  MIN-CLOSE-PRICE               PIC S9(9)V9(4)
002260                SIGN TRAILING SEPARATE.
002270           05  MIN-VOLUME                    PIC S9(13)V9(4)
002280                SIGN TRAILING SEPARATE.
002290           05  FILLER                        PIC X(09).
002300       FD  BAL-HOLDING-BALANCE.
002310       01  BAL-HOLDING-BALANCE-REC.
002320           05  BAL-ACCOUNT-NO                PIC X(20).
002330           05  BAL-RECORD-TYPE-CDE           PIC X(2).
002340               88  BAL-RECORD-TYPE-HEADER        VALUE 'HH'.
002350               88  BAL-RECORD-TYPE-DETAIL        VALUE 'DD'.
002360               88  BAL-RECORD-TYPE-TRAILER       VALUE 'TT'.
002370           05  BAL-CASH-AMOUNT               PIC S9(13)V9(2)
002380                SIGN TRAILING SEPARATE.
002390           05  BAL-ASSET-ID                  PIC X(32).
002400           05  BAL-QUANTITY                  PIC S9(13)V9(4)
002410                SIGN TRAILING SEPARATE.
002420           05  BAL-ORDERABLE-QUANTITY        PIC S9(13)V9(4)
002430                SIGN TRAILING SEPARATE.
002440           05  BAL-PURCHASE-PRICE            PIC S9(9)V9(4)
002450                SIGN TRAILING SEPARATE.
002460           05  BAL-VALUATION-PRICE           PIC S9(9)V9(4)
002470                SIGN TRAILING SEPARATE.
002480           05  BAL-VALUATION-AMOUNT          PIC S9(13)V9(2)
002490                SIGN TRAILING SEPARATE.
002500           05  FILLER                        PIC X(30).
002510       FD  ORB-ORDER-BOOK.
002520       01  ORB-ORDER-BOOK-REC.
002530           05  ORB-ASSET-ID                  PIC X(32).
002540           05  ORB-ASK-PRICE                 PIC S9(9)V9(4)
002550                SIGN TRAILING SEPARATE.
002560           05  ORB-BID-PRICE                 PIC S9(9)V9(4)
002570                SIGN TRAILING SEPARATE.
002580           05  ORB-TICK-PRICE                PIC S9(5)V9(4)
002590                SIGN TRAILING SEPARATE.
002600           05  FILLER                        PIC X(30).
002610       FD  SIG-STRATEGY-SIGNAL.
002620       01  SIG-STRATEGY-SIGNAL-REC.
002630           05  SIG-ASSET-ID                  PIC X(32).
002640           05  SIG-ACTION-CDE                PIC X(4).
002650           05  SIG-POSITION                  PIC S9(1)V9(4)
002660                SIGN TRAILING SEPARATE.
002670           05  SIG-DESCRIPTION               PIC X(60).
002680       FD  TAS-PRIOR-SNAP.
002690       01  PRS-TRADE-ASSET-SNAP.
002700           05  PRS-TRADE-ID                  PIC X(32).
002710           05  PRS-ASSET-ID                  PIC X(32).
002720           05  PRS-DATE-TIME                 PIC 9(14).
002730           05  PRS-PREVIOUS-CLOSE            PIC S9(9)V9(4)
002740                SIGN TRAILING SEPARATE.
002750           05  PRS-OPEN-PRICE                PIC S9(9)V9(4)
002760                SIGN TRAILING SEPARATE.
002770           05  PRS-CLOSE-PRICE               PIC S9(9)V9(4)
002780                SIGN TRAILING SEPARATE.
002790           05  PRS-VOLUME                    PIC S9(13)V9(4)
002800                SIGN TRAILING SEPARATE.
002810           05  FILLER                        PIC X(25).
002820           05  PRS-ACTION-CDE                PIC X(4).
002830           05  PRS-POSITION                  PIC S9(1)V9(4)
002840                SIGN TRAILING SEPARATE.
002850           05  PRS-STABILITY-COUNT           PIC 9(3).
002860           05  PRS-MESSAGE                   PIC X(60).
002870       FD  OPJ-PRIOR-JOURNAL.
002880       01  OPJ-ORDER-JOURNAL.
002890           05  OPJ-RECORD-TYPE               PIC X(3).
002900           05  OPJ-ORDER-AT                  PIC 9(14).
002910           05  OPJ-ORDER-TYPE-CDE            PIC X(4).
002920           05  OPJ-ORDER-KIND-CDE            PIC X(6).
002930           05  OPJ-TRADE-ID                  PIC X(32).
002940           05  OPJ-ASSET-ID                  PIC X(32).
002950           05  OPJ-ASSET-NAME                PIC X(40).
002960           05  OPJ-QUANTITY                  PIC S9(13)V9(4)
002970                SIGN TRAILING SEPARATE.
002980           05  OPJ-PRICE                     PIC S9(9)V9(4)
002990                SIGN TRAILING SEPARATE.
003000           05  OPJ-PURCHASE-PRICE            PIC S9(9)V9(4)
003010                SIGN TRAILING SEPARATE.
003020           05  OPJ-REALIZED-PROFIT-AMT       PIC S9(13)V9(4)
003030                SIGN TRAILING SEPARATE.
003040           05  OPJ-RESULT-CDE                PIC X(9).
003050               88  OPJ-RESULT-COMPLETED          VALUE 'COMPLETED'.
003060           05  OPJ-ERROR-MESSAGE             PIC X(60).
003070           05  FILLER                        PIC X(03).
003080       FD  ORD-ORDER-JOURNAL.
003090       01  ORD-ORDER-JOURNAL.
003100           05  ORD-RECORD-TYPE               PIC X(3)    VALUE 'ORD'.
003110           05  ORD-ORDER-AT                  PIC 9(14).
003120           05  ORD-ORDER-TYPE-CDE            PIC X(4).
003130           05  ORD-ORDER-KIND-CDE            PIC X(6).
003140           05  ORD-TRADE-ID                  PIC X(32).
003150           05  ORD-ASSET-ID                  PIC X(32).
003160           05  ORD-ASSET-NAME                PIC X(40).
003170           05  ORD-QUANTITY                  PIC S9(13)V9(4)
003180                SIGN TRAILING SEPARATE.
003190           05  ORD-PRICE                     PIC S9(9)V9(4)
003200                SIGN TRAILING SEPARATE.
003210           05  ORD-PURCHASE-PRICE            PIC S9(9)V9(4)
003220                SIGN TRAILING SEPARATE.
003230           05  ORD-REALIZED-PROFIT-AMT       PIC S9(13)V9(4)
003240                SIGN TRAILING SEPARATE.
003250           05  ORD-RESULT-CDE                PIC X(9).
003260           05  ORD-ERROR-MESSAGE             PIC X(60).
003270           05  FILLER                        PIC X(03).
003280       FD  TAS-TRADE-AST-SNAP.
003290       01  TAS-TRADE-ASSET-SNAP.
003300           05  TAS-TRADE-ID                  PIC X(32).
003310           05  TAS-ASSET-ID                  PIC X(32).
003320           05  TAS-DATE-TIME                 PIC 9(14).
003330           05  TAS-PREVIOUS-CLOSE            PIC S9(9)V9(4)
003340                SIGN TRAILING SEPARATE.
003350           05  TAS-OPEN-PRICE                PIC S9(9)V9(4)
003360                SIGN TRAILING SEPARATE.
003370           05  TAS-CLOSE-PRICE               PIC S9(9)V9(4)
003380                SIGN TRAILING SEPARATE.
003390           05  TAS-VOLUME                    PIC S9(13)V9(4)
003400                SIGN TRAILING SEPARATE.
003410           05  FILLER                        PIC X(25).
003420           05  TAS-ACTION-CDE                PIC X(4).
003430           05  TAS-POSITION                  PIC S9(1)V9(4)
003440                SIGN TRAILING SEPARATE.
003450           05  TAS-STABILITY-COUNT           PIC 9(3).
003460           05  TAS-MESSAGE                   PIC X(60).
003470       FD  RUN-REPORT-LINE.
003480       01  RUN-REPORT-LINE.
003490           05  RUN-HEADING-LINE.
003500               10  RUN-H-TRADE-ID             PIC X(32).
003510               10  FILLER                     PIC X(02).
003520               10  RUN-H-TRADE-NAME           PIC X(30).
003530               10  FILLER                     PIC X(02).
003540               10  RUN-H-CYCLE-DATE-TIME      PIC 9(14).
003550           05  RUN-DETAIL-LINE REDEFINES RUN-HEADING-LINE.
003560               10  RUN-D-ASSET-ID             PIC X(12).
003570               10  RUN-D-ASSET-NAME           PIC X(20).
003580               10  RUN-D-ACTION-CDE           PIC X(4).
003590               10  RUN-D-QUANTITY-EDIT        PIC Z(6)9.9999.
003600               10  RUN-D-PRICE-EDIT           PIC Z(4)9.9999.
003610               10  RUN-D-AMOUNT-EDIT          PIC Z(8)9.99.
003620               10  FILLER                     PIC X(10).
003630           05  RUN-TOTAL-LINE REDEFINES RUN-HEADING-LINE.
003640               10  RUN-T-LABEL                PIC X(24).
003650               10  RUN-T-ASSETS-PROCESSED     PIC Z(3)9.
003660               10  RUN-T-BUY-ORDERS           PIC Z(3)9.
003670               10  RUN-T-SELL-ORDERS          PIC Z(3)9.
003680               10  RUN-T-BUY-AMOUNT-EDIT      PIC Z(9)9.99.
003690               10  RUN-T-SELL-AMOUNT-EDIT     PIC Z(9)9.99.
003700               10  RUN-T-PROFIT-AMOUNT-EDIT   PIC -Z(8)9.99.
003710       WORKING-STORAGE SECTION.
003720       01  WS-FILE-STATUS-AREA.
003730           05  WS-TRD-STATUS                PIC X(02) VALUE SPACES.
003740           05  WS-BSK-STATUS                PIC X(02) VALUE SPACES.
003750           05  WS-DLY-STATUS                PIC X(02) VALUE SPACES.
003760           05  WS-MIN-STATUS                PIC X(02) VALUE SPACES.
003770           05  WS-BAL-STATUS                PIC X(02) VALUE SPACES.
003780           05  WS-ORB-STATUS                PIC X(02) VALUE SPACES.
003790           05  WS-SIG-STATUS                PIC X(02) VALUE SPACES.
003800           05  WS-PRS-STATUS                PIC X(02) VALUE SPACES.
003810           05  WS-OPJ-STATUS                PIC X(02) VALUE SPACES.
003820           05  WS-ORD-STATUS                PIC X(02) VALUE SPACES.
003830           05  WS-TAS-STATUS                PIC X(02) VALUE SPACES.
003840           05  WS-RUN-STATUS                PIC X(02) VALUE SPACES.
003850           05  WS-BSC-STATUS                PIC X(02) VALUE SPACES.
003860           05  FILLER                       PIC X(06).
003870       01  WS-EOF-SWITCHES.
003880           05  WS-BSK-EOF                   PIC X(01) VALUE 'N'.
003890               88  WS-BSK-IS-EOF                 VALUE 'Y'.
003900           05  WS-DLY-EOF                   PIC X(01) VALUE 'N'.
003910               88  WS-DLY-IS-EOF                 VALUE 'Y'.
003920           05  WS-MIN-EOF                   PIC X(01) VALUE 'N'.
003930               88  WS-MIN-IS-EOF                 VALUE 'Y'.
003940           05  WS-PRS-EOF                   PIC X(01) VALUE 'N'.
003950               88  WS-PRS-IS-EOF                 VALUE 'Y'.
003960           05  WS-OPJ-EOF                   PIC X(01) VALUE 'N'.
003970               88  WS-OPJ-IS-EOF                 VALUE 'Y'.
003980           05  FILLER                       PIC X(05).
003990       01  WS-ERROR-AREA.
004000           05  WS-ERR-MSG                   PIC X(40) VALUE SPACES.
004010           05  WS-ERR-CDE                    PIC X(02) VALUE SPACES.
004020           05  WS-ERR-PROC                   PIC X(20) VALUE SPACES.
004030           05  FILLER                       PIC X(10).
004040       01  WS-CYCLE-AREA.
004050           05  WS-SYS-DATE                  PIC 9(06).
004060           05  WS-SYS-TIME                  PIC 9(08).
004070           05  WS-CENTURY-WINDOW             PIC 9(02) VALUE 50.
004080           05  WS-CYCLE-DATE-TIME            PIC 9(14).
004090           05  WS-CYCLE-CLOCK REDEFINES WS-CYCLE-DATE-TIME.
004100               10  WS-CC-CYCLE               PIC 9(02).
004110               10  WS-YY-CYCLE               PIC 9(02).
004120               10  WS-MM-CYCLE               PIC 9(02).
004130               10  WS-DD-CYCLE               PIC 9(02).
004140               10  WS-HH-CYCLE               PIC 9(02).
004150               10  WS-MI-CYCLE               PIC 9(02).
004160               10  WS-SS-CYCLE               PIC 9(02).
004170           05  WS-CURRENT-HHMMSS             PIC 9(06).
004180           05  WS-MARKET-CLOSED-SW           PIC X(01) VALUE 'N'.
004190               88  WS-MARKET-IS-CLOSED           VALUE 'Y'.
004200           05  FILLER                       PIC X(05).
004210       01  WS-COUNTERS.
004220           05  WS-ASSETS-PROCESSED          PIC 9(5) COMP.
004230           05  WS-ASSETS-SKIPPED            PIC 9(5) COMP.
004240           05  WS-BUY-ORDERS-WRITTEN        PIC 9(5) COMP.
004250           05  WS-SELL-ORDERS-WRITTEN       PIC 9(5) COMP.
004260           05  WS-DLY-IX                    PIC 9(3) COMP.
004270           05  WS-MIN-IX                    PIC 9(3) COMP.
004280           05  WS-DLY-COUNT                  PIC 9(3) COMP.
004290           05  WS-MIN-COUNT                  PIC 9(3) COMP.
004300           05  WS-BAL-IX                     PIC 9(3) COMP.
004310           05  WS-BAL-COUNT                  PIC 9(3) COMP.
004320           05  WS-ORB-IX                     PIC 9(3) COMP.
004330           05  WS-ORB-COUNT                  PIC 9(3) COMP.
004340           05  WS-SIG-IX                     PIC 9(3) COMP.
004350           05  WS-SIG-COUNT                  PIC 9(3) COMP.
004360           05  WS-PRS-IX                     PIC 9(3) COMP.
004370           05  WS-PRS-COUNT                  PIC 9(3) COMP.
004380           05  WS-OOB-IX                     PIC 9(3) COMP.
004390           05  WS-OOB-COUNT                  PIC 9(3) COMP.
004400           05  WS-SRCH-IX                    PIC 9(3) COMP.
004410           05  FILLER                       PIC X(04).
004420       01  WS-TOTAL-AREA.
004430           05  WS-TOTAL-BUY-AMOUNT           PIC S9(13)V9(2)
004440                SIGN TRAILING SEPARATE.
004450           05  WS-TOTAL-SELL-AMOUNT          PIC S9(13)V9(2)
004460                SIGN TRAILING SEPARATE.
004470           05  WS-TOTAL-REALIZED-PROFIT      PIC S9(13)V9(4)
004480                SIGN TRAILING SEPARATE.
004490           05  FILLER                       PIC X(10).
004500       01  WS-DAILY-TAB.
004510           05  WS-DLY-ENTRY OCCURS 60 TIMES INDEXED BY WS-DX.
004520               10  WS-DLY-T-DATE-TIME        PIC 9(14).
004530               10  WS-DLY-T-OPEN             PIC S9(9)V9(4)
004540                    SIGN TRAILING SEPARATE.
004550               10  WS-DLY-T-CLOSE            PIC S9(9)V9(4)
004560                    SIGN TRAILING SEPARATE.
004570               10  WS-DLY-T-VOLUME           PIC S9(13)V9(4)
004580                    SIGN TRAILING SEPARATE.
004590               10  FILLER                    PIC X(04).
004600       01  WS-MINUTE-TAB.
004610           05  WS-MIN-ENTRY OCCURS 60 TIMES INDEXED BY WS-MX.
004620               10  WS-MIN-T-DATE-TIME        PIC 9(14).
004630               10  WS-MIN-T-CLOSE            PIC S9(9)V9(4)
004640                    SIGN TRAILING SEPARATE.
004650               10  FILLER                    PIC X(04).
004660       01  WS-BALANCE-TAB.
004670           05  WS-BAL-ENTRY OCCURS 200 TIMES INDEXED BY WS-BX.
004680               10  WS-BAL-T-ASSET-ID         PIC X(32).
004690               10  WS-BAL-T-QUANTITY         PIC S9(13)V9(4)
004700                    SIGN TRAILING SEPARATE.
004710               10  WS-BAL-T-ORDERABLE-QTY    PIC S9(13)V9(4)
004720                    SIGN TRAILING SEPARATE.
004730               10  WS-BAL-T-PURCHASE-PRICE   PIC S9(9)V9(4)
004740                    SIGN TRAILING SEPARATE.
004750               10  WS-BAL-T-VALUATION-AMT    PIC S9(13)V9(2)
004760                    SIGN TRAILING SEPARATE.
004770               10  FILLER                    PIC X(06).
004780       01  WS-ORDBOOK-TAB.
004790           05  WS-ORB-ENTRY OCCURS 200 TIMES INDEXED BY WS-OX.
004800               10  WS-ORB-T-ASSET-ID         PIC X(32).
004810               10  WS-ORB-T-ASK-PRICE        PIC S9(9)V9(4)
004820                    SIGN TRAILING SEPARATE.
004830               10  WS-ORB-T-BID-PRICE        PIC S9(9)V9(4)
004840                    SIGN TRAILING SEPARATE.
004850               10  WS-ORB-T-TICK-PRICE       PIC S9(5)V9(4)
004860                    SIGN TRAILING SEPARATE.
004870               10  FILLER                    PIC X(06).
004880       01  WS-SIGNAL-TAB.
004890           05  WS-SIG-ENTRY OCCURS 200 TIMES INDEXED BY WS-SX.
004900               10  WS-SIG-T-ASSET-ID         PIC X(32).
004910               10  WS-SIG-T-ACTION-CDE       PIC X(4).
004920               10  WS-SIG-T-POSITION         PIC S9(1)V9(4)
004930                    SIGN TRAILING SEPARATE.
004940               10  FILLER                    PIC X(06).
004950       01  WS-PRIOR-SNAP-TAB.
004960           05  WS-PRS-ENTRY OCCURS 200 TIMES INDEXED BY WS-PX.
004970               10  WS-PRS-T-ASSET-ID         PIC X(32).
004980               10  WS-PRS-T-ACTION-CDE       PIC X(4).
004990               10  WS-PRS-T-POSITION         PIC S9(1)V9(4)
005000                    SIGN TRAILING SEPARATE.
005010               10  WS-PRS-T-STABILITY-COUNT  PIC 9(3).
005020               10  FILLER                    PIC X(06).
005030       01  WS-OPEN-ORDER-TAB.
005040           05  WS-OOB-ENTRY OCCURS 200 TIMES INDEXED BY WS-OOX.
005050               10  WS-OOB-T-ASSET-ID         PIC X(32).
005060               10  WS-OOB-T-TYPE-CDE         PIC X(4).
005070               10  WS-OOB-T-KIND-CDE         PIC X(6).
005080               10  WS-OOB-T-PRICE            PIC S9(9)V9(4)
005090                    SIGN TRAILING SEPARATE.
005100               10  WS-OOB-T-QUANTITY         PIC S9(13)V9(4)
005110                    SIGN TRAILING SEPARATE.
005120               10  FILLER                    PIC X(06).
005130       01  WS-CURRENT-ASSET-AREA.
005140           05  WS-CUR-ASSET-ID              PIC X(32) VALUE SPACES.
005150           05  WS-CUR-ASSET-NAME             PIC X(40) VALUE SPACES.
005160           05  WS-CUR-HOLDING-WEIGHT         PIC S9(3)V9(2)
005170                SIGN TRAILING SEPARATE.
005180           05  WS-CUR-ENABLED-FLAG           PIC X(01).
005190           05  WS-ASSET-ERROR-SW             PIC X(01) VALUE 'N'.
005200               88  WS-ASSET-IS-IN-ERROR          VALUE 'Y'.
005210           05  WS-ASSET-ERROR-MSG            PIC X(60) VALUE SPACES.
005220           05  WS-CASH-ASSET-NAME            PIC X(40) VALUE SPACES.
005230           05  WS-BSC-FOUND-SW               PIC X(01) VALUE 'N'.
005240           05  FILLER                        PIC X(06).
005250      *----------------------------------------------------------*
005260      * WORK AREA FOR THE WAITING-LIMIT-ORDER AMENDMENT CHECK -
005270      * SET BEFORE D1070 RUNS, READ BACK AFTER IT RETURNS.
005280      *----------------------------------------------------------*
005290       01  WS-WAITING-ORDER-AREA.
005300           05  WS-WAIT-TYPE-CDE              PIC X(04).
005310           05  WS-WAIT-FOUND-SW              PIC X(01) VALUE 'N'.
005320               88  WS-WAIT-ORDER-FOUND           VALUE 'Y'.
005330           05  WS-WAIT-PRICE                 PIC S9(9)V9(4)
005340                SIGN TRAILING SEPARATE.
005350           05  WS-WAIT-QUANTITY              PIC S9(13)V9(4)
005360                SIGN TRAILING SEPARATE.
005370           05  FILLER                        PIC X(06).
005380       01  WS-SNAP-AREA.
005390           05  WS-PREVIOUS-CLOSE             PIC S9(9)V9(4)
005400                SIGN TRAILING SEPARATE.
005410           05  WS-OPEN-PRICE                 PIC S9(9)V9(4)
005420                SIGN TRAILING SEPARATE.
005430           05  WS-CLOSE-PRICE                PIC S9(9)V9(4)
005440                SIGN TRAILING SEPARATE.
005450           05  WS-TODAY-VOLUME               PIC S9(13)V9(4)
005460                SIGN TRAILING SEPARATE.
005470           05  WS-NEWEST-DATE-TIME           PIC 9(14).
005480           05  FILLER                        PIC X(10).
005490       01  WS-SIGNAL-AREA.
005500           05  WS-CUR-ACTION-CDE             PIC X(04) VALUE SPACES.
005510               88  WS-ACTION-IS-BUY              VALUE 'BUY'.
005520               88  WS-ACTION-IS-SELL             VALUE 'SELL'.
005530               88  WS-ACTION-IS-NONE             VALUE SPACES.
005540           05  WS-CUR-POSITION               PIC S9(1)V9(4)
005550                SIGN TRAILING SEPARATE.
005560           05  WS-STABILITY-COUNT            PIC 9(3) COMP.
005570           05  FILLER                        PIC X(06).
005580       01  WS-HOLDING-AREA.
005590           05  WS-OWNED-AMOUNT               PIC S9(13)V9(2)
005600                SIGN TRAILING SEPARATE.
005610           05  WS-OWNED-QUANTITY             PIC S9(13)V9(4)
005620                SIGN TRAILING SEPARATE.
005630           05  WS-OWNED-PURCHASE-PRICE       PIC S9(9)V9(4)
005640                SIGN TRAILING SEPARATE.
005650           05  WS-FREE-CASH                  PIC S9(13)V9(2)
005660                SIGN TRAILING SEPARATE.
005670           05  FILLER                        PIC X(10).
005680       01  WS-PRICING-AREA.
005690           05  WS-ASK-PRICE                  PIC S9(9)V9(4)
005700                SIGN TRAILING SEPARATE.
005710           05  WS-BID-PRICE                  PIC S9(9)V9(4)
005720                SIGN TRAILING SEPARATE.
005730           05  WS-TICK-PRICE                 PIC S9(5)V9(4)
005740                SIGN TRAILING SEPARATE.
005750           05  WS-BUY-PRICE                  PIC S9(9)V9(4)
005760                SIGN TRAILING SEPARATE.
005770           05  WS-SELL-PRICE                 PIC S9(9)V9(4)
005780                SIGN TRAILING SEPARATE.
005790           05  WS-ORDBOOK-INVALID-SW         PIC X(01) VALUE 'N'.
005800               88  WS-ORDBOOK-IS-INVALID         VALUE 'Y'.
005810           05  FILLER                        PIC X(06).
005820       01  WS-SIZING-AREA.
005830           05  WS-HOLDING-WEIGHT-AMT         PIC S9(13)V9(2)
005840                SIGN TRAILING SEPARATE.
005850           05  WS-POSITION-AMT                PIC S9(13)V9(2)
005860                SIGN TRAILING SEPARATE.
005870           05  WS-BUY-AMT                     PIC S9(13)V9(2)
005880                SIGN TRAILING SEPARATE.
005890           05  WS-SELL-AMT                    PIC S9(13)V9(2)
005900                SIGN TRAILING SEPARATE.
005910           05  WS-ORDER-QTY                   PIC S9(13)V9(4)
005920                SIGN TRAILING SEPARATE.
005930           05  WS-ORDER-QTY-WHOLE             PIC S9(13)
005940                SIGN TRAILING SEPARATE.
005950           05  WS-MIN-ORDER-AMOUNT            PIC S9(9)V9(2)
005960                VALUE 1.00 SIGN TRAILING SEPARATE.
005970           05  WS-ORDER-CHECK-AMT             PIC S9(13)V9(2)
005980                SIGN TRAILING SEPARATE.
005990           05  WS-PROFIT-RAW                  PIC S9(13)V9(8)
006000                SIGN TRAILING SEPARATE.
006010           05  WS-PROFIT-CHECK                PIC S9(13)V9(8)
006020                SIGN TRAILING SEPARATE.
006030           05  WS-REALIZED-PROFIT-AMT         PIC S9(13)V9(4)
006040                SIGN TRAILING SEPARATE.
006050           05  FILLER                         PIC X(10).
006060       01  WS-CASH-AREA.
006070           05  WS-REQUIRED-AMOUNT             PIC S9(13)V9(2)
006080                SIGN TRAILING SEPARATE.
006090           05  WS-WAITING-BUY-AMOUNT          PIC S9(13)V9(2)
006100                SIGN TRAILING SEPARATE.
006110           05  WS-INSUFFICIENT-AMOUNT         PIC S9(13)V9(2)
006120                SIGN TRAILING SEPARATE.
006130           05  WS-CASH-BUFFER-AMOUNT          PIC S9(13)V9(2)
006140                SIGN TRAILING SEPARATE.
006150           05  WS-EXPECTED-CASH               PIC S9(13)V9(2)
006160                SIGN TRAILING SEPARATE.
006170           05  WS-OVERFLOW-AMOUNT             PIC S9(13)V9(2)
006180                SIGN TRAILING SEPARATE.
006190           05  WS-CASH-ORDERABLE-QTY          PIC S9(13)V9(4)
006200                SIGN TRAILING SEPARATE.
006210           05  WS-CASH-REMAINDER              PIC S9(13)V9(4)
006220                SIGN TRAILING SEPARATE.
006230           05  FILLER                         PIC X(10).
006240       01  WS-PRINT-AREA.
006250           05  WS-LINE-COUNT                  PIC 9(3) COMP.
006260           05  FILLER                         PIC X(08).
006270       PROCEDURE DIVISION.
006280      *----------------------------------------------------------*
006290       A0001-MAIN.
006300      *----------------------------------------------------------*
006310           PERFORM B1000-OPEN-FILES       THRU B1000-EXIT.
006320           PERFORM B2000-READ-TRADE-CONFIG THRU B2000-EXIT.
006330           IF TRD-ENABLED-YES
006340               PERFORM C1000-CHECK-OPERATING-WINDOW
006350                                           THRU C1000-EXIT
006360               IF WS-MARKET-IS-CLOSED
006370                   CONTINUE
006380               ELSE
006390                   PERFORM D1000-LOAD-CARRYOVER-TABLES
006400                                           THRU D1000-EXIT
006410                   PERFORM D2000-PRINT-HEADING THRU D2000-EXIT
006420                   PERFORM E1000-PROCESS-BASKET THRU E1000-EXIT
006430                       UNTIL WS-BSK-IS-EOF
006440                   PERFORM G1000-PRINT-RUN-TOTALS THRU G1000-EXIT
006450               END-IF
006460           END-IF.
006470           PERFORM Z1000-CLOSE-FILES      THRU Z1000-EXIT.
006480           STOP RUN.
006490       A0001-MAIN-EXIT.
006500           EXIT.
006510      *----------------------------------------------------------*
006520      * B1000 - OPEN EVERY FILE THIS STEP TOUCHES.
006530      *----------------------------------------------------------*
006540       B1000-OPEN-FILES.
006550           OPEN INPUT TRD-TRADE-CONFIG.
006560           OPEN INPUT BSK-BASKET-ASSET.
006570           OPEN INPUT DLY-OHLCV-BAR.
006580           OPEN INPUT MIN-OHLCV-BAR.
006590           OPEN INPUT BAL-HOLDING-BALANCE.
006600           OPEN INPUT ORB-ORDER-BOOK.
006610           OPEN INPUT SIG-STRATEGY-SIGNAL.
006620           OPEN INPUT TAS-PRIOR-SNAP.
006630           OPEN INPUT OPJ-PRIOR-JOURNAL.
006640           OPEN OUTPUT ORD-ORDER-JOURNAL.
006650           OPEN OUTPUT TAS-TRADE-AST-SNAP.
006660           OPEN OUTPUT RUN-REPORT-LINE.
006670           OPEN INPUT BSC-CASH-NAME-LOOKUP.
006680       B1000-EXIT.
006690           EXIT.
006700      *----------------------------------------------------------*
006710      * B2000 - READ THE FIRST ENABLED TRADE ROW AND STAMP THE
006720      * CYCLE DATE-TIME OFF THE SYSTEM CLOCK.
006730      *----------------------------------------------------------*
006740       B2000-READ-TRADE-CONFIG.
006750           MOVE 'N' TO TRD-ENABLED-FLAG.
006760           PERFORM B2010-READ-ONE-TRADE THRU B2010-EXIT
006770               UNTIL TRD-ENABLED-YES OR WS-TRD-STATUS = '10'.
006780           ACCEPT WS-SYS-DATE FROM DATE.
006790           ACCEPT WS-SYS-TIME FROM TIME.
006800           IF WS-SYS-DATE (1:2) < WS-CENTURY-WINDOW
006810               MOVE 20 TO WS-CC-CYCLE
006820           ELSE
006830               MOVE 19 TO WS-CC-CYCLE
006840           END-IF.
006850           MOVE WS-SYS-DATE (1:2) TO WS-YY-CYCLE.
006860           MOVE WS-SYS-DATE (3:2) TO WS-MM-CYCLE.
006870           MOVE WS-SYS-DATE (5:2) TO WS-DD-CYCLE.
006880           MOVE WS-SYS-TIME (1:2) TO WS-HH-CYCLE.
006890           MOVE WS-SYS-TIME (3:2) TO WS-MI-CYCLE.
006900           MOVE WS-SYS-TIME (5:2) TO WS-SS-CYCLE.
006910           MOVE WS-HH-CYCLE TO WS-CURRENT-HHMMSS (1:2).
006920           MOVE WS-MI-CYCLE TO WS-CURRENT-HHMMSS (3:2).
006930           MOVE WS-SS-CYCLE TO WS-CURRENT-HHMMSS (5:2).
006940       B2000-EXIT.
006950           EXIT.
006960      *----------------------------------------------------------*
006970       B2010-READ-ONE-TRADE.
006980           READ TRD-TRADE-CONFIG
006990               AT END
007000                   MOVE '10' TO WS-TRD-STATUS
007010           END-READ.
007020       B2010-EXIT.
007030           EXIT.
007040      *----------------------------------------------------------*
007050      * C1000 - OPERATING-WINDOW CHECK.  WRAP-AROUND WINDOWS
007060      * (START GREATER THAN END) INVERT THE NORMAL INCLUSIVE TEST.
007070      *----------------------------------------------------------*
007080       C1000-CHECK-OPERATING-WINDOW.
007090           MOVE 'N' TO WS-MARKET-CLOSED-SW.
007100           IF TRD-START-TIME = ZEROES AND TRD-END-TIME = ZEROES
007110               MOVE 'Y' TO WS-MARKET-CLOSED-SW
007120           ELSE
007130               IF TRD-START-TIME > TRD-END-TIME
007140                   IF WS-CURRENT-HHMMSS > TRD-END-TIME
007150                       AND WS-CURRENT-HHMMSS < TRD-START-TIME
007160                       MOVE 'Y' TO WS-MARKET-CLOSED-SW
007170                   END-IF
007180               ELSE
007190                   IF WS-CURRENT-HHMMSS < TRD-START-TIME
007200                       OR WS-CURRENT-HHMMSS > TRD-END-TIME
007210                       MOVE 'Y' TO WS-MARKET-CLOSED-SW
007220                   END-IF
007230               END-IF
007240           END-IF.
007250       C1000-EXIT.
007260           EXIT.
007270      *----------------------------------------------------------*
007280      * D1000 - LOAD THE BALANCE, ORDER-BOOK, STRATEGY-SIGNAL,
007290      * PRIOR-SNAPSHOT AND OPEN-ORDER CARRYOVER TABLES ONE TIME
007300      * AT THE TOP OF THE RUN, AND PRIME-READ THE BASKET FILE.
007310      *----------------------------------------------------------*
007320       D1000-LOAD-CARRYOVER-TABLES.
007330           MOVE 0 TO WS-BAL-COUNT WS-ORB-COUNT WS-SIG-COUNT
007340               WS-PRS-COUNT WS-OOB-COUNT.
007350           MOVE SPACES TO WS-FREE-CASH.
007360           MOVE 0 TO WS-FREE-CASH.
007370           PERFORM D1010-LOAD-ONE-BALANCE THRU D1010-EXIT
007380               UNTIL WS-BAL-STATUS = '10'.
007390           PERFORM D1020-LOAD-ONE-ORDBOOK THRU D1020-EXIT
007400               UNTIL WS-ORB-STATUS = '10'.
007410           PERFORM D1030-LOAD-ONE-SIGNAL THRU D1030-EXIT
007420               UNTIL WS-SIG-STATUS = '10'.
007430           PERFORM D1040-LOAD-ONE-PRIOR-SNAP THRU D1040-EXIT
007440               UNTIL WS-PRS-IS-EOF.
007450           PERFORM D1050-LOAD-ONE-PRIOR-ORDER THRU D1050-EXIT
007460               UNTIL WS-OPJ-IS-EOF.
007470           IF TRD-CASH-ASSET-ID NOT = SPACES
007480               PERFORM D1080-FIND-CASH-ASSET-NAME THRU D1080-EXIT
007490                   UNTIL WS-BSC-STATUS = '10' OR WS-BSC-FOUND-SW = 'Y'
007500           END-IF.
007510           READ BSK-BASKET-ASSET
007520               AT END
007530                   MOVE 'Y' TO WS-BSK-EOF
007540           END-READ.
007550       D1000-EXIT.
007560           EXIT.
007570      *----------------------------------------------------------*
007580       D1010-LOAD-ONE-BALANCE.
007590           READ BAL-HOLDING-BALANCE
007600               AT END
007610                   MOVE '10' TO WS-BAL-STATUS
007620           END-READ.
007630           IF WS-BAL-STATUS NOT = '10'
007640               IF BAL-RECORD-TYPE-HEADER
007650                   MOVE BAL-CASH-AMOUNT TO WS-FREE-CASH
007660               END-IF
007670               IF BAL-RECORD-TYPE-DETAIL
007680                   AND WS-BAL-COUNT < 200
007690                   ADD 1 TO WS-BAL-COUNT
007700                   SET WS-BX TO WS-BAL-COUNT
007710                   MOVE BAL-ASSET-ID   TO WS-BAL-T-ASSET-ID (WS-BX)
007720                   MOVE BAL-QUANTITY   TO WS-BAL-T-QUANTITY (WS-BX)
007730                   MOVE BAL-ORDERABLE-QUANTITY
007740                                      TO WS-BAL-T-ORDERABLE-QTY (WS-BX)
007750                   MOVE BAL-PURCHASE-PRICE
007760                                      TO WS-BAL-T-PURCHASE-PRICE (WS-BX)
007770                   MOVE BAL-VALUATION-AMOUNT
007780                                      TO WS-BAL-T-VALUATION-AMT (WS-BX)
007790               END-IF
007800           END-IF.
007810       D1010-EXIT.
007820           EXIT.
007830      *----------------------------------------------------------*
007840       D1020-LOAD-ONE-ORDBOOK.
007850           READ ORB-ORDER-BOOK
007860               AT END
007870                   MOVE '10' TO WS-ORB-STATUS
007880           END-READ.
007890           IF WS-ORB-STATUS NOT = '10' AND WS-ORB-COUNT < 200
007900               ADD 1 TO WS-ORB-COUNT
007910               SET WS-OX TO WS-ORB-COUNT
007920               MOVE ORB-ASSET-ID   TO WS-ORB-T-ASSET-ID (WS-OX)
007930               MOVE ORB-ASK-PRICE  TO WS-ORB-T-ASK-PRICE (WS-OX)
007940               MOVE ORB-BID-PRICE  TO WS-ORB-T-BID-PRICE (WS-OX)
007950               MOVE ORB-TICK-PRICE TO WS-ORB-T-TICK-PRICE (WS-OX)
007960           END-IF.
007970       D1020-EXIT.
007980           EXIT.
007990      *----------------------------------------------------------*
008000       D1030-LOAD-ONE-SIGNAL.
008010           READ SIG-STRATEGY-SIGNAL
008020               AT END
008030                   MOVE '10' TO WS-SIG-STATUS
008040           END-READ.
008050           IF WS-SIG-STATUS NOT = '10' AND WS-SIG-COUNT < 200
008060               ADD 1 TO WS-SIG-COUNT
008070               SET WS-SX TO WS-SIG-COUNT
008080               MOVE SIG-ASSET-ID   TO WS-SIG-T-ASSET-ID (WS-SX)
008090               MOVE SIG-ACTION-CDE TO WS-SIG-T-ACTION-CDE (WS-SX)
008100               MOVE SIG-POSITION   TO WS-SIG-T-POSITION (WS-SX)
008110           END-IF.
008120       D1030-EXIT.
008130           EXIT.
008140      *----------------------------------------------------------*
008150       D1040-LOAD-ONE-PRIOR-SNAP.
008160           READ TAS-PRIOR-SNAP
008170               AT END
008180                   MOVE 'Y' TO WS-PRS-EOF
008190           END-READ.
008200           IF NOT WS-PRS-IS-EOF AND WS-PRS-COUNT < 200
008210               ADD 1 TO WS-PRS-COUNT
008220               SET WS-PX TO WS-PRS-COUNT
008230               MOVE PRS-ASSET-ID        TO WS-PRS-T-ASSET-ID (WS-PX)
008240               MOVE PRS-ACTION-CDE      TO WS-PRS-T-ACTION-CDE (WS-PX)
008250               MOVE PRS-POSITION        TO WS-PRS-T-POSITION (WS-PX)
008260               MOVE PRS-STABILITY-COUNT TO WS-PRS-T-STABILITY-COUNT
008270                                            (WS-PX)
008280           END-IF.
008290       D1040-EXIT.
008300           EXIT.
008310      *----------------------------------------------------------*
008320      * ANY LIMIT ORDER IN THE PRIOR JOURNAL IS TAKEN AS STILL
008330      * WAITING UNTIL A LATER ROW FOR THE SAME ASSET AND ORDER
008340      * TYPE SUPERSEDES IT - THIS STEP HAS NO FILL CONFIRMATION
008350      * FEED FROM THE BROKER, SO THE LATEST ROW WINS.
008360      *----------------------------------------------------------*
008370       D1050-LOAD-ONE-PRIOR-ORDER.
008380           READ OPJ-PRIOR-JOURNAL
008390               AT END
008400                   MOVE 'Y' TO WS-OPJ-EOF
008410           END-READ.
008420           IF NOT WS-OPJ-IS-EOF AND OPJ-RESULT-COMPLETED
008430               PERFORM D1060-FIND-OPEN-ORDER THRU D1060-EXIT
008440               IF WS-SRCH-IX = 0 AND WS-OOB-COUNT < 200
008450                   ADD 1 TO WS-OOB-COUNT
008460                   MOVE WS-OOB-COUNT TO WS-SRCH-IX
008470               END-IF
008480               IF WS-SRCH-IX > 0
008490                   SET WS-OOX TO WS-SRCH-IX
008500                   MOVE OPJ-ASSET-ID    TO WS-OOB-T-ASSET-ID (WS-OOX)
008510                   MOVE OPJ-ORDER-TYPE-CDE
008520                                        TO WS-OOB-T-TYPE-CDE (WS-OOX)
008530                   MOVE OPJ-ORDER-KIND-CDE
008540                                        TO WS-OOB-T-KIND-CDE (WS-OOX)
008550                   MOVE OPJ-PRICE       TO WS-OOB-T-PRICE (WS-OOX)
008560                   MOVE OPJ-QUANTITY    TO WS-OOB-T-QUANTITY (WS-OOX)
008570               END-IF
008580           END-IF.
008590       D1050-EXIT.
008600           EXIT.
008610      *----------------------------------------------------------*
008620       D1060-FIND-OPEN-ORDER.
008630           MOVE 0 TO WS-SRCH-IX.
008640           SET WS-OOX TO 1.
008650           SEARCH WS-OOB-ENTRY VARYING WS-OOX
008660               AT END CONTINUE
008670               WHEN WS-OOB-T-ASSET-ID (WS-OOX) = OPJ-ASSET-ID
008680                   AND WS-OOB-T-TYPE-CDE (WS-OOX) = OPJ-ORDER-TYPE-CDE
008690                   SET WS-SRCH-IX TO WS-OOX
008700           END-SEARCH.
008710       D1060-EXIT.
008720           EXIT.
008730      *----------------------------------------------------------*
008740      * D1070 - IS A LIMIT ORDER OF THIS ASSET AND ORDER TYPE STILL
008750      * WAITING IN THE OPEN-ORDER BOOK.  CALLER SETS WS-CUR-ASSET-ID
008760      * AND WS-WAIT-TYPE-CDE FIRST.  A MATCH HERE MEANS THE BUY OR
008770      * SELL PARAGRAPH AMENDS THE WAITING ORDER'S PRICE INSTEAD OF
008780      * SIZING AND WRITING A FRESH ONE.
008790      *----------------------------------------------------------*
008800       D1070-FIND-WAITING-ORDER.
008810           MOVE 'N' TO WS-WAIT-FOUND-SW.
008820           MOVE 0 TO WS-WAIT-PRICE WS-WAIT-QUANTITY.
008830           SET WS-OOX TO 1.
008840           SEARCH WS-OOB-ENTRY VARYING WS-OOX
008850               AT END CONTINUE
008860               WHEN WS-OOB-T-ASSET-ID (WS-OOX) = WS-CUR-ASSET-ID
008870                   AND WS-OOB-T-TYPE-CDE (WS-OOX) = WS-WAIT-TYPE-CDE
008880                   AND WS-OOB-T-KIND-CDE (WS-OOX) = 'LIMIT'
008890                   MOVE 'Y' TO WS-WAIT-FOUND-SW
008900                   MOVE WS-OOB-T-PRICE (WS-OOX)    TO WS-WAIT-PRICE
008910                   MOVE WS-OOB-T-QUANTITY (WS-OOX) TO WS-WAIT-QUANTITY
008920           END-SEARCH.
008930       D1070-EXIT.
008940           EXIT.
008950      *----------------------------------------------------------*
008960      * D1080 - ONE-TIME PASS OVER THE BASKET FILE UNDER ITS OWN
008970      * FD TO PICK UP THE CASH-EQUIVALENT ASSET'S NAME FOR THE
008980      * CASH-SWEEP ORDER ROWS.  THE CASH ASSET MAY OR MAY NOT BE
008990      * ONE OF THE BASKET'S OWN HOLDINGS, SO A MISS HERE JUST
009000      * LEAVES WS-CASH-ASSET-NAME BLANK.
009010      *----------------------------------------------------------*
009020       D1080-FIND-CASH-ASSET-NAME.
009030           READ BSC-CASH-NAME-LOOKUP
009040               AT END
009050                   MOVE '10' TO WS-BSC-STATUS
009060           END-READ.
009070           IF WS-BSC-STATUS NOT = '10'
009080               AND BSC-ASSET-ID = TRD-CASH-ASSET-ID
009090               MOVE BSC-ASSET-NAME TO WS-CASH-ASSET-NAME
009100               MOVE 'Y' TO WS-BSC-FOUND-SW
009110           END-IF.
009120       D1080-EXIT.
009130           EXIT.
009140      *----------------------------------------------------------*
009150      * D2000 - PRINT THE RUN-REPORT HEADING LINE.
009160      *----------------------------------------------------------*
009170       D2000-PRINT-HEADING.
009180           MOVE SPACES TO RUN-REPORT-LINE.
009190           MOVE TRD-TRADE-ID           TO RUN-H-TRADE-ID.
009200           MOVE TRD-TRADE-NAME         TO RUN-H-TRADE-NAME.
009210           MOVE WS-CYCLE-DATE-TIME     TO RUN-H-CYCLE-DATE-TIME.
009220           WRITE RUN-REPORT-LINE.
009230       D2000-EXIT.
009240           EXIT.
009250      *----------------------------------------------------------*
009260      * E1000 - ONE PASS OF THE BASKET LOOP PER ASSET.
009270      *----------------------------------------------------------*
009280       E1000-PROCESS-BASKET.
009290           MOVE 'N' TO WS-ASSET-ERROR-SW.
009300           MOVE SPACES TO WS-ASSET-ERROR-MSG.
009310           MOVE BSK-ASSET-ID     TO WS-CUR-ASSET-ID.
009320           MOVE BSK-ASSET-NAME   TO WS-CUR-ASSET-NAME.
009330           MOVE BSK-HOLDING-WEIGHT TO WS-CUR-HOLDING-WEIGHT.
009340           MOVE BSK-ENABLED-FLAG TO WS-CUR-ENABLED-FLAG.
009350           PERFORM E2000-LOAD-OHLCV-SERIES THRU E2000-EXIT.
009360           IF NOT WS-ASSET-IS-IN-ERROR
009370               PERFORM E3000-VALIDATE-OHLCV-SERIES THRU E3000-EXIT
009380           END-IF.
009390           IF WS-ASSET-IS-IN-ERROR
009400               ADD 1 TO WS-ASSETS-SKIPPED
009410               PERFORM E4000-BUILD-SNAPSHOT THRU E4000-EXIT
009420               MOVE WS-ASSET-ERROR-MSG TO TAS-MESSAGE
009430               PERFORM E5000-WRITE-SNAPSHOT THRU E5000-EXIT
009440               PERFORM F1000-PRINT-DETAIL-LINE THRU F1000-EXIT
009450           ELSE
009460               PERFORM E4000-BUILD-SNAPSHOT THRU E4000-EXIT
009470               ADD 1 TO WS-ASSETS-PROCESSED
009480               IF WS-CUR-ENABLED-FLAG = 'N'
009490                   ADD 1 TO WS-ASSETS-SKIPPED
009500                   MOVE SPACES TO TAS-MESSAGE
009510                   PERFORM E5000-WRITE-SNAPSHOT THRU E5000-EXIT
009520                   MOVE 'SKIP' TO RUN-D-ACTION-CDE
009530                   PERFORM F1000-PRINT-DETAIL-LINE THRU F1000-EXIT
009540               ELSE
009550                   PERFORM E6000-READ-HOLDINGS THRU E6000-EXIT
009560                   PERFORM E7000-READ-ORDER-BOOK THRU E7000-EXIT
009570                   PERFORM E8000-READ-STRATEGY-SIGNAL THRU E8000-EXIT
009580                   MOVE SPACES TO TAS-MESSAGE
009590                   PERFORM E5000-WRITE-SNAPSHOT THRU E5000-EXIT
009600                   PERFORM E9000-UPDATE-STABILITY THRU E9000-EXIT
009610                   PERFORM F2000-DECIDE-AND-ORDER THRU F2000-EXIT
009620               END-IF
009630           END-IF.
009640           READ BSK-BASKET-ASSET
009650               AT END
009660                   MOVE 'Y' TO WS-BSK-EOF
009670           END-READ.
009680       E1000-EXIT.
009690           EXIT.
009700      *----------------------------------------------------------*
009710      * E2000 - PULL THE DAILY/MINUTE BARS FOR THE CURRENT ASSET.
009720      * THE SORT STEP AHEAD OF THIS ONE GROUPED EACH FILE BY ASSET
009730      * IN BASKET ORDER, SO WE JUST DRAIN EACH GROUP AS IT COMES.
009740      *----------------------------------------------------------*
009750       E2000-LOAD-OHLCV-SERIES.
009760           MOVE 0 TO WS-DLY-COUNT WS-MIN-COUNT.
009770           IF WS-DLY-STATUS = SPACES
009780               READ DLY-OHLCV-BAR
009790                   AT END
009800                       MOVE '10' TO WS-DLY-STATUS
009810               END-READ
009820           END-IF.
009830           PERFORM E2010-LOAD-ONE-DAILY THRU E2010-EXIT
009840               UNTIL WS-DLY-STATUS = '10'
009850               OR DLY-ASSET-ID NOT = WS-CUR-ASSET-ID.
009860           IF WS-MIN-STATUS = SPACES
009870               READ MIN-OHLCV-BAR
009880                   AT END
009890                       MOVE '10' TO WS-MIN-STATUS
009900               END-READ
009910           END-IF.
009920           PERFORM E2020-LOAD-ONE-MINUTE THRU E2020-EXIT
009930               UNTIL WS-MIN-STATUS = '10'
009940               OR MIN-ASSET-ID NOT = WS-CUR-ASSET-ID.
009950           IF WS-DLY-COUNT = 0 OR WS-MIN-COUNT = 0
009960               MOVE 'Y' TO WS-ASSET-ERROR-SW
009970               MOVE 'NO PRICE HISTORY FOR ASSET' TO WS-ASSET-ERROR-MSG
009980           END-IF.
009990       E2000-EXIT.
010000           EXIT.
010010      *----------------------------------------------------------*
010020       E2010-LOAD-ONE-DAILY.
010030           IF WS-DLY-COUNT < 60
010040               ADD 1 TO WS-DLY-COUNT
010050               SET WS-DX TO WS-DLY-COUNT
010060               MOVE DLY-DATE-TIME TO WS-DLY-T-DATE-TIME (WS-DX)
010070               MOVE DLY-OPEN-PRICE TO WS-DLY-T-OPEN (WS-DX)
010080               MOVE DLY-CLOSE-PRICE TO WS-DLY-T-CLOSE (WS-DX)
010090               MOVE DLY-VOLUME TO WS-DLY-T-VOLUME (WS-DX)
010100           END-IF.
010110           READ DLY-OHLCV-BAR
010120               AT END
010130                   MOVE '10' TO WS-DLY-STATUS
010140           END-READ.
010150       E2010-EXIT.
010160           EXIT.
010170      *----------------------------------------------------------*
010180       E2020-LOAD-ONE-MINUTE.
010190           IF WS-MIN-COUNT < 60
010200               ADD 1 TO WS-MIN-COUNT
010210               SET WS-MX TO WS-MIN-COUNT
010220               MOVE MIN-DATE-TIME TO WS-MIN-T-DATE-TIME (WS-MX)
010230               MOVE MIN-CLOSE-PRICE TO WS-MIN-T-CLOSE (WS-MX)
010240           END-IF.
010250           READ MIN-OHLCV-BAR
010260               AT END
010270                   MOVE '10' TO WS-MIN-STATUS
010280           END-READ.
010290       E2020-EXIT.
010300           EXIT.
010310      *----------------------------------------------------------*
010320      * E3000 - SERIES MUST BE STRICTLY DESCENDING IN DATE-TIME
010330      * WITH NO NEGATIVE PRICE OR VOLUME.
010340      *----------------------------------------------------------*
010350       E3000-VALIDATE-OHLCV-SERIES.
010360           SET WS-DX TO 1.
010370           PERFORM E3010-VALIDATE-ONE-DAILY THRU E3010-EXIT
010380               UNTIL WS-DX > WS-DLY-COUNT OR WS-ASSET-IS-IN-ERROR.
010390           SET WS-MX TO 1.
010400           PERFORM E3020-VALIDATE-ONE-MINUTE THRU E3020-EXIT
010410               UNTIL WS-MX > WS-MIN-COUNT OR WS-ASSET-IS-IN-ERROR.
010420       E3000-EXIT.
010430           EXIT.
010440      *----------------------------------------------------------*
010450       E3010-VALIDATE-ONE-DAILY.
010460           IF WS-DLY-T-OPEN (WS-DX) < 0
010470               OR WS-DLY-T-CLOSE (WS-DX) < 0
010480               OR WS-DLY-T-VOLUME (WS-DX) < 0
010490               MOVE 'Y' TO WS-ASSET-ERROR-SW
010500               MOVE 'NEGATIVE PRICE OR VOLUME IN DAILY SERIES'
010510                   TO WS-ASSET-ERROR-MSG
010520           END-IF.
010530           IF WS-DX > 1 AND NOT WS-ASSET-IS-IN-ERROR
010540               IF WS-DLY-T-DATE-TIME (WS-DX) NOT <
010550                   WS-DLY-T-DATE-TIME (WS-DX - 1)
010560                   MOVE 'Y' TO WS-ASSET-ERROR-SW
010570                   MOVE 'DAILY SERIES NOT DESCENDING'
010580                       TO WS-ASSET-ERROR-MSG
010590               END-IF
010600           END-IF.
010610           SET WS-DX UP BY 1.
010620       E3010-EXIT.
010630           EXIT.
010640      *----------------------------------------------------------*
010650       E3020-VALIDATE-ONE-MINUTE.
010660           IF WS-MIN-T-CLOSE (WS-MX) < 0
010670               MOVE 'Y' TO WS-ASSET-ERROR-SW
010680               MOVE 'NEGATIVE PRICE IN MINUTE SERIES'
010690                   TO WS-ASSET-ERROR-MSG
010700           END-IF.
010710           IF WS-MX > 1 AND NOT WS-ASSET-IS-IN-ERROR
010720               IF WS-MIN-T-DATE-TIME (WS-MX) NOT <
010730                   WS-MIN-T-DATE-TIME (WS-MX - 1)
010740                   MOVE 'Y' TO WS-ASSET-ERROR-SW
010750                   MOVE 'MINUTE SERIES NOT DESCENDING'
010760                       TO WS-ASSET-ERROR-MSG
010770               END-IF
010780           END-IF.
010790           SET WS-MX UP BY 1.
010800       E3020-EXIT.
010810           EXIT.
010820      *----------------------------------------------------------*
010830      * E4000 - PREVIOUS CLOSE IS THE SECOND NEWEST DAILY CLOSE;
010840      * OPEN IS THE NEWEST DAILY OPEN; CLOSE/DATE-TIME/VOLUME COME
010850      * OFF THE NEWEST MINUTE BAR AND THE NEWEST DAILY BAR.
010860      *----------------------------------------------------------*
010870       E4000-BUILD-SNAPSHOT.
010880           MOVE 0 TO WS-PREVIOUS-CLOSE WS-OPEN-PRICE WS-CLOSE-PRICE
010890               WS-TODAY-VOLUME WS-NEWEST-DATE-TIME.
010900           IF WS-DLY-COUNT > 0
010910               MOVE WS-DLY-T-OPEN (1)   TO WS-OPEN-PRICE
010920               MOVE WS-DLY-T-VOLUME (1) TO WS-TODAY-VOLUME
010930           END-IF.
010940           IF WS-DLY-COUNT > 1
010950               MOVE WS-DLY-T-CLOSE (2)  TO WS-PREVIOUS-CLOSE
010960           END-IF.
010970           IF WS-MIN-COUNT > 0
010980               MOVE WS-MIN-T-CLOSE (1)     TO WS-CLOSE-PRICE
010990               MOVE WS-MIN-T-DATE-TIME (1) TO WS-NEWEST-DATE-TIME
011000           END-IF.
011010           MOVE TRD-TRADE-ID      TO TAS-TRADE-ID.
011020           MOVE WS-CUR-ASSET-ID  TO TAS-ASSET-ID.
011030           MOVE WS-NEWEST-DATE-TIME TO TAS-DATE-TIME.
011040           MOVE WS-PREVIOUS-CLOSE TO TAS-PREVIOUS-CLOSE.
011050           MOVE WS-OPEN-PRICE     TO TAS-OPEN-PRICE.
011060           MOVE WS-CLOSE-PRICE    TO TAS-CLOSE-PRICE.
011070           MOVE WS-TODAY-VOLUME   TO TAS-VOLUME.
011080           MOVE SPACES            TO TAS-ACTION-CDE.
011090           MOVE 0                 TO TAS-POSITION.
011100           MOVE 0                 TO TAS-STABILITY-COUNT.
011110       E4000-EXIT.
011120           EXIT.
011130      *----------------------------------------------------------*
011140       E5000-WRITE-SNAPSHOT.
011150           WRITE TAS-TRADE-ASSET-SNAP.
011160       E5000-EXIT.
011170           EXIT.
011180      *----------------------------------------------------------*
011190      * E6000 - LOOK UP THIS ASSET'S HOLDING IN THE BALANCE TABLE.
011200      *----------------------------------------------------------*
011210       E6000-READ-HOLDINGS.
011220           MOVE 0 TO WS-OWNED-AMOUNT WS-OWNED-QUANTITY
011230               WS-OWNED-PURCHASE-PRICE.
011240           SET WS-BX TO 1.
011250           SEARCH WS-BAL-ENTRY VARYING WS-BX
011260               AT END CONTINUE
011270               WHEN WS-BAL-T-ASSET-ID (WS-BX) = WS-CUR-ASSET-ID
011280                   MOVE WS-BAL-T-VALUATION-AMT (WS-BX)
011290                                        TO WS-OWNED-AMOUNT
011300                   MOVE WS-BAL-T-QUANTITY (WS-BX)
011310                                        TO WS-OWNED-QUANTITY
011320                   MOVE WS-BAL-T-PURCHASE-PRICE (WS-BX)
011330                                        TO WS-OWNED-PURCHASE-PRICE
011340           END-SEARCH.
011350       E6000-EXIT.
011360           EXIT.
011370      *----------------------------------------------------------*
011380      * E7000 - LOOK UP THIS ASSET'S QUOTE.  ASK MUST BE AT LEAST
011390      * BID AND BID MUST BE POSITIVE OR THE QUOTE IS NO GOOD.
011400      *----------------------------------------------------------*
011410       E7000-READ-ORDER-BOOK.
011420           MOVE 0 TO WS-ASK-PRICE WS-BID-PRICE WS-TICK-PRICE.
011430           MOVE 'Y' TO WS-ORDBOOK-INVALID-SW.
011440           SET WS-OX TO 1.
011450           SEARCH WS-ORB-ENTRY VARYING WS-OX
011460               AT END CONTINUE
011470               WHEN WS-ORB-T-ASSET-ID (WS-OX) = WS-CUR-ASSET-ID
011480                   MOVE WS-ORB-T-ASK-PRICE (WS-OX)  TO WS-ASK-PRICE
011490                   MOVE WS-ORB-T-BID-PRICE (WS-OX)  TO WS-BID-PRICE
011500                   MOVE WS-ORB-T-TICK-PRICE (WS-OX) TO WS-TICK-PRICE
011510           END-SEARCH.
011520           IF WS-BID-PRICE > 0 AND WS-ASK-PRICE >= WS-BID-PRICE
011530               MOVE 'N' TO WS-ORDBOOK-INVALID-SW
011540           END-IF.
011550       E7000-EXIT.
011560           EXIT.
011570      *----------------------------------------------------------*
011580       E8000-READ-STRATEGY-SIGNAL.
011590           MOVE SPACES TO WS-CUR-ACTION-CDE.
011600           MOVE 0 TO WS-CUR-POSITION.
011610           SET WS-SX TO 1.
011620           SEARCH WS-SIG-ENTRY VARYING WS-SX
011630               AT END CONTINUE
011640               WHEN WS-SIG-T-ASSET-ID (WS-SX) = WS-CUR-ASSET-ID
011650                   MOVE WS-SIG-T-ACTION-CDE (WS-SX)
011660                                        TO WS-CUR-ACTION-CDE
011670                   MOVE WS-SIG-T-POSITION (WS-SX)
011680                                        TO WS-CUR-POSITION
011690           END-SEARCH.
011700           MOVE WS-CUR-ACTION-CDE TO TAS-ACTION-CDE.
011710           MOVE WS-CUR-POSITION   TO TAS-POSITION.
011720       E8000-EXIT.
011730           EXIT.
011740      *----------------------------------------------------------*
011750      * E9000 - SAME SIGNAL AS LAST CYCLE BUMPS THE COUNTER, ANY
011760      * CHANGE RESETS IT TO 1.
011770      *----------------------------------------------------------*
011780       E9000-UPDATE-STABILITY.
011790           MOVE 1 TO WS-STABILITY-COUNT.
011800           SET WS-PX TO 1.
011810           SEARCH WS-PRS-ENTRY VARYING WS-PX
011820               AT END CONTINUE
011830               WHEN WS-PRS-T-ASSET-ID (WS-PX) = WS-CUR-ASSET-ID
011840                   IF WS-PRS-T-ACTION-CDE (WS-PX) = WS-CUR-ACTION-CDE
011850                       AND WS-PRS-T-POSITION (WS-PX) = WS-CUR-POSITION
011860                       COMPUTE WS-STABILITY-COUNT =
011870                           WS-PRS-T-STABILITY-COUNT (WS-PX) + 1
011880                   END-IF
011890           END-SEARCH.
011900           MOVE WS-STABILITY-COUNT TO TAS-STABILITY-COUNT.
011910       E9000-EXIT.
011920           EXIT.
011930      *----------------------------------------------------------*
011940      * F1000 - PRINT ONE DETAIL LINE.
011950      *----------------------------------------------------------*
011960       F1000-PRINT-DETAIL-LINE.
011970           MOVE SPACES TO RUN-REPORT-LINE.
011980           MOVE WS-CUR-ASSET-ID   TO RUN-D-ASSET-ID.
011990           MOVE WS-CUR-ASSET-NAME TO RUN-D-ASSET-NAME.
012000           WRITE RUN-REPORT-LINE.
012010       F1000-EXIT.
012020           EXIT.
012030      *----------------------------------------------------------*
012040      * F2000 - NO ACTION WHEN THE SIGNAL IS BLANK OR STILL BELOW
012050      * THRESHOLD; OTHERWISE SIZE AND PLACE THE ORDER.
012060      *----------------------------------------------------------*
012070       F2000-DECIDE-AND-ORDER.
012080           IF WS-ACTION-IS-NONE
012090               ADD 1 TO WS-ASSETS-SKIPPED
012100               MOVE 'HOLD' TO RUN-D-ACTION-CDE
012110               PERFORM F1000-PRINT-DETAIL-LINE THRU F1000-EXIT
012120           ELSE
012130               IF WS-STABILITY-COUNT < TRD-THRESHOLD
012140                   ADD 1 TO WS-ASSETS-SKIPPED
012150                   MOVE 'HOLD' TO RUN-D-ACTION-CDE
012160                   PERFORM F1000-PRINT-DETAIL-LINE THRU F1000-EXIT
012170               ELSE
012180                   IF WS-ORDBOOK-IS-INVALID
012190                       ADD 1 TO WS-ASSETS-SKIPPED
012200                       MOVE 'HOLD' TO RUN-D-ACTION-CDE
012210                       PERFORM F1000-PRINT-DETAIL-LINE THRU F1000-EXIT
012220                   ELSE
012230                       COMPUTE WS-HOLDING-WEIGHT-AMT ROUNDED =
012240                           (TRD-INVEST-AMOUNT / 100) *
012250                           WS-CUR-HOLDING-WEIGHT
012260                       COMPUTE WS-POSITION-AMT ROUNDED =
012270                           WS-HOLDING-WEIGHT-AMT * WS-CUR-POSITION
012280                       IF WS-ACTION-IS-BUY
012290                           PERFORM F3000-COMPUTE-BUY THRU F3000-EXIT
012300                       ELSE
012310                           IF WS-ACTION-IS-SELL
012320                               PERFORM F4000-COMPUTE-SELL
012330                                                   THRU F4000-EXIT
012340                           END-IF
012350                       END-IF
012360                   END-IF
012370               END-IF
012380           END-IF.
012390       F2000-EXIT.
012400           EXIT.
012410      *----------------------------------------------------------*
012420      * F3000 - BUY PRICE IS ONE TICK INSIDE THE ASK, NEVER BELOW
012430      * THE BID.
012440      *----------------------------------------------------------*
012450       F3000-COMPUTE-BUY.
012460           IF WS-TICK-PRICE = 0
012470               MOVE WS-ASK-PRICE TO WS-BUY-PRICE
012480           ELSE
012490               COMPUTE WS-BUY-PRICE = WS-ASK-PRICE - WS-TICK-PRICE
012500               IF WS-BUY-PRICE < WS-BID-PRICE
012510                   MOVE WS-BID-PRICE TO WS-BUY-PRICE
012520               END-IF
012530           END-IF.
012540           MOVE 'BUY' TO WS-WAIT-TYPE-CDE.
012550           PERFORM D1070-FIND-WAITING-ORDER THRU D1070-EXIT.
012560           IF WS-WAIT-ORDER-FOUND
012570               IF WS-WAIT-PRICE NOT = WS-BUY-PRICE
012580                   MOVE WS-WAIT-QUANTITY TO WS-ORDER-QTY
012590                   PERFORM F6050-AMEND-BUY-ORDER THRU F6050-EXIT
012600               ELSE
012610                   ADD 1 TO WS-ASSETS-SKIPPED
012620                   MOVE 'HOLD' TO RUN-D-ACTION-CDE
012630                   PERFORM F1000-PRINT-DETAIL-LINE THRU F1000-EXIT
012640              END-IF
012650           ELSE
012660               COMPUTE WS-BUY-AMT = WS-POSITION-AMT - WS-OWNED-AMOUNT
012670               IF WS-BUY-AMT > 0
012680                   COMPUTE WS-ORDER-QTY-WHOLE ROUNDED =
012690                       WS-BUY-AMT / WS-BUY-PRICE
012700                   MOVE WS-ORDER-QTY-WHOLE TO WS-ORDER-QTY
012710                   COMPUTE WS-ORDER-CHECK-AMT =
012720                       WS-BUY-PRICE * WS-ORDER-QTY
012730                   IF WS-ORDER-QTY > 0
012740                       AND WS-ORDER-CHECK-AMT >= WS-MIN-ORDER-AMOUNT
012750                       IF TRD-CASH-ASSET-ID NOT = SPACES
012760                           PERFORM F5000-WITHDRAW-CASH-FOR-BUY
012770                                                   THRU F5000-EXIT
012780                       END-IF
012790                       PERFORM F6000-WRITE-BUY-ORDER THRU F6000-EXIT
012800                   ELSE
012810                       ADD 1 TO WS-ASSETS-SKIPPED
012820                       MOVE 'HOLD' TO RUN-D-ACTION-CDE
012830                       PERFORM F1000-PRINT-DETAIL-LINE THRU F1000-EXIT
012840                   END-IF
012850               ELSE
012860                   ADD 1 TO WS-ASSETS-SKIPPED
012870                   MOVE 'HOLD' TO RUN-D-ACTION-CDE
012880                   PERFORM F1000-PRINT-DETAIL-LINE THRU F1000-EXIT
012890               END-IF
012900           END-IF.
012910       F3000-EXIT.
012920           EXIT.
012930      *----------------------------------------------------------*
012940      * F4000 - SELL PRICE IS ONE TICK OUTSIDE THE BID, NEVER
012950      * ABOVE THE ASK, CAPPED AT THE OWNED QUANTITY.
012960      *----------------------------------------------------------*
012970       F4000-COMPUTE-SELL.
012980           IF WS-TICK-PRICE = 0
012990               MOVE WS-BID-PRICE TO WS-SELL-PRICE
013000           ELSE
013010               COMPUTE WS-SELL-PRICE = WS-BID-PRICE + WS-TICK-PRICE
013020               IF WS-SELL-PRICE > WS-ASK-PRICE
013030                   MOVE WS-ASK-PRICE TO WS-SELL-PRICE
013040               END-IF
013050           END-IF.
013060           MOVE 'SELL' TO WS-WAIT-TYPE-CDE.
013070           PERFORM D1070-FIND-WAITING-ORDER THRU D1070-EXIT.
013080           IF WS-WAIT-ORDER-FOUND
013090               IF WS-WAIT-PRICE NOT = WS-SELL-PRICE
013100                   MOVE WS-WAIT-QUANTITY TO WS-ORDER-QTY
013110                   MOVE 0 TO WS-REALIZED-PROFIT-AMT
013120                   PERFORM F6150-AMEND-SELL-ORDER THRU F6150-EXIT
013130               ELSE
013140                   ADD 1 TO WS-ASSETS-SKIPPED
013150                   MOVE 'HOLD' TO RUN-D-ACTION-CDE
013160                   PERFORM F1000-PRINT-DETAIL-LINE THRU F1000-EXIT
013170              END-IF
013180           ELSE
013190               COMPUTE WS-SELL-AMT = WS-OWNED-AMOUNT - WS-POSITION-AMT
013200               IF WS-SELL-AMT > 0
013210                   COMPUTE WS-ORDER-QTY-WHOLE ROUNDED =
013220                       WS-SELL-AMT / WS-SELL-PRICE
013230                   MOVE WS-ORDER-QTY-WHOLE TO WS-ORDER-QTY
013240                   IF WS-ORDER-QTY > WS-OWNED-QUANTITY
013250                       MOVE WS-OWNED-QUANTITY TO WS-ORDER-QTY
013260                   END-IF
013270                   COMPUTE WS-ORDER-CHECK-AMT =
013280                       WS-SELL-PRICE * WS-ORDER-QTY
013290                   IF WS-ORDER-QTY > 0
013300                       AND WS-ORDER-CHECK-AMT >= WS-MIN-ORDER-AMOUNT
013310                       PERFORM F4100-FLOOR-REALIZED-PROFIT
013320                                               THRU F4100-EXIT
013330                       PERFORM F6100-WRITE-SELL-ORDER THRU F6100-EXIT
013340                       IF TRD-CASH-ASSET-ID NOT = SPACES
013350                           PERFORM F7000-DEPOSIT-CASH-FROM-SELL
013360                                               THRU F7000-EXIT
013370                       END-IF
013380                   ELSE
013390                       ADD 1 TO WS-ASSETS-SKIPPED
013400                       MOVE 'HOLD' TO RUN-D-ACTION-CDE
013410                       PERFORM F1000-PRINT-DETAIL-LINE THRU F1000-EXIT
013420                   END-IF
013430               ELSE
013440                   ADD 1 TO WS-ASSETS-SKIPPED
013450                   MOVE 'HOLD' TO RUN-D-ACTION-CDE
013460                   PERFORM F1000-PRINT-DETAIL-LINE THRU F1000-EXIT
013470               END-IF
013480           END-IF.
013490       F4000-EXIT.
013500           EXIT.
013510      *----------------------------------------------------------*
013520      * F4100 - (SELL PRICE - PURCHASE PRICE) TIMES QUANTITY,
013530      * ROUNDED TOWARD NEGATIVE INFINITY TO 4 DECIMALS.  A PLAIN
013540      * MOVE TRUNCATES TOWARD ZERO, WHICH UNDERSTATES A LOSS BY UP
013550      * TO A TENTH OF A CENT, SO WE NUDGE IT DOWN ONE MORE TICK
013560      * WHEN THE DROPPED DIGITS PROVE THERE WAS A REMAINDER.
013570      *----------------------------------------------------------*
013580       F4100-FLOOR-REALIZED-PROFIT.
013590           MOVE 0 TO WS-REALIZED-PROFIT-AMT.
013600           IF WS-OWNED-PURCHASE-PRICE > 0
013610               COMPUTE WS-PROFIT-RAW =
013620                   (WS-SELL-PRICE - WS-OWNED-PURCHASE-PRICE) *
013630                   WS-ORDER-QTY
013640               MOVE WS-PROFIT-RAW TO WS-REALIZED-PROFIT-AMT
013650               COMPUTE WS-PROFIT-CHECK =
013660                   WS-PROFIT-RAW - WS-REALIZED-PROFIT-AMT
013670               IF WS-PROFIT-RAW < 0 AND WS-PROFIT-CHECK NOT = 0
013680                   SUBTRACT 0.0001 FROM WS-REALIZED-PROFIT-AMT
013690               END-IF
013700               ADD WS-REALIZED-PROFIT-AMT TO WS-TOTAL-REALIZED-PROFIT
013710           END-IF.
013720       F4100-EXIT.
013730           EXIT.
013740      *----------------------------------------------------------*
013750      * F5000 - TOP UP FREE CASH BEFORE A BUY BY SELLING THE CASH
013760      * ASSET WHEN FREE CASH PLUS WAITING BUYS FALLS SHORT.
013770      *----------------------------------------------------------*
013780       F5000-WITHDRAW-CASH-FOR-BUY.
013790           COMPUTE WS-REQUIRED-AMOUNT = WS-BUY-AMT * 1.4.
013800           MOVE 0 TO WS-WAITING-BUY-AMOUNT.
013810           SET WS-OOX TO 1.
013820           PERFORM F5010-ADD-WAITING-BUY THRU F5010-EXIT
013830               WS-OOB-COUNT TIMES.
013840           ADD WS-WAITING-BUY-AMOUNT TO WS-REQUIRED-AMOUNT.
013850           IF WS-FREE-CASH <= WS-REQUIRED-AMOUNT
013860               COMPUTE WS-INSUFFICIENT-AMOUNT =
013870                   WS-REQUIRED-AMOUNT - WS-FREE-CASH
013880               PERFORM F5100-SELL-CASH-ASSET THRU F5100-EXIT
013890           END-IF.
013900       F5000-EXIT.
013910           EXIT.
013920      *----------------------------------------------------------*
013930       F5010-ADD-WAITING-BUY.
013940           IF WS-OOB-T-TYPE-CDE (WS-OOX) = 'BUY'
013950               COMPUTE WS-WAITING-BUY-AMOUNT =
013960                   WS-WAITING-BUY-AMOUNT +
013970                   (WS-OOB-T-PRICE (WS-OOX) *
013980                    WS-OOB-T-QUANTITY (WS-OOX))
013990           END-IF.
014000           SET WS-OOX UP BY 1.
014010       F5010-EXIT.
014020           EXIT.
014030      *----------------------------------------------------------*
014040      * F5100 - SELL PRICE IS THE CASH ASSET'S ASK LESS ONE TICK;
014050      * QUANTITY IS ROUNDED UP (CEILING) TO A WHOLE SHARE AND
014060      * CAPPED AT WHAT'S ACTUALLY ORDERABLE.
014070      *----------------------------------------------------------*
014080       F5100-SELL-CASH-ASSET.
014090           SET WS-OX TO 1.
014100           MOVE 0 TO WS-ASK-PRICE WS-TICK-PRICE WS-CASH-ORDERABLE-QTY.
014110           SEARCH WS-ORB-ENTRY VARYING WS-OX
014120               AT END CONTINUE
014130               WHEN WS-ORB-T-ASSET-ID (WS-OX) = TRD-CASH-ASSET-ID
014140                   MOVE WS-ORB-T-ASK-PRICE (WS-OX)  TO WS-ASK-PRICE
014150                   MOVE WS-ORB-T-TICK-PRICE (WS-OX) TO WS-TICK-PRICE
014160           END-SEARCH.
014170           SET WS-BX TO 1.
014180           SEARCH WS-BAL-ENTRY VARYING WS-BX
014190               AT END CONTINUE
014200               WHEN WS-BAL-T-ASSET-ID (WS-BX) = TRD-CASH-ASSET-ID
014210                   MOVE WS-BAL-T-ORDERABLE-QTY (WS-BX)
014220                                    TO WS-CASH-ORDERABLE-QTY
014230           END-SEARCH.
014240           IF WS-ASK-PRICE > 0
014250               COMPUTE WS-SELL-PRICE = WS-ASK-PRICE - WS-TICK-PRICE
014260               COMPUTE WS-ORDER-QTY-WHOLE =
014270                   WS-INSUFFICIENT-AMOUNT / WS-SELL-PRICE
014280               COMPUTE WS-CASH-REMAINDER =
014290                   WS-INSUFFICIENT-AMOUNT -
014300                   (WS-ORDER-QTY-WHOLE * WS-SELL-PRICE)
014310               IF WS-CASH-REMAINDER NOT = 0
014320                   ADD 1 TO WS-ORDER-QTY-WHOLE
014330               END-IF
014340               MOVE WS-ORDER-QTY-WHOLE TO WS-ORDER-QTY
014350               IF WS-ORDER-QTY > WS-CASH-ORDERABLE-QTY
014360                   MOVE WS-CASH-ORDERABLE-QTY TO WS-ORDER-QTY
014370               END-IF
014380               IF WS-ORDER-QTY > 0
014390                   MOVE TRD-CASH-ASSET-ID   TO WS-CUR-ASSET-ID
014400                   MOVE WS-CASH-ASSET-NAME  TO WS-CUR-ASSET-NAME
014410                   MOVE WS-SELL-PRICE       TO ORD-PRICE
014420                   MOVE 'SELL'              TO ORD-ORDER-TYPE-CDE
014430                   MOVE 'LIMIT'             TO ORD-ORDER-KIND-CDE
014440                   PERFORM F8000-WRITE-ORDER-ROW THRU F8000-EXIT
014450               END-IF
014460           END-IF.
014470       F5100-EXIT.
014480           EXIT.
014490      *----------------------------------------------------------*
014500      * F6000 - WRITE THE ASSET'S OWN BUY/SELL ORDER AND UPDATE
014510      * THE RUNNING TOTALS AND THE OPEN-ORDER BOOK ENTRY.
014520      *----------------------------------------------------------*
014530       F6000-WRITE-BUY-ORDER.
014540           MOVE WS-BUY-PRICE TO ORD-PRICE.
014550           MOVE 'BUY' TO ORD-ORDER-TYPE-CDE.
014560           MOVE TRD-ORDER-KIND-CDE TO ORD-ORDER-KIND-CDE.
014570           PERFORM F8000-WRITE-ORDER-ROW THRU F8000-EXIT.
014580           COMPUTE WS-ORDER-CHECK-AMT = WS-BUY-PRICE * WS-ORDER-QTY.
014590           ADD WS-ORDER-CHECK-AMT TO WS-TOTAL-BUY-AMOUNT.
014600           SUBTRACT WS-ORDER-CHECK-AMT FROM WS-FREE-CASH.
014610           ADD 1 TO WS-BUY-ORDERS-WRITTEN.
014620           MOVE 'BUY' TO RUN-D-ACTION-CDE.
014630           MOVE WS-ORDER-QTY TO RUN-D-QUANTITY-EDIT.
014640           MOVE WS-BUY-PRICE TO RUN-D-PRICE-EDIT.
014650           MOVE WS-ORDER-CHECK-AMT TO RUN-D-AMOUNT-EDIT.
014660           PERFORM F1000-PRINT-DETAIL-LINE THRU F1000-EXIT.
014670       F6000-EXIT.
014680           EXIT.
014690      *----------------------------------------------------------*
014700      * F6050 - WAITING-LIMIT-ORDER AMENDMENT (BUY SIDE).  SAME
014710      * QUANTITY AS THE ORDER STILL SITTING IN THE OPEN-ORDER
014720      * BOOK, REPRICED TO THE CURRENT CYCLE'S BUY PRICE.  NO CASH
014730      * WITHDRAWAL SWEEP HERE - THE POSITION SIZE DID NOT CHANGE,
014740      * AND WS-BUY-ORDERS-WRITTEN DOES NOT MOVE EITHER - THE ORDER
014750      * IS STILL SITTING OUT THERE UNFILLED, JUST AT A NEW PRICE.
014760      *----------------------------------------------------------*
014770       F6050-AMEND-BUY-ORDER.
014780           MOVE WS-BUY-PRICE TO ORD-PRICE.
014790           MOVE 'BUY' TO ORD-ORDER-TYPE-CDE.
014800           MOVE TRD-ORDER-KIND-CDE TO ORD-ORDER-KIND-CDE.
014810           PERFORM F8000-WRITE-ORDER-ROW THRU F8000-EXIT.
014820           COMPUTE WS-ORDER-CHECK-AMT = WS-BUY-PRICE * WS-ORDER-QTY.
014830           MOVE 'AMND' TO RUN-D-ACTION-CDE.
014840           MOVE WS-ORDER-QTY TO RUN-D-QUANTITY-EDIT.
014850           MOVE WS-BUY-PRICE TO RUN-D-PRICE-EDIT.
014860           MOVE WS-ORDER-CHECK-AMT TO RUN-D-AMOUNT-EDIT.
014870           PERFORM F1000-PRINT-DETAIL-LINE THRU F1000-EXIT.
014880       F6050-EXIT.
014890           EXIT.
014900      *----------------------------------------------------------*
014910       F6100-WRITE-SELL-ORDER.
014920           MOVE WS-SELL-PRICE TO ORD-PRICE.
014930           MOVE WS-OWNED-PURCHASE-PRICE TO ORD-PURCHASE-PRICE.
014940           MOVE WS-REALIZED-PROFIT-AMT TO ORD-REALIZED-PROFIT-AMT.
014950           MOVE 'SELL' TO ORD-ORDER-TYPE-CDE.
014960           MOVE TRD-ORDER-KIND-CDE TO ORD-ORDER-KIND-CDE.
014970           PERFORM F8000-WRITE-ORDER-ROW THRU F8000-EXIT.
014980           COMPUTE WS-ORDER-CHECK-AMT = WS-SELL-PRICE * WS-ORDER-QTY.
014990           ADD WS-ORDER-CHECK-AMT TO WS-TOTAL-SELL-AMOUNT.
015000           ADD WS-ORDER-CHECK-AMT TO WS-FREE-CASH.
015010           ADD 1 TO WS-SELL-ORDERS-WRITTEN.
015020           MOVE 'SELL' TO RUN-D-ACTION-CDE.
015030           MOVE WS-ORDER-QTY TO RUN-D-QUANTITY-EDIT.
015040           MOVE WS-SELL-PRICE TO RUN-D-PRICE-EDIT.
015050           MOVE WS-ORDER-CHECK-AMT TO RUN-D-AMOUNT-EDIT.
015060           PERFORM F1000-PRINT-DETAIL-LINE THRU F1000-EXIT.
015070       F6100-EXIT.
015080           EXIT.
015090      *----------------------------------------------------------*
015100      * F6150 - WAITING-LIMIT-ORDER AMENDMENT (SELL SIDE).  SAME
015110      * QUANTITY AS THE ORDER STILL SITTING IN THE OPEN-ORDER
015120      * BOOK, REPRICED TO THE CURRENT CYCLE'S SELL PRICE.  NO CASH
015130      * DEPOSIT SWEEP HERE - THE POSITION SIZE DID NOT CHANGE, AND
015140      * NEITHER WS-SELL-ORDERS-WRITTEN NOR WS-TOTAL-REALIZED-PROFIT
015150      * MOVE - THE CALLER ZEROES WS-REALIZED-PROFIT-AMT BEFORE THIS
015160      * IS PERFORMED SINCE NOTHING HAS ACTUALLY FILLED YET.
015170      *----------------------------------------------------------*
015180       F6150-AMEND-SELL-ORDER.
015190           MOVE WS-SELL-PRICE TO ORD-PRICE.
015200           MOVE WS-OWNED-PURCHASE-PRICE TO ORD-PURCHASE-PRICE.
015210           MOVE WS-REALIZED-PROFIT-AMT TO ORD-REALIZED-PROFIT-AMT.
015220           MOVE 'SELL' TO ORD-ORDER-TYPE-CDE.
015230           MOVE TRD-ORDER-KIND-CDE TO ORD-ORDER-KIND-CDE.
015240           PERFORM F8000-WRITE-ORDER-ROW THRU F8000-EXIT.
015250           COMPUTE WS-ORDER-CHECK-AMT = WS-SELL-PRICE * WS-ORDER-QTY.
015260           MOVE 'AMND' TO RUN-D-ACTION-CDE.
015270           MOVE WS-ORDER-QTY TO RUN-D-QUANTITY-EDIT.
015280           MOVE WS-SELL-PRICE TO RUN-D-PRICE-EDIT.
015290           MOVE WS-ORDER-CHECK-AMT TO RUN-D-AMOUNT-EDIT.
015300           PERFORM F1000-PRINT-DETAIL-LINE THRU F1000-EXIT.
015310       F6150-EXIT.
015320           EXIT.
015330      *----------------------------------------------------------*
015340      * F7000 - SWEEP SELL PROCEEDS ABOVE THE CASH BUFFER INTO THE
015350      * CASH ASSET.  BUY PRICE IS THE CASH ASSET'S BID PLUS ONE
015360      * TICK; QUANTITY IS TRUNCATED (ROUNDED DOWN) TO A WHOLE SHARE.
015370      *----------------------------------------------------------*
015380       F7000-DEPOSIT-CASH-FROM-SELL.
015390           COMPUTE WS-CASH-BUFFER-AMOUNT =
015400               TRD-INVEST-AMOUNT * (TRD-CASH-BUFFER-WEIGHT / 100).
015410           MOVE WS-FREE-CASH TO WS-EXPECTED-CASH.
015420           IF WS-EXPECTED-CASH >= WS-CASH-BUFFER-AMOUNT
015430               COMPUTE WS-OVERFLOW-AMOUNT =
015440                   WS-EXPECTED-CASH - WS-CASH-BUFFER-AMOUNT
015450               SET WS-OX TO 1.
015460               MOVE 0 TO WS-BID-PRICE WS-TICK-PRICE
015470               SEARCH WS-ORB-ENTRY VARYING WS-OX
015480                   AT END CONTINUE
015490                   WHEN WS-ORB-T-ASSET-ID (WS-OX) = TRD-CASH-ASSET-ID
015500                       MOVE WS-ORB-T-BID-PRICE (WS-OX)
015510                                              TO WS-BID-PRICE
015520                       MOVE WS-ORB-T-TICK-PRICE (WS-OX)
015530                                              TO WS-TICK-PRICE
015540               END-SEARCH
015550               IF WS-BID-PRICE > 0
015560                   COMPUTE WS-BUY-PRICE = WS-BID-PRICE + WS-TICK-PRICE
015570                   COMPUTE WS-ORDER-QTY-WHOLE =
015580                       WS-OVERFLOW-AMOUNT / WS-BUY-PRICE
015590                   MOVE WS-ORDER-QTY-WHOLE TO WS-ORDER-QTY
015600                   IF WS-ORDER-QTY > 0
015610                       MOVE TRD-CASH-ASSET-ID  TO WS-CUR-ASSET-ID
015620                       MOVE WS-CASH-ASSET-NAME TO WS-CUR-ASSET-NAME
015630                       MOVE WS-BUY-PRICE       TO ORD-PRICE
015640                       MOVE 'BUY'              TO ORD-ORDER-TYPE-CDE
015650                       MOVE 'LIMIT'            TO ORD-ORDER-KIND-CDE
015660                       PERFORM F8000-WRITE-ORDER-ROW THRU F8000-EXIT
015670                   END-IF
015680               END-IF
015690           END-IF.
015700       F7000-EXIT.
015710           EXIT.
015720      *----------------------------------------------------------*
015730      * F8000 - WRITE ONE ORDER ROW AND CARRY IT INTO THE OPEN-
015740      * ORDER BOOK.  CALLER SETS ORD-PRICE, ORD-ORDER-TYPE-CDE AND
015750      * ORD-ORDER-KIND-CDE FIRST - THE CASH-SWEEP PARAGRAPHS FORCE
015760      * KIND TO LIMIT REGARDLESS OF THE TRADE'S OWN TRD-ORDER-KIND-
015770      * CDE, SO THIS PARAGRAPH NO LONGER ASSUMES THE TRADE'S KIND.
015780      * THE BOOK SLOT IS FOUND BY THE ORDER JUST WRITTEN, NOT BY
015790      * WHATEVER OPJ-PRIOR-JOURNAL ROW HAPPENED TO BE READ LAST -
015800      * THAT LEFTOVER KEY WAS MISSING MOST AMENDMENTS.  ORDJRN IS
015810      * LINE SEQUENTIAL - RESULT-CDE/ERROR-MESSAGE ON A BAD WRITE
015820      * COME OFF WS-ORD-STATUS, NOT INVALID KEY (THAT CLAUSE ONLY
015830      * FIRES FOR RELATIVE OR INDEXED ORGANIZATION).
015840       F8000-WRITE-ORDER-ROW.
015850           MOVE WS-CYCLE-DATE-TIME TO ORD-ORDER-AT.
015860           MOVE TRD-TRADE-ID       TO ORD-TRADE-ID.
015870           MOVE WS-CUR-ASSET-ID    TO ORD-ASSET-ID.
015880           MOVE WS-CUR-ASSET-NAME  TO ORD-ASSET-NAME.
015890           MOVE WS-ORDER-QTY       TO ORD-QUANTITY.
015900           MOVE 'COMPLETED'        TO ORD-RESULT-CDE.
015910           MOVE SPACES             TO ORD-ERROR-MESSAGE.
015920           WRITE ORD-ORDER-JOURNAL.
015930           IF WS-ORD-STATUS NOT = '00'
015940               MOVE 'FAILED' TO ORD-RESULT-CDE
015950               MOVE 'ORDER JOURNAL WRITE FAILED - FILE STATUS '
015960                   TO ORD-ERROR-MESSAGE
015970               MOVE WS-ORD-STATUS TO ORD-ERROR-MESSAGE (42:2)
015980           END-IF.
015990           MOVE 0 TO WS-SRCH-IX.
016000           SET WS-OOX TO 1.
016010           SEARCH WS-OOB-ENTRY VARYING WS-OOX
016020               AT END CONTINUE
016030               WHEN WS-OOB-T-ASSET-ID (WS-OOX) = WS-CUR-ASSET-ID
016040                   AND WS-OOB-T-TYPE-CDE (WS-OOX) = ORD-ORDER-TYPE-CDE
016050                   SET WS-SRCH-IX TO WS-OOX
016060           END-SEARCH.
016070           IF WS-SRCH-IX = 0 AND WS-OOB-COUNT < 200
016080               ADD 1 TO WS-OOB-COUNT
016090               MOVE WS-OOB-COUNT TO WS-SRCH-IX
016100           END-IF.
016110           IF WS-SRCH-IX > 0
016120               SET WS-OOX TO WS-SRCH-IX
016130               MOVE WS-CUR-ASSET-ID    TO WS-OOB-T-ASSET-ID (WS-OOX)
016140               MOVE ORD-ORDER-TYPE-CDE TO WS-OOB-T-TYPE-CDE (WS-OOX)
016150               MOVE ORD-ORDER-KIND-CDE TO WS-OOB-T-KIND-CDE (WS-OOX)
016160               MOVE ORD-PRICE          TO WS-OOB-T-PRICE (WS-OOX)
016170               MOVE WS-ORDER-QTY       TO WS-OOB-T-QUANTITY (WS-OOX)
016180           END-IF.
016190       F8000-EXIT.
016200           EXIT.
016210      *----------------------------------------------------------*
016220      * G1000 - CONTROL TOTALS AT THE FOOT OF THE RUN REPORT.
016230      *----------------------------------------------------------*
016240       G1000-PRINT-RUN-TOTALS.
016250           MOVE SPACES TO RUN-REPORT-LINE.
016260           MOVE 'ASSETS PROCESSED/BUY/SELL:' TO RUN-T-LABEL.
016270           MOVE WS-ASSETS-PROCESSED    TO RUN-T-ASSETS-PROCESSED.
016280           MOVE WS-BUY-ORDERS-WRITTEN  TO RUN-T-BUY-ORDERS.
016290           MOVE WS-SELL-ORDERS-WRITTEN TO RUN-T-SELL-ORDERS.
016300           MOVE WS-TOTAL-BUY-AMOUNT    TO RUN-T-BUY-AMOUNT-EDIT.
016310           MOVE WS-TOTAL-SELL-AMOUNT   TO RUN-T-SELL-AMOUNT-EDIT.
016320           MOVE WS-TOTAL-REALIZED-PROFIT TO RUN-T-PROFIT-AMOUNT-EDIT.
016330           WRITE RUN-REPORT-LINE.
016340       G1000-EXIT.
016350           EXIT.
016360      *----------------------------------------------------------*
016370       Z1000-CLOSE-FILES.
016380           CLOSE TRD-TRADE-CONFIG BSK-BASKET-ASSET DLY-OHLCV-BAR
016390               MIN-OHLCV-BAR BAL-HOLDING-BALANCE ORB-ORDER-BOOK
016400               SIG-STRATEGY-SIGNAL TAS-PRIOR-SNAP OPJ-PRIOR-JOURNAL
016410               ORD-ORDER-JOURNAL TAS-TRADE-AST-SNAP RUN-REPORT-LINE
016420               BSC-CASH-NAME-LOOKUP.
016430       Z1000-EXIT.
016440           EXIT.
