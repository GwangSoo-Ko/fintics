000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. TRD-TRADE-CONFIG.
000030       AUTHOR. DST. MODIFIED BY SHREENI, RKANTOR, T.OKONKWO.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 10/13/1990.
000060       DATE-COMPILED. 10/13/1990.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * TRD-TRADE-CONFIG - ONE ROW PER CONFIGURED TRADE.  SAME
000100      * HEADER-PERIOD SKELETON AS THE OLD 858 FUND REPORT OFF THE
000110      * MUTUAL-FUND SIDE - THE RUN-CONTROL PERIOD FIELDS BECAME THE
000120      * OPERATING WINDOW, THE REPORT DETAIL FIELDS BECAME
000130      * THE INVEST-AMOUNT/BASKET/STRATEGY/CASH-MANAGEMENT FIELDS.
000140      * TRD-TRADE-EXECUTOR READS THE FIRST ENABLED ROW EACH CYCLE.
000150      *----------------------------------------------------------*
000160      * CHANGE LOG
000170      *----------------------------------------------------------*
000180      * 10/13/90 SHREENI   INITIAL COPY OFF THE OLD 858 SKELETON -
000190      *                    TRADE-ID, NAME, ENABLED-FLAG, BASKET-ID,
000200      *                    STRATEGY-ID ONLY.                     *
000210      * 03/02/91 SHREENI   ADDED START-TIME/END-TIME OPERATING
000220      *                    WINDOW, REQ 2214.                     *
000230      * 11/30/93 RKANTOR   ADDED INVEST-AMOUNT AND THRESHOLD.     *
000240      * 05/19/96 RKANTOR   ADDED CASH-ASSET-ID AND CASH-BUFFER-
000250      *                    WEIGHT, REQ 5501 CASH SWEEP PROJECT.   *
000260      * 01/08/99 SHREENI   Y2K - NO 2-DIGIT DATE FIELDS IN THIS
000270      *                    LAYOUT, NOTHING TO CONVERT.            *
000280      * 07/22/02 T.OKONKWO ADDED NOTIFY-ON-ERROR/NOTIFY-ON-ORDER.*
000290      *----------------------------------------------------------*
000300       ENVIRONMENT DIVISION.
000310       CONFIGURATION SECTION.
000320       SPECIAL-NAMES.
000330           C01 IS TOP-OF-FORM.
000340       FILE-CONTROL.
000350           SELECT TRD-TRADE-CONFIG ASSIGN TO "TRDCFG"
000360               ORGANIZATION IS LINE SEQUENTIAL.
000370       DATA DIVISION.
000380       FILE SECTION.
000390       FD  TRD-TRADE-CONFIG.
000400       01  TRD-TRADE-CONFIG.
000410           05  TRD-RECORD-TYPE               PIC X(3).
000420               88  TRD-RECORD-TRADE              VALUE 'TRD'.
000430           05  TRD-TRADE-ID                  PIC X(32).
000440           05  TRD-CORE-AREA.
000450               10  TRD-TRADE-NAME             PIC X(40).
000460               10  TRD-ENABLED-FLAG           PIC X(1).
000470                   88  TRD-ENABLED-YES            VALUE 'Y'.
000480                   88  TRD-ENABLED-NO             VALUE 'N'.
000490               10  TRD-INTERVAL-SECONDS       PIC 9(6).
000500               10  TRD-THRESHOLD              PIC 9(3).
000510               10  TRD-START-TIME             PIC 9(6).
000520               10  TRD-END-TIME               PIC 9(6).
000530               10  TRD-INVEST-AMOUNT          PIC S9(13)V9(2)
000540                    SIGN TRAILING SEPARATE.
000550               10  TRD-BASKET-ID              PIC X(32).
000560               10  TRD-STRATEGY-ID            PIC X(32).
000570               10  TRD-ORDER-KIND-CDE         PIC X(6).
000580                   88  TRD-ORDER-KIND-LIMIT       VALUE 'LIMIT'.
000590                   88  TRD-ORDER-KIND-MARKET      VALUE 'MARKET'.
000600               10  TRD-CASH-ASSET-ID          PIC X(32).
000610               10  TRD-CASH-BUFFER-WEIGHT     PIC S9(3)V9(2)
000620                    SIGN TRAILING SEPARATE.
000630               10  TRD-NOTIFY-ON-ERROR        PIC X(1).
000640                   88  TRD-NOTIFY-ON-ERROR-YES    VALUE 'Y'.
000650                   88  TRD-NOTIFY-ON-ERROR-NO     VALUE 'N'.
000660               10  TRD-NOTIFY-ON-ORDER        PIC X(1).
000670                   88  TRD-NOTIFY-ON-ORDER-YES    VALUE 'Y'.
000680                   88  TRD-NOTIFY-ON-ORDER-NO     VALUE 'N'.
000690               10  FILLER                     PIC X(12).
000720           05  TRD-WINDOW-EDIT-VIEW REDEFINES TRD-CORE-AREA.
000730               10  TRD-W-TRADE-NAME           PIC X(40).
000740               10  TRD-W-ENABLED-FLAG         PIC X(1).
000750               10  TRD-W-INTERVAL-SECONDS     PIC 9(6).
000760               10  TRD-W-THRESHOLD            PIC 9(3).
000770               10  TRD-START-HHMMSS.
000780                   15  TRD-START-HH           PIC 9(2).
000790                   15  TRD-START-MM           PIC 9(2).
000800                   15  TRD-START-SS           PIC 9(2).
000810               10  TRD-END-HHMMSS.
000820                   15  TRD-END-HH             PIC 9(2).
000830                   15  TRD-END-MM             PIC 9(2).
000840                   15  TRD-END-SS             PIC 9(2).
000850               10  FILLER                     PIC X(132).
000860       WORKING-STORAGE SECTION.
000870       PROCEDURE DIVISION.
000880        STOP RUN.
