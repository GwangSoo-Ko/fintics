000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. PRF-PROFIT-SUMMARY.
000030       AUTHOR. RKANTOR.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 03/14/1988.
000060       DATE-COMPILED. 03/14/1988.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * PRF-PROFIT-SUMMARY - ONE REQUEST CARD NAMES A BROKER-ID
000100      * AND AN OPTIONAL FROM/TO EVENT-DATE RANGE (ZERO BOUND MEANS
000110      * OPEN-ENDED ON THAT SIDE).  EVERY PRF-PROFIT-DETAIL ROW FOR
000120      * THAT BROKER FALLING INSIDE THE RANGE, BOTH BOUNDS INCLUSIVE,
000130      * IS ECHOED TO THE DETAIL LISTING AND FOLDED INTO THE RUNNING
000140      * REALIZED-PROFIT OR DIVIDEND TOTAL ACCORDING TO ITS RECORD-
000150      * TYPE CODE.  THE SUMMARY LINE AT THE END CARRIES BOTH
000160      * TOTALS PLUS THEIR SUM.
000170      *----------------------------------------------------------*
000180      * CHANGE LOG
000190      *----------------------------------------------------------*
000200      * 03/14/88 SHREENI   FIRST CUT - BROKER FILTER ONLY, NO DATE
000210      *                    RANGE YET.                              *
000220      * 02/09/95 SHREENI   ADDED FROM/TO EVENT-DATE RANGE ON THE
000230      *                    REQUEST CARD, REQ 5510 - DESK WANTED
000240      *                    MONTHLY AND QUARTERLY CUTS WITHOUT A
000250      *                    SEPARATE RUN PER BROKER.                *
000260      * 01/08/99 SHREENI   Y2K - REQUEST CARD DATE BOUNDS NOW CARRY
000270      *                    FULL 4-DIGIT CENTURY-YEAR, SAME AS THE
000280      *                    DETAIL RECORD'S EVENT-DATE.              *
000290      *----------------------------------------------------------*
000300       ENVIRONMENT DIVISION.
000310       CONFIGURATION SECTION.
000320       SPECIAL-NAMES.
000330           C01 IS TOP-OF-FORM.
000340       INPUT-OUTPUT SECTION.
000350       FILE-CONTROL.
000360           SELECT PRF-SUMMARY-REQUEST ASSIGN TO "PRFREQ"
000370               ORGANIZATION IS LINE SEQUENTIAL
000380               FILE STATUS IS WS-REQ-STATUS.
000390           SELECT PRF-PROFIT-DETAIL ASSIGN TO "PRFDTL"
000400               ORGANIZATION IS LINE SEQUENTIAL
000410               FILE STATUS IS WS-DTL-STATUS.
000420           SELECT PRF-DETAIL-LISTING ASSIGN TO "PRFLST"
000430               ORGANIZATION IS LINE SEQUENTIAL
000440               FILE STATUS IS WS-LST-STATUS.
000450       DATA DIVISION.
000460       FILE SECTION.
000470       FD  PRF-SUMMARY-REQUEST.
000480       01  PRF-SUMMARY-REQUEST.
000490           05  PRF-REQ-BROKER-ID             PIC X(32).
000500           05  PRF-REQ-FROM-DATE             PIC 9(8).
000510           05  PRF-REQ-TO-DATE               PIC 9(8).
000520           05  FILLER                        PIC X(40).
000530       FD  PRF-PROFIT-DETAIL.
000540       01  PRF-PROFIT-DETAIL.
000550           05  PRF-RECORD-TYPE-CD            PIC X(1).
000560               88  PRF-TYPE-REALIZED-PROFIT      VALUE 'P'.
000570               88  PRF-TYPE-DIVIDEND              VALUE 'D'.
000580           05  PRF-BROKER-ID                 PIC X(32).
000590           05  PRF-ASSET-ID                  PIC X(32).
000600           05  PRF-EVENT-DATE                PIC 9(8).
000610           05  PRF-REALIZED-PROFIT-AREA.
000620               10  PRF-REALIZED-PROFIT-AMT    PIC S9(13)V9(4)
000630                    SIGN TRAILING SEPARATE.
000640               10  FILLER                     PIC X(02).
000650           05  PRF-DIVIDEND-AREA REDEFINES PRF-REALIZED-PROFIT-AREA.
000660               10  PRF-DIVIDEND-AMT           PIC S9(13)V9(2)
000670                    SIGN TRAILING SEPARATE.
000680               10  FILLER                     PIC X(04).
000690           05  FILLER                         PIC X(09).
000700       FD  PRF-DETAIL-LISTING.
000710       01  PRF-DETAIL-LISTING.
000720           05  PRF-LST-HEADING-LINE.
000730               10  PRF-LST-H-BROKER-ID        PIC X(32).
000740               10  FILLER                     PIC X(02).
000750               10  PRF-LST-H-FROM-DATE        PIC 9(8).
000760               10  FILLER                     PIC X(02).
000770               10  PRF-LST-H-TO-DATE          PIC 9(8).
000780               10  FILLER                     PIC X(36).
000790           05  PRF-LST-DETAIL-LINE REDEFINES PRF-LST-HEADING-LINE.
000800               10  PRF-LST-D-ASSET-ID         PIC X(32).
000810               10  PRF-LST-D-EVENT-DATE       PIC 9(8).
000820               10  PRF-LST-D-TYPE-CDE         PIC X(1).
000830               10  PRF-LST-D-AMOUNT-EDIT      PIC -Z(9)9.9999.
000840               10  FILLER                     PIC X(30).
000850           05  PRF-LST-TOTAL-LINE REDEFINES PRF-LST-HEADING-LINE.
000860               10  PRF-LST-T-LABEL            PIC X(24).
000870               10  PRF-LST-T-REALIZED-EDIT    PIC -Z(9)9.9999.
000880               10  PRF-LST-T-DIVIDEND-EDIT    PIC -Z(9)9.9999.
000890               10  PRF-LST-T-TOTAL-EDIT       PIC -Z(9)9.9999.
000900               10  FILLER                     PIC X(09).
000910       WORKING-STORAGE SECTION.
000920       01  WS-FILE-STATUS-AREA.
000930           05  WS-REQ-STATUS                PIC X(02) VALUE SPACES.
000940           05  WS-DTL-STATUS                PIC X(02) VALUE SPACES.
000950           05  WS-LST-STATUS                PIC X(02) VALUE SPACES.
000960           05  FILLER                        PIC X(06).
000970       01  WS-REQUEST-AREA.
000980           05  WS-BROKER-ID                  PIC X(32).
000990           05  WS-FROM-DATE                  PIC 9(8).
001000           05  WS-TO-DATE                    PIC 9(8).
001010       01  WS-TOTAL-AREA.
001020           05  WS-REALIZED-TOTAL             PIC S9(13)V9(4)
001030                SIGN TRAILING SEPARATE.
001040           05  WS-DIVIDEND-TOTAL             PIC S9(13)V9(4)
001050                SIGN TRAILING SEPARATE.
001060           05  WS-GRAND-TOTAL                PIC S9(13)V9(4)
001070                SIGN TRAILING SEPARATE.
001080           05  WS-DETAIL-COUNT               PIC 9(7) COMP.
001090           05  FILLER                        PIC X(08).
001100       PROCEDURE DIVISION.
001110      *----------------------------------------------------------*
001120       A0001-MAIN.
001130      *----------------------------------------------------------*
001140           PERFORM B1000-OPEN-FILES        THRU B1000-EXIT.
001150           PERFORM B1000-READ-REQUEST      THRU B1000-READ-REQUEST-EXIT.
001160           PERFORM B2000-READ-ONE-DETAIL   THRU B2000-EXIT.
001170           PERFORM C1000-ACCUMULATE-DETAIL THRU C1000-EXIT
001180               UNTIL WS-DTL-STATUS = '10'.
001190           PERFORM D1000-PRINT-SUMMARY     THRU D1000-EXIT.
001200           PERFORM Z1000-CLOSE-FILES       THRU Z1000-EXIT.
001210           STOP RUN.
001220       A0001-MAIN-EXIT.
001230           EXIT.
001240      *----------------------------------------------------------*
001250       B1000-OPEN-FILES.
001260           OPEN INPUT PRF-SUMMARY-REQUEST.
001270           OPEN INPUT PRF-PROFIT-DETAIL.
001280           OPEN OUTPUT PRF-DETAIL-LISTING.
001290       B1000-EXIT.
001300           EXIT.
001310      *----------------------------------------------------------*
001320       B1000-READ-REQUEST.
001330           MOVE 0 TO WS-REALIZED-TOTAL WS-DIVIDEND-TOTAL
001340               WS-GRAND-TOTAL WS-DETAIL-COUNT.
001350           READ PRF-SUMMARY-REQUEST
001360               AT END
001370                   MOVE '10' TO WS-REQ-STATUS
001380           END-READ.
001390           MOVE PRF-REQ-BROKER-ID TO WS-BROKER-ID.
001400           MOVE PRF-REQ-FROM-DATE TO WS-FROM-DATE.
001410           MOVE PRF-REQ-TO-DATE   TO WS-TO-DATE.
001420           IF WS-TO-DATE = 0
001430               MOVE 99999999 TO WS-TO-DATE
001440           END-IF.
001450           MOVE WS-BROKER-ID    TO PRF-LST-H-BROKER-ID.
001460           MOVE WS-FROM-DATE    TO PRF-LST-H-FROM-DATE.
001470           MOVE WS-TO-DATE      TO PRF-LST-H-TO-DATE.
001480           WRITE PRF-DETAIL-LISTING FROM PRF-LST-HEADING-LINE.
001490       B1000-READ-REQUEST-EXIT.
001500           EXIT.
001510      *----------------------------------------------------------*
001520       B2000-READ-ONE-DETAIL.
001530           READ PRF-PROFIT-DETAIL
001540               AT END
001550                   MOVE '10' TO WS-DTL-STATUS
001560           END-READ.
001570       B2000-EXIT.
001580           EXIT.
001590      *----------------------------------------------------------*
001600      * C1000 - ONE DETAIL RECORD.  BROKER-ID MUST MATCH THE
001610      * REQUEST EXACTLY AND EVENT-DATE MUST FALL INSIDE THE
001620      * FROM/TO WINDOW, BOTH BOUNDS INCLUSIVE, BEFORE THE ROW IS
001630      * ECHOED AND FOLDED INTO ITS TOTAL.
001640      *----------------------------------------------------------*
001650       C1000-ACCUMULATE-DETAIL.
001660           IF PRF-BROKER-ID = WS-BROKER-ID
001670               AND PRF-EVENT-DATE >= WS-FROM-DATE
001680               AND PRF-EVENT-DATE <= WS-TO-DATE
001690               PERFORM C1010-FOLD-ONE-DETAIL THRU C1010-EXIT
001700           END-IF.
001710           PERFORM B2000-READ-ONE-DETAIL THRU B2000-EXIT.
001720       C1000-EXIT.
001730           EXIT.
001740      *----------------------------------------------------------*
001750       C1010-FOLD-ONE-DETAIL.
001760           ADD 1 TO WS-DETAIL-COUNT.
001770           MOVE PRF-ASSET-ID       TO PRF-LST-D-ASSET-ID.
001780           MOVE PRF-EVENT-DATE     TO PRF-LST-D-EVENT-DATE.
001790           MOVE PRF-RECORD-TYPE-CD TO PRF-LST-D-TYPE-CDE.
001800           IF PRF-TYPE-REALIZED-PROFIT
001810               ADD PRF-REALIZED-PROFIT-AMT TO WS-REALIZED-TOTAL
001820               MOVE PRF-REALIZED-PROFIT-AMT TO PRF-LST-D-AMOUNT-EDIT
001830           ELSE
001840               ADD PRF-DIVIDEND-AMT TO WS-DIVIDEND-TOTAL
001850               MOVE PRF-DIVIDEND-AMT TO PRF-LST-D-AMOUNT-EDIT
001860           END-IF.
001870           WRITE PRF-DETAIL-LISTING FROM PRF-LST-DETAIL-LINE.
001880       C1010-EXIT.
001890           EXIT.
001900      *----------------------------------------------------------*
001910       D1000-PRINT-SUMMARY.
001920           COMPUTE WS-GRAND-TOTAL = WS-REALIZED-TOTAL + WS-DIVIDEND-TOTAL.
001930           MOVE 'TOTAL REALIZED/DIVIDEND' TO PRF-LST-T-LABEL.
001940           MOVE WS-REALIZED-TOTAL TO PRF-LST-T-REALIZED-EDIT.
001950           MOVE WS-DIVIDEND-TOTAL TO PRF-LST-T-DIVIDEND-EDIT.
001960           MOVE WS-GRAND-TOTAL    TO PRF-LST-T-TOTAL-EDIT.
001970           WRITE PRF-DETAIL-LISTING FROM PRF-LST-TOTAL-LINE.
001980       D1000-EXIT.
001990           EXIT.
002000      *----------------------------------------------------------*
002010       Z1000-CLOSE-FILES.
002020           CLOSE PRF-SUMMARY-REQUEST PRF-PROFIT-DETAIL PRF-DETAIL-LISTING.
002030       Z1000-EXIT.
002040           EXIT.
