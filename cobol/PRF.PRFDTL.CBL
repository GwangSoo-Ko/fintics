000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. PRF-PROFIT-DETAIL.
000030       AUTHOR. DST. MODIFIED BY SHREENI, RKANTOR, T.OKONKWO.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 03/14/1988.
000060       DATE-COMPILED. 03/14/1988.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * PRF-PROFIT-DETAIL  -  REALIZED PROFIT AND DIVIDEND DETAIL
000100      * RECORD.  ONE PHYSICAL LAYOUT CARRIES TWO SISTER RECORD
000110      * TYPES, SAME AS THE OLD DIVIDEND-REFRESH AREA OFF THE FUND
000120      * SIDE USED TO CARRY ITS OWN FAMILY OF GAIN/DIVIDEND HEADER
000130      * AND DETAIL TYPES - HERE THE TWO TYPES ARE "P" REALIZED-
000140      * PROFIT AND "D" DIVIDEND, EACH WITH ITS OWN AMOUNT
000145      * PICTURE.  READ BY PRF-PROFIT-SUMMARY.
000150      *----------------------------------------------------------*
000160      * CHANGE LOG
000170      *----------------------------------------------------------*
000180      * 03/14/88 SHREENI   INITIAL COPY - LIFTED OFF THE FUND-SIDE
000190      *                    HEADER/DETAIL SKELETON FOR TRADE-CYCLE
000200      *                    REALIZED-PROFIT CARRYOVER.            *
000210      * 09/02/88 SHREENI   ADDED DIVIDEND-AMOUNT REDEFINE, PICKED
000220      *                    UP FROM ORDER-COST ACCOUNTING REQUEST.*
000230      * 11/30/90 RKANTOR   WIDENED ASSET-ID TO X(32) TO MATCH THE
000240      *                    BASKET STANDARD KEY LENGTH - REQ 4471.*
000250      * 06/18/93 RKANTOR   SPLIT THE 9(8) DATE INTO CC/YY/MM/DD
000260      *                    GROUPS, SAME SHOP STANDARD AS THE
000262      *                    TRUST-SIDE ACTIVITY RECORD.           *
000270      * 02/09/95 SHREENI   ADDED PRF-BROKER-ID AHEAD OF ASSET-ID
000280      *                    SO PROFIT SUMMARY CAN KEY ON BROKER.  *
000290      * 01/08/99 SHREENI   Y2K - CC-YY GROUP NOW STORES FULL
000300      *                    4-DIGIT CENTURY-YEAR, NO 2-DIGIT WRAP.*
000310      * 07/22/02 T.OKONKWO ADDED TRAILING FILLER PAD, RECORD WAS
000320      *                    ONE BYTE SHORT OF THE 80-BYTE BLOCK.  *
000330      * 04/11/07 T.OKONKWO REQ 8820 - DROPPED OBSOLETE FOREIGN-
000340      *                    TAX-CREDIT VIEW, NOT USED BY BATCH.   *
000350      *----------------------------------------------------------*
000360       ENVIRONMENT DIVISION.
000370       CONFIGURATION SECTION.
000380       SPECIAL-NAMES.
000390           C01 IS TOP-OF-FORM.
000400       FILE-CONTROL.
000410           SELECT PRF-PROFIT-DETAIL ASSIGN TO "PRFDTL".
000420       DATA DIVISION.
000430       FILE SECTION.
000440       FD  PRF-PROFIT-DETAIL.
000450       01  PRF-PROFIT-DETAIL.
000460           05  PRF-RECORD-TYPE-CD            PIC X(1).
000470               88  PRF-TYPE-REALIZED-PROFIT      VALUE 'P'.
000480               88  PRF-TYPE-DIVIDEND              VALUE 'D'.
000490           05  PRF-BROKER-ID                 PIC X(32).
000500           05  PRF-ASSET-ID                  PIC X(32).
000510           05  PRF-EVENT-DATE.
000520               10  PRF-EVENT-YYYY-DATE.
000530                   15  PRF-EVENT-CC-DATE      PIC 9(2).
000540                   15  PRF-EVENT-YY-DATE      PIC 9(2).
000550               10  PRF-EVENT-MM-DATE          PIC 9(2).
000560               10  PRF-EVENT-DD-DATE          PIC 9(2).
000570           05  PRF-REALIZED-PROFIT-AREA.
000580               10  PRF-REALIZED-PROFIT-AMT    PIC S9(13)V9(4)
000590                    SIGN TRAILING SEPARATE.
000600               10  FILLER                     PIC X(02).
000610           05  PRF-DIVIDEND-AREA REDEFINES PRF-REALIZED-PROFIT-AREA.
000620               10  PRF-DIVIDEND-AMT           PIC S9(13)V9(2)
000630                    SIGN TRAILING SEPARATE.
000640               10  FILLER                     PIC X(04).
000650           05  FILLER                         PIC X(09).
000660       WORKING-STORAGE SECTION.
000670       PROCEDURE DIVISION.
000680        STOP RUN.
