000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. AST-ASSET-MASTER.
000030       AUTHOR. DST. MODIFIED BY SHREENI, RKANTOR, T.OKONKWO.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 11/02/1986.
000060       DATE-COMPILED. 11/02/1986.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * AST-ASSET-MASTER - TRADABLE ASSET MASTER FILE, SORTED
000100      * ASCENDING ON ASSET-ID FOR BINARY-SEARCH LOOKUP.  ONE FLAT
000110      * RECORD PER ASSET - IDENTITY, MARKET FUNDAMENTALS AND
000120      * VALUATION RATIOS ALL CARRY TOGETHER, SINCE AST-ASSET-LOOKUP
000130      * AND TRD-TRADE-EXECUTOR'S STALE-COPY REFRESH NEED ALL THREE
000140      * GROUPS AT ONCE FOR THE SAME ASSET.  AST-ASSET-MASTER-OLD-
000150      * VIEW REDEFINES THE CURRENT LAYOUT FOR THE HANDFUL OF
000160      * PRE-1989 TAPES STILL BEING REREAD OFF THE VAULT - THOSE
000170      * CARRY IDENTITY FIELDS ONLY.
000180      *----------------------------------------------------------*
000190      * CHANGE LOG
000200      *----------------------------------------------------------*
000210      * 11/02/86 SHREENI   INITIAL COPY OFF THE TRUST-SIDE MASTER
000220      *                    SKELETON - IDENTITY FIELDS ONLY.       *
000230      * 04/20/87 SHREENI   ADDED EXCHANGE AND UPDATED-DATE TO THE
000240      *                    IDENTITY FIELDS, REQ 1209.             *
000250      * 09/09/89 RKANTOR   ADDED MARKET-CAP, EPS, ROE, ROA AFTER
000260      *                    THE IDENTITY FIELDS - ORIGINALLY PUT
000270      *                    THESE IN A REDEFINE OF THE IDENTITY
000280      *                    GROUP, BUT ASSET-LOOKUP AND THE BASKET
000290      *                    REFRESH BOTH NEED NAME/MARKET AND
000300      *                    MARKET-CAP/EPS ON THE SAME READ, SO A
000310      *                    REDEFINE WAS THE WRONG TOOL - MOVED TO
000320      *                    A FLAT APPEND.  ADDED OLD-VIEW REDEFINE
000330      *                    SO THE VAULT TAPES FROM BEFORE THIS
000340      *                    REQUEST STILL READ CORRECTLY.          *
000350      * 03/15/93 RKANTOR   ADDED PER, DIVIDEND-YIELD, DIVIDEND-
000360      *                    FREQUENCY AFTER THE FUNDAMENTALS.      *
000370      * 01/08/99 SHREENI   Y2K - UPDATED-DATE NOW STORES FULL
000380      *                    4-DIGIT CENTURY-YEAR.                  *
000390      * 06/27/05 T.OKONKWO REQ 7750 - WIDENED MARKET-CAP TO
000400      *                    S9(18), OLD S9(11) OVERFLOWED ON THE
000410      *                    LARGE-CAP ETF BASKET.                  *
000420      *----------------------------------------------------------*
000430       ENVIRONMENT DIVISION.
000440       CONFIGURATION SECTION.
000450       SPECIAL-NAMES.
000460           C01 IS TOP-OF-FORM.
000470       FILE-CONTROL.
000480           SELECT AST-ASSET-MASTER ASSIGN TO "ASTMST"
000490               ORGANIZATION IS LINE SEQUENTIAL.
000500       DATA DIVISION.
000510       FILE SECTION.
000520       FD  AST-ASSET-MASTER.
000530       01  AST-ASSET-MASTER.
000540           05  AST-RECORD-CODE               PIC X(3).
000550               88  AST-RECORD-ASSET-MASTER       VALUE 'AST'.
000560           05  AST-ASSET-ID                  PIC X(32).
000570           05  AST-ASSET-NAME                PIC X(40).
000580           05  AST-MARKET                    PIC X(16).
000590           05  AST-EXCHANGE                  PIC X(16).
000600           05  AST-ASSET-TYPE-CDE            PIC X(16).
000610               88  AST-ASSET-TYPE-STOCK          VALUE 'STOCK'.
000620               88  AST-ASSET-TYPE-ETF            VALUE 'ETF'.
000630           05  AST-UPDATED-DATE.
000640               10  AST-UPDATED-YYYY-DATE.
000650                   15  AST-UPDATED-CC-DATE    PIC 9(2).
000660                   15  AST-UPDATED-YY-DATE    PIC 9(2).
000670               10  AST-UPDATED-MM-DATE        PIC 9(2).
000680               10  AST-UPDATED-DD-DATE        PIC 9(2).
000690           05  AST-MARKET-CAP                PIC S9(18)
000700                SIGN TRAILING SEPARATE.
000710           05  AST-EPS                       PIC S9(9)V9(2)
000720                SIGN TRAILING SEPARATE.
000730           05  AST-ROE                       PIC S9(3)V9(2)
000740                SIGN TRAILING SEPARATE.
000750           05  AST-ROA                       PIC S9(3)V9(2)
000760                SIGN TRAILING SEPARATE.
000770           05  AST-PER                       PIC S9(5)V9(2)
000780                SIGN TRAILING SEPARATE.
000790           05  AST-DIVIDEND-YIELD            PIC S9(3)V9(2)
000800                SIGN TRAILING SEPARATE.
000810           05  AST-DIVIDEND-FREQUENCY        PIC 9(2).
000820           05  FILLER                        PIC X(20).
000830      *----------------------------------------------------------*
000840      * PRE-1989 VAULT TAPE VIEW - IDENTITY FIELDS ONLY, NOTHING
000850      * AFTER AST-UPDATED-DATE WAS ON THE TAPE YET.
000860      *----------------------------------------------------------*
000870       01  AST-ASSET-MASTER-OLD-VIEW REDEFINES AST-ASSET-MASTER.
000880           05  FILLER                        PIC X(3).
000890           05  FILLER                        PIC X(32).
000900           05  AST-OLD-ASSET-NAME            PIC X(40).
000910           05  AST-OLD-MARKET                PIC X(16).
000920           05  AST-OLD-EXCHANGE              PIC X(16).
000930           05  AST-OLD-ASSET-TYPE-CDE        PIC X(16).
000940           05  AST-OLD-UPDATED-DATE.
000950               10  AST-OLD-UPDATED-CC-DATE   PIC 9(2).
000960               10  AST-OLD-UPDATED-YY-DATE   PIC 9(2).
000970               10  AST-OLD-UPDATED-MM-DATE   PIC 9(2).
000980               10  AST-OLD-UPDATED-DD-DATE   PIC 9(2).
000990           05  FILLER                        PIC X(79).
001000       WORKING-STORAGE SECTION.
001010       PROCEDURE DIVISION.
001020        STOP RUN.
