000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. ORD-ORDER-JOURNAL.
000030       AUTHOR. DST. MODIFIED BY SHREENI, T.OKONKWO.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 05/04/1991.
000060       DATE-COMPILED. 05/04/1991.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * ORD-ORDER-JOURNAL - ONE ROW PER ATTEMPTED BUY OR SELL
000100      * ORDER WRITTEN BY TRD-TRADE-EXECUTOR.  SAME TRANSACTION
000110      * SKELETON AS THE OLD DIRECT-ACTIVITY RECORD OFF THE TRUST
000120      * SIDE - BATCH-LEVEL FIELDS DROPPED, REPLACED WITH THE
000130      * ORDER TYPE/KIND/PRICE/QUANTITY FIELDS THE TRADE CYCLE
000140      * NEEDS.  ALWAYS APPENDED TO, NEVER REWRITTEN - A WAITING
000150      * LIMIT ORDER'S PRICE AMENDMENT SHOWS UP AS A LATER ROW FOR
000160      * THE SAME ASSET AND ORDER TYPE (SEE TRD-TRDEXEC PARAGRAPHS
000161      * F6050-AMEND-BUY-ORDER AND F6150-AMEND-SELL-ORDER), WHICH
000162      * SUPERSEDES THE EARLIER ROW THE SAME WAY A FILL WOULD.
000170      *----------------------------------------------------------*
000180      * CHANGE LOG
000190      *----------------------------------------------------------*
000200      * 05/04/91 SHREENI   INITIAL COPY OFF THE TRUST-SIDE
000210      *                    SKELETON - ORDER-TYPE, TRADE-ID,
000220      *                    ASSET-ID, PRICE, QUANTITY ONLY.        *
000230      * 11/30/93 SHREENI   ADDED PURCHASE-PRICE AND REALIZED-
000240      *                    PROFIT-AMOUNT FOR SELL ORDERS.        *
000250      * 07/22/02 T.OKONKWO ADDED RESULT-CDE/ERROR-MESSAGE - ORDER
000260      *                    SUBMISSION NOW LOGS FAILURES HERE
000270      *                    INSTEAD OF THE CONSOLE.               *
000280      * 04/11/07 T.OKONKWO REQ 8820 - WIDENED TRADE-ID AND
000290      *                    ASSET-ID TO X(32) TO MATCH BASKET KEY. *
000300      *----------------------------------------------------------*
000310       ENVIRONMENT DIVISION.
000320       CONFIGURATION SECTION.
000330       SPECIAL-NAMES.
000340           C01 IS TOP-OF-FORM.
000350       FILE-CONTROL.
000360           SELECT ORD-ORDER-JOURNAL ASSIGN TO "ORDJRN"
000370               ORGANIZATION IS LINE SEQUENTIAL.
000380       DATA DIVISION.
000390       FILE SECTION.
000400       FD  ORD-ORDER-JOURNAL.
000410       01  ORD-ORDER-JOURNAL.
000420           05  ORD-RECORD-TYPE               PIC X(3).
000430               88  ORD-RECORD-ORDER              VALUE 'ORD'.
000440           05  ORD-ORDER-AT                  PIC 9(14).
000450           05  ORD-DETAIL-AREA.
000460               10  ORD-ORDER-TYPE-CDE         PIC X(4).
000470                   88  ORD-ORDER-TYPE-BUY         VALUE 'BUY'.
000480                   88  ORD-ORDER-TYPE-SELL        VALUE 'SELL'.
000490               10  ORD-ORDER-KIND-CDE         PIC X(6).
000500                   88  ORD-ORDER-KIND-LIMIT       VALUE 'LIMIT'.
000510                   88  ORD-ORDER-KIND-MARKET      VALUE 'MARKET'.
000520               10  ORD-TRADE-ID               PIC X(32).
000530               10  ORD-ASSET-ID               PIC X(32).
000540               10  ORD-ASSET-NAME             PIC X(40).
000550               10  ORD-QUANTITY               PIC S9(13)V9(4)
000560                    SIGN TRAILING SEPARATE.
000570               10  ORD-PRICE                  PIC S9(9)V9(4)
000580                    SIGN TRAILING SEPARATE.
000590               10  ORD-PURCHASE-PRICE         PIC S9(9)V9(4)
000600                    SIGN TRAILING SEPARATE.
000610               10  ORD-REALIZED-PROFIT-AMT    PIC S9(13)V9(4)
000620                    SIGN TRAILING SEPARATE.
000630               10  ORD-RESULT-CDE             PIC X(9).
000640                   88  ORD-RESULT-COMPLETED       VALUE 'COMPLETED'.
000650                   88  ORD-RESULT-FAILED          VALUE 'FAILED'.
000660               10  ORD-ERROR-MESSAGE          PIC X(60).
000670               10  FILLER                     PIC X(03).
000680       WORKING-STORAGE SECTION.
000690       PROCEDURE DIVISION.
000700        STOP RUN.
