000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. BSK-BASKET-ASSET.
000030       AUTHOR. DST. MODIFIED BY SHREENI, RKANTOR.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 01/09/1989.
000060       DATE-COMPILED. 01/09/1989.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * BSK-BASKET-ASSET - BASKET DEFINITION FILE, ONE ROW PER
000100      * ASSET ENROLLED IN A TRADE BASKET.  CARRIES THE HOLDING
000110      * WEIGHT TRD-TRADE-EXECUTOR APPLIES AGAINST THE TRADE'S
000120      * INVEST-AMOUNT.  SAME RECORD-TYPE/SEQUENCE-NUMBER HEADER
000130      * AS THE OLD ACCOUNT-POSITION LAYOUT OFF THE TRUST SIDE,
000140      * ORDERED ASCENDING BASKET-ID THEN SEQUENCE-NUMBER.
000150      *----------------------------------------------------------*
000160      * CHANGE LOG
000170      *----------------------------------------------------------*
000180      * 01/09/89 SHREENI   INITIAL COPY OFF THE TRUST-SIDE
000190      *                    SKELETON, IDENTITY/WEIGHT FIELDS ONLY. *
000200      * 06/14/90 SHREENI   ADDED ENABLED-FLAG - MANUAL STOP-AND-
000210      *                    HOLD ON A SINGLE BASKET ASSET.         *
000220      * 10/02/92 RKANTOR   ADDED MARKET-CAP, REQ 3390 FOLLOWED
000230      *                    ASSET-MASTER WIDENING.                 *
000240      * 02/09/95 RKANTOR   ADDED CONTROL VIEW - LAST-MAINTENANCE-
000250      *                    DATE AND MAINTAINED-BY-ID FOR AUDIT.   *
000260      * 01/08/99 SHREENI   Y2K - LAST-MAINTENANCE-DATE NOW STORES
000270      *                    FULL 4-DIGIT CENTURY-YEAR.              *
000280      *----------------------------------------------------------*
000290       ENVIRONMENT DIVISION.
000300       CONFIGURATION SECTION.
000310       SPECIAL-NAMES.
000320           C01 IS TOP-OF-FORM.
000330       FILE-CONTROL.
000340           SELECT BSK-BASKET-ASSET ASSIGN TO "BSKAST"
000350               ORGANIZATION IS LINE SEQUENTIAL.
000360       DATA DIVISION.
000370       FILE SECTION.
000380       FD  BSK-BASKET-ASSET.
000390       01  BSK-BASKET-ASSET.
000400           05  BSK-RECORD-TYPE               PIC X(3).
000410               88  BSK-RECORD-BASKET-ASSET       VALUE 'BSK'.
000420           05  BSK-BASKET-ID                 PIC X(32).
000430           05  BSK-SEQUENCE-NUMBER            PIC 9(3).
000440           05  BSK-DETAIL-AREA.
000450               10  BSK-ASSET-ID               PIC X(32).
000460               10  BSK-ASSET-NAME             PIC X(40).
000470               10  BSK-MARKET                 PIC X(16).
000480               10  BSK-ASSET-TYPE-CDE         PIC X(16).
000490               10  BSK-EXCHANGE               PIC X(16).
000500               10  BSK-MARKET-CAP             PIC S9(18)
000510                    SIGN TRAILING SEPARATE.
000520               10  BSK-ENABLED-FLAG           PIC X(1).
000530                   88  BSK-ENABLED-YES            VALUE 'Y'.
000540                   88  BSK-ENABLED-NO             VALUE 'N'.
000550               10  BSK-HOLDING-WEIGHT         PIC S9(3)V9(2)
000560                    SIGN TRAILING SEPARATE.
000570               10  FILLER                     PIC X(06).
000580           05  BSK-CONTROL-AREA REDEFINES BSK-DETAIL-AREA.
000590               10  BSK-LAST-MAINTENANCE-DATE.
000600                   15  BSK-MAINT-YYYY-DATE.
000610                       20  BSK-MAINT-CC-DATE  PIC 9(2).
000620                       20  BSK-MAINT-YY-DATE  PIC 9(2).
000630                   15  BSK-MAINT-MM-DATE      PIC 9(2).
000640                   15  BSK-MAINT-DD-DATE      PIC 9(2).
000650               10  BSK-MAINTAINED-BY-ID       PIC X(8).
000660               10  FILLER                     PIC X(136).
000670       WORKING-STORAGE SECTION.
000680       PROCEDURE DIVISION.
000690        STOP RUN.
