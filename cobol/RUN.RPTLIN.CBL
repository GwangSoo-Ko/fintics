000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. RUN-REPORT-LINE.
000030       AUTHOR. SHREENI.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 06/14/1990.
000060       DATE-COMPILED. 06/14/1990.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * RUN-REPORT-LINE - 80-COLUMN PRINT LINE FOR TRD-TRADE-
000100      * EXECUTOR'S END-OF-CYCLE RUN REPORT.  ONE PHYSICAL 01-LEVEL
000110      * RECORD CARRIES THREE VIEWS - THE HEADING LINE (TRADE ID,
000120      * NAME, CYCLE DATE-TIME), ONE DETAIL LINE PER BASKET ASSET
000130      * AND THE CONTROL-TOTALS LINE AT THE END OF THE RUN.  SAME
000140      * EDITED-AMOUNT, ZERO-SUPPRESSED HABIT AS THE OLD INTRADAY
000150      * DEDUCTION REPORT THIS SHOP PRINTED OFF THE WIRE FEED.
000160      *----------------------------------------------------------*
000170      * CHANGE LOG
000180      *----------------------------------------------------------*
000190      * 06/14/90 SHREENI   FIRST CUT - HEADING AND DETAIL LINES.    *
000200      * 11/30/93 SHREENI   ADDED CONTROL-TOTALS LINE, REQ - TRADE
000210      *                    OPS WANTED BUY/SELL COUNTS AND REALIZED
000220      *                    PROFIT AT THE FOOT OF EVERY RUN REPORT.  *
000230      * 01/08/99 SHREENI   Y2K - CYCLE-DATE-TIME NOW CARRIES FULL
000240      *                    4-DIGIT CENTURY-YEAR.                    *
000250      *----------------------------------------------------------*
000260       ENVIRONMENT DIVISION.
000270       CONFIGURATION SECTION.
000280       SPECIAL-NAMES.
000290           C01 IS TOP-OF-FORM.
000300       FILE-CONTROL.
000310           SELECT RUN-REPORT-LINE ASSIGN TO "RUNRPT"
000320               ORGANIZATION IS LINE SEQUENTIAL.
000330       DATA DIVISION.
000340       FILE SECTION.
000350       FD  RUN-REPORT-LINE.
000360       01  RUN-REPORT-LINE.
000370           05  RUN-HEADING-LINE.
000380               10  RUN-H-TRADE-ID             PIC X(32).
000390               10  FILLER                     PIC X(02).
000400               10  RUN-H-TRADE-NAME           PIC X(30).
000410               10  FILLER                     PIC X(02).
000420               10  RUN-H-CYCLE-DATE-TIME      PIC 9(14).
000430           05  RUN-H-CYCLE-EDIT-VIEW REDEFINES RUN-HEADING-LINE.
000440               10  FILLER                     PIC X(66).
000450               10  RUN-H-CYCLE-CC-DATE        PIC 9(2).
000460               10  RUN-H-CYCLE-YY-DATE        PIC 9(2).
000470               10  RUN-H-CYCLE-MM-DATE        PIC 9(2).
000480               10  RUN-H-CYCLE-DD-DATE        PIC 9(2).
000490               10  RUN-H-CYCLE-HH-TIME        PIC 9(2).
000500               10  RUN-H-CYCLE-MI-TIME        PIC 9(2).
000510               10  RUN-H-CYCLE-SS-TIME        PIC 9(2).
000520           05  RUN-DETAIL-LINE REDEFINES RUN-HEADING-LINE.
000530               10  RUN-D-ASSET-ID             PIC X(12).
000540               10  RUN-D-ASSET-NAME           PIC X(20).
000550               10  RUN-D-ACTION-CDE           PIC X(4).
000560                   88  RUN-D-ACTION-BUY           VALUE 'BUY'.
000570                   88  RUN-D-ACTION-SELL          VALUE 'SELL'.
000580                   88  RUN-D-ACTION-SKIP          VALUE 'SKIP'.
000590                   88  RUN-D-ACTION-HOLD          VALUE 'HOLD'.
000600               10  RUN-D-QUANTITY-EDIT        PIC Z(6)9.9999.
000610               10  RUN-D-PRICE-EDIT           PIC Z(4)9.9999.
000620               10  RUN-D-AMOUNT-EDIT          PIC Z(8)9.99.
000630               10  FILLER                     PIC X(10).
000640           05  RUN-TOTAL-LINE REDEFINES RUN-HEADING-LINE.
000650               10  RUN-T-LABEL                PIC X(24).
000660               10  RUN-T-ASSETS-PROCESSED     PIC Z(3)9.
000670               10  RUN-T-BUY-ORDERS           PIC Z(3)9.
000680               10  RUN-T-SELL-ORDERS          PIC Z(3)9.
000690               10  RUN-T-BUY-AMOUNT-EDIT      PIC Z(9)9.99.
000700               10  RUN-T-SELL-AMOUNT-EDIT     PIC Z(9)9.99.
000710               10  RUN-T-PROFIT-AMOUNT-EDIT   PIC -Z(8)9.99.
000720       WORKING-STORAGE SECTION.
000730       PROCEDURE DIVISION.
000740        STOP RUN.
