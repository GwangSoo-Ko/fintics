000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. SIG-STRATEGY-SIGNAL.
000030       AUTHOR. SHREENI.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 03/02/1991.
000060       DATE-COMPILED. 03/02/1991.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * SIG-STRATEGY-SIGNAL - ONE ROW PER ASSET PER CYCLE, DROPPED
000100      * BY THE STRATEGY SCORING RUN BEFORE TRD-TRADE-EXECUTOR
000110      * STARTS.  ACTION/POSITION ARE COMPARED CYCLE TO CYCLE BY
000120      * TRD-TRADE-EXECUTOR'S SIGNAL-STABILITY COUNTER - SAME SIGNAL
000130      * THRESHOLD CYCLES RUNNING BEFORE AN ORDER IS CONSIDERED.
000140      *----------------------------------------------------------*
000150      * CHANGE LOG
000160      *----------------------------------------------------------*
000170      * 03/02/91 SHREENI   FIRST CUT - ACTION AND POSITION ONLY.    *
000180      * 11/30/93 SHREENI   ADDED DESCRIPTION - STRATEGY RUN WANTED
000190      *                    A FREE-TEXT REASON CODE ON THE SNAPSHOT
000200      *                    REPORT.                                 *
000210      * 04/11/07 T.OKONKWO REQ 8820 - WIDENED ASSET-ID TO X(32) TO
000220      *                    MATCH BASKET KEY.                        *
000230      *----------------------------------------------------------*
000240       ENVIRONMENT DIVISION.
000250       CONFIGURATION SECTION.
000260       SPECIAL-NAMES.
000270           C01 IS TOP-OF-FORM.
000280       FILE-CONTROL.
000290           SELECT SIG-STRATEGY-SIGNAL ASSIGN TO "STRSIG"
000300               ORGANIZATION IS LINE SEQUENTIAL.
000310       DATA DIVISION.
000320       FILE SECTION.
000330       FD  SIG-STRATEGY-SIGNAL.
000340       01  SIG-STRATEGY-SIGNAL.
000350           05  SIG-ASSET-ID                  PIC X(32).
000360           05  SIG-ACTION-CDE                PIC X(4).
000370               88  SIG-ACTION-BUY                VALUE 'BUY'.
000380               88  SIG-ACTION-SELL               VALUE 'SELL'.
000390               88  SIG-ACTION-HOLD               VALUE 'HOLD'.
000400               88  SIG-ACTION-NONE               VALUE SPACES.
000410           05  SIG-POSITION                  PIC S9(1)V9(4)
000420                SIGN TRAILING SEPARATE.
000430           05  SIG-DESCRIPTION               PIC X(60).
000440       WORKING-STORAGE SECTION.
000450       PROCEDURE DIVISION.
000460        STOP RUN.
