000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. IND-INDICATOR-RESULT.
000030       AUTHOR. RKANTOR.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 10/02/1992.
000060       DATE-COMPILED. 10/02/1992.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * IND-INDICATOR-RESULT - ONE ROW PER INPUT ELEMENT, OUTPUT
000100      * BY EITHER IND-SMA-CALC OR IND-EMA-CALC.  SEQ IS THE
000110      * 1-BASED POSITION OF THE CLOSING PRICE IN THE INPUT SERIES;
000120      * VALUE IS THE MOVING-AVERAGE RESULT AT THAT POSITION.  THE
000130      * OUTPUT SERIES IS ALWAYS THE SAME LENGTH AS THE INPUT.
000140      *----------------------------------------------------------*
000150      * CHANGE LOG
000160      *----------------------------------------------------------*
000170      * 10/02/92 RKANTOR   FIRST CUT FOR THE SMA CALCULATOR.        *
000180      * 02/09/95 RKANTOR   SAME LAYOUT REUSED FOR THE NEW EMA
000190      *                    CALCULATOR, NO CHANGE REQUIRED.         *
000200      *----------------------------------------------------------*
000210       ENVIRONMENT DIVISION.
000220       CONFIGURATION SECTION.
000230       SPECIAL-NAMES.
000240           C01 IS TOP-OF-FORM.
000250       FILE-CONTROL.
000260           SELECT IND-INDICATOR-RESULT ASSIGN TO "INDRES"
000270               ORGANIZATION IS LINE SEQUENTIAL.
000280       DATA DIVISION.
000290       FILE SECTION.
000300       FD  IND-INDICATOR-RESULT.
000310       01  IND-INDICATOR-RESULT.
000320           05  IND-SEQ                       PIC 9(5).
000330           05  IND-VALUE                      PIC S9(9)V9(4)
000340                SIGN TRAILING SEPARATE.
000350       WORKING-STORAGE SECTION.
000360       PROCEDURE DIVISION.
000370        STOP RUN.
