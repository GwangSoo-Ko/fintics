000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. BAL-HOLDING-BALANCE.
000030       AUTHOR. DST. MODIFIED BY SHREENI, RKANTOR.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 02/11/1987.
000060       DATE-COMPILED. 02/11/1987.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * BAL-HOLDING-BALANCE - ACCOUNT CASH AND ASSET HOLDING
000100      * BALANCE FILE.  SAME HH/DD/TT HEADER-DETAIL-TRAILER SKIN
000110      * AS THE OLD DAILY BALANCING SUPER-SHEET - HEADER CARRIES
000120      * FREE CASH FOR THE ACCOUNT, ONE DETAIL PER ASSET HELD, THE
000130      * TRAILER CARRIES THE DETAIL RECORD COUNT FOR BALANCING.
000140      *----------------------------------------------------------*
000150      * CHANGE LOG
000160      *----------------------------------------------------------*
000170      * 02/11/87 SHREENI   INITIAL COPY OFF THE SUPER-SHEET
000180      *                    SKELETON, CASH-AMOUNT ONLY IN HEADER.  *
000190      * 08/05/87 SHREENI   ADDED DETAIL AREA - ONE ROW PER ASSET
000200      *                    HELD, QUANTITY AND PURCHASE COST.      *
000210      * 05/19/90 RKANTOR   ADDED ORDERABLE-QUANTITY - BROKER HOLDS
000220      *                    BACK SHARES PENDING SETTLEMENT.        *
000230      * 10/02/92 RKANTOR   ADDED VALUATION-PRICE/AMOUNT AND
000240      *                    PROFIT-AMOUNT/PERCENTAGE PER REQ 3390. *
000250      * 01/08/99 SHREENI   Y2K - NO 2-DIGIT DATE FIELDS IN THIS
000260      *                    LAYOUT, NOTHING TO CONVERT.            *
000270      * 07/14/04 RKANTOR   ADDED TRAILER AREA WITH DETAIL RECORD
000280      *                    COUNT, REQ 7102 BALANCING REPORT.      *
000290      *----------------------------------------------------------*
000300       ENVIRONMENT DIVISION.
000310       CONFIGURATION SECTION.
000320       SPECIAL-NAMES.
000330           C01 IS TOP-OF-FORM.
000340       FILE-CONTROL.
000350           SELECT BAL-HOLDING-BALANCE ASSIGN TO "BALANC".
000360       DATA DIVISION.
000370       FILE SECTION.
000380       FD  BAL-HOLDING-BALANCE.
000390       01  BAL-HOLDING-BALANCE.
000400           05  BAL-ACCOUNT-NO                PIC X(20).
000410           05  BAL-RECORD-TYPE-CDE           PIC X(2).
000420               88  BAL-RECORD-TYPE-HEADER        VALUE 'HH'.
000430               88  BAL-RECORD-TYPE-DETAIL        VALUE 'DD'.
000440               88  BAL-RECORD-TYPE-TRAILER       VALUE 'TT'.
000450           05  BAL-HEADER-AREA.
000460               10  BAL-CASH-AMOUNT            PIC S9(13)V9(2)
000470                    SIGN TRAILING SEPARATE.
000480               10  FILLER                     PIC X(134).
000490           05  BAL-DETAIL-AREA REDEFINES BAL-HEADER-AREA.
000500               10  BAL-ASSET-ID               PIC X(32).
000510               10  BAL-QUANTITY               PIC S9(13)V9(4)
000520                    SIGN TRAILING SEPARATE.
000530               10  BAL-ORDERABLE-QUANTITY     PIC S9(13)V9(4)
000540                    SIGN TRAILING SEPARATE.
000550               10  BAL-PURCHASE-PRICE         PIC S9(9)V9(4)
000560                    SIGN TRAILING SEPARATE.
000570               10  BAL-PURCHASE-AMOUNT        PIC S9(13)V9(2)
000580                    SIGN TRAILING SEPARATE.
000590               10  BAL-VALUATION-PRICE        PIC S9(9)V9(4)
000600                    SIGN TRAILING SEPARATE.
000610               10  BAL-VALUATION-AMOUNT       PIC S9(13)V9(2)
000620                    SIGN TRAILING SEPARATE.
000630               10  BAL-PROFIT-AMOUNT          PIC S9(13)V9(2)
000640                    SIGN TRAILING SEPARATE.
000650               10  BAL-PROFIT-PERCENTAGE      PIC S9(3)V9(2)
000660                    SIGN TRAILING SEPARATE.
000670           05  BAL-TRAILER-AREA REDEFINES BAL-HEADER-AREA.
000680               10  BAL-DETAIL-RECORD-COUNT    PIC 9(9).
000690               10  FILLER                     PIC X(141).
000700       WORKING-STORAGE SECTION.
000710       PROCEDURE DIVISION.
000720        STOP RUN.
