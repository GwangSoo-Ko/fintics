000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. OHL-OHLCV-BAR.
000030       AUTHOR. SHREENI.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 06/14/1990.
000060       DATE-COMPILED. 06/14/1990.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * OHL-OHLCV-BAR - ONE PRICE BAR PER RECORD.  THE SAME FILE
000100      * LAYOUT SERVES BOTH THE DAILY AND THE MINUTE PRICE HISTORY
000110      * FILES - OHL-OHLCV-TYPE TELLS WHICH.  WRITTEN IN DESCENDING
000120      * DATE-TIME ORDER PER ASSET, NEWEST BAR FIRST, SO
000130      * TRD-TRADE-EXECUTOR CAN TAKE THE FIRST BAR AS THE LATEST
000140      * WITHOUT A SORT.  NEVER WRITTEN BY THE TRADE CYCLE - THE
000150      * MARKET-DATA COLLECTOR LOADS THESE FILES UPSTREAM.
000160      *----------------------------------------------------------*
000170      * CHANGE LOG
000180      *----------------------------------------------------------*
000190      * 06/14/90 SHREENI   FIRST CUT - OPEN/HIGH/LOW/CLOSE/VOLUME,
000200      *                    ONE RECORD LAYOUT FOR BOTH FREQUENCIES.  *
000210      * 01/08/99 SHREENI   Y2K - DATE-TIME WIDENED TO 9(14) FULL
000220      *                    CENTURY-YEAR, WAS 9(12).                 *
000230      * 04/11/07 T.OKONKWO REQ 8820 - WIDENED ASSET-ID TO X(32) TO
000240      *                    MATCH BASKET KEY.                        *
000250      *----------------------------------------------------------*
000260       ENVIRONMENT DIVISION.
000270       CONFIGURATION SECTION.
000280       SPECIAL-NAMES.
000290           C01 IS TOP-OF-FORM.
000300       FILE-CONTROL.
000310           SELECT OHL-OHLCV-BAR ASSIGN TO "OHLCV"
000320               ORGANIZATION IS LINE SEQUENTIAL.
000330       DATA DIVISION.
000340       FILE SECTION.
000350       FD  OHL-OHLCV-BAR.
000360       01  OHL-OHLCV-BAR.
000370           05  OHL-ASSET-ID                  PIC X(32).
000380           05  OHL-OHLCV-TYPE                PIC X(6).
000390               88  OHL-TYPE-DAILY                VALUE 'DAILY'.
000400               88  OHL-TYPE-MINUTE                VALUE 'MINUTE'.
000410           05  OHL-DATE-TIME                 PIC 9(14).
000412           05  OHL-DATE-BREAK-VIEW REDEFINES OHL-DATE-TIME.
000414               10  OHL-BAR-YYYY-DATE.
000416                   15  OHL-BAR-CC-DATE        PIC 9(2).
000418                   15  OHL-BAR-YY-DATE        PIC 9(2).
000420               10  OHL-BAR-MM-DATE            PIC 9(2).
000422               10  OHL-BAR-DD-DATE            PIC 9(2).
000424               10  OHL-BAR-HH-TIME            PIC 9(2).
000426               10  OHL-BAR-MI-TIME            PIC 9(2).
000428               10  OHL-BAR-SS-TIME            PIC 9(2).
000430           05  OHL-PRICE-AREA.
000440               10  OHL-OPEN-PRICE             PIC S9(9)V9(4)
000450                    SIGN TRAILING SEPARATE.
000460               10  OHL-HIGH-PRICE             PIC S9(9)V9(4)
000470                    SIGN TRAILING SEPARATE.
000480               10  OHL-LOW-PRICE              PIC S9(9)V9(4)
000490                    SIGN TRAILING SEPARATE.
000500               10  OHL-CLOSE-PRICE            PIC S9(9)V9(4)
000510                    SIGN TRAILING SEPARATE.
000520               10  OHL-VOLUME                 PIC S9(13)V9(4)
000530                    SIGN TRAILING SEPARATE.
000540               10  FILLER                     PIC X(09).
000610       WORKING-STORAGE SECTION.
000620       PROCEDURE DIVISION.
000630        STOP RUN.
