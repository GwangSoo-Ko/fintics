000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. ORB-ORDER-BOOK.
000030       AUTHOR. SHREENI.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 09/09/1989.
000060       DATE-COMPILED. 09/09/1989.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * ORB-ORDER-BOOK - ONE ROW PER ASSET, CARRYING THE BEST BID,
000100      * BEST ASK AND THE MINIMUM TICK INCREMENT.  TRD-TRADE-
000110      * EXECUTOR READS THIS AFTER THE HOLDINGS READ TO PRICE A BUY
000120      * OR A SELL - ASK-PRICE MUST BE GREATER THAN OR EQUAL TO
000130      * BID-PRICE AND BOTH MUST BE GREATER THAN ZERO OR THE ASSET
000140      * IS SKIPPED FOR THIS CYCLE.  REFRESHED EVERY CYCLE BY THE
000150      * MARKET-DATA FEED, NOT BY THE TRADE CYCLE ITSELF.
000160      *----------------------------------------------------------*
000170      * CHANGE LOG
000180      *----------------------------------------------------------*
000190      * 09/09/89 SHREENI   FIRST CUT - ASK-PRICE AND BID-PRICE ONLY.*
000200      * 10/02/92 RKANTOR   ADDED TICK-PRICE, REQ 3390 - BROKER
000210      *                    WANTS ORDERS PRICED ONE TICK INSIDE THE
000220      *                    SPREAD INSTEAD OF AT THE TOP OF BOOK.    *
000230      * 04/11/07 T.OKONKWO REQ 8820 - WIDENED ASSET-ID TO X(32) TO
000240      *                    MATCH BASKET KEY.                        *
000250      *----------------------------------------------------------*
000260       ENVIRONMENT DIVISION.
000270       CONFIGURATION SECTION.
000280       SPECIAL-NAMES.
000290           C01 IS TOP-OF-FORM.
000300       FILE-CONTROL.
000310           SELECT ORB-ORDER-BOOK ASSIGN TO "ORDBOK"
000320               ORGANIZATION IS LINE SEQUENTIAL.
000330       DATA DIVISION.
000340       FILE SECTION.
000350       FD  ORB-ORDER-BOOK.
000360       01  ORB-ORDER-BOOK.
000370           05  ORB-ASSET-ID                  PIC X(32).
000380           05  ORB-QUOTE-AREA.
000390               10  ORB-ASK-PRICE              PIC S9(9)V9(4)
000400                    SIGN TRAILING SEPARATE.
000410               10  ORB-BID-PRICE              PIC S9(9)V9(4)
000420                    SIGN TRAILING SEPARATE.
000430               10  ORB-TICK-PRICE             PIC S9(5)V9(4)
000440                    SIGN TRAILING SEPARATE.
000450               10  FILLER                     PIC X(30).
000460       WORKING-STORAGE SECTION.
000470       PROCEDURE DIVISION.
000480        STOP RUN.
