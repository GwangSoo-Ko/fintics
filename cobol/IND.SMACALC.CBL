000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. IND-SMA-CALC.
000030       AUTHOR. RKANTOR.
000040       INSTALLATION. FINTICS TRADE OPERATIONS - ATLANTA DC.
000050       DATE-WRITTEN. 10/02/1992.
000060       DATE-COMPILED. 10/02/1992.
000070       SECURITY. COMPANY CONFIDENTIAL - TRADE OPS USE ONLY.
000080      *----------------------------------------------------------*
000090      * IND-SMA-CALC - SIMPLE MOVING AVERAGE OVER A CLOSING-PRICE
000100      * SERIES.  FOR EACH ELEMENT I (1-BASED) THE OUTPUT IS THE
000110      * ARITHMETIC MEAN OF THE LAST MIN(I,PERIOD) CLOSES ENDING AT
000120      * I - SO THE FRONT OF THE OUTPUT SERIES RAMPS UP BEFORE THE
000130      * WINDOW REACHES FULL SIZE, IT IS NOT PADDED WITH ZEROES OR
000140      * DROPPED.  PERIOD COMES OFF A ONE-RECORD PARAMETER CARD -
000150      * DESK HAS NO STANDING NEED FOR MORE THAN ONE PERIOD PER RUN.
000160      *----------------------------------------------------------*
000170      * CHANGE LOG
000180      *----------------------------------------------------------*
000190      * 10/02/92 RKANTOR   FIRST CUT.                                *
000200      * 04/18/94 RKANTOR   KEPT A RUNNING TOTAL INSTEAD OF RE-ADDING
000210      *                    THE WHOLE WINDOW EVERY ELEMENT - THE OLD
000220      *                    WAY WAS TAKING TOO LONG ON THE LONGER
000230      *                    MINUTE-BAR SERIES.                        *
000235      * 06/11/97 RKANTOR   CIRCULAR-INDEX ARITHMETIC WAS GETTING
000236      *                    MISREAD EVERY TIME THE PERIOD CARD
000237      *                    CHANGED - REPLACED WITH A STRAIGHT
000238      *                    SHIFT-LEFT WINDOW, ONE LESS THING FOR
000239      *                    THE NEXT PROGRAMMER TO TRIP OVER.        *
000240      * 01/08/99 RKANTOR   Y2K REVIEW - NO DATE FIELDS IN THIS ONE,
000250      *                    NO CHANGE REQUIRED.                       *
000245      * 08/14/01 RKANTOR   ADDED SMA-PERIOD-OLD-VIEW REDEFINE -
000246      *                    ONE DESK SCRIPT WAS STILL PUNCHING A
000247      *                    2-DIGIT PERIOD CARD FROM BEFORE THE
000248      *                    400-PERIOD WIDENING, DID NOT WANT TO
000249      *                    MAKE THEM RECUT THE CARD.              *
000260      *----------------------------------------------------------*
000270       ENVIRONMENT DIVISION.
000280       CONFIGURATION SECTION.
000290       SPECIAL-NAMES.
000300           C01 IS TOP-OF-FORM.
000310       INPUT-OUTPUT SECTION.
000320       FILE-CONTROL.
000330           SELECT SMA-PERIOD-PARM ASSIGN TO "SMAPRM"
000340               ORGANIZATION IS LINE SEQUENTIAL
000350               FILE STATUS IS WS-PRM-STATUS.
000360           SELECT IND-CLOSE-SERIES ASSIGN TO "CLOSEQ"
000370               ORGANIZATION IS LINE SEQUENTIAL
000380               FILE STATUS IS WS-CLS-STATUS.
000390           SELECT IND-INDICATOR-RESULT ASSIGN TO "INDRES"
000400               ORGANIZATION IS LINE SEQUENTIAL
000410               FILE STATUS IS WS-RES-STATUS.
000420       DATA DIVISION.
000430       FILE SECTION.
000440       FD  SMA-PERIOD-PARM.
000450       01  SMA-PERIOD-PARM-REC.
000460           05  SMA-PERIOD                    PIC 9(3).
000470           05  FILLER                        PIC X(77).
000472       01  SMA-PERIOD-OLD-VIEW REDEFINES SMA-PERIOD-PARM-REC.
000474           05  SMA-PERIOD-2-DIGIT            PIC 9(2).
000476           05  FILLER                        PIC X(78).
000480       FD  IND-CLOSE-SERIES.
000490       01  IND-CLOSE-SERIES.
000500           05  IND-C-SEQ                     PIC 9(5).
000510           05  IND-C-CLOSE-PRICE              PIC S9(9)V9(4)
000520                SIGN TRAILING SEPARATE.
000530       FD  IND-INDICATOR-RESULT.
000540       01  IND-INDICATOR-RESULT.
000550           05  IND-SEQ                       PIC 9(5).
000560           05  IND-VALUE                      PIC S9(9)V9(4)
000570                SIGN TRAILING SEPARATE.
000580       WORKING-STORAGE SECTION.
000590       01  WS-FILE-STATUS-AREA.
000600           05  WS-PRM-STATUS                PIC X(02) VALUE SPACES.
000610           05  WS-CLS-STATUS                PIC X(02) VALUE SPACES.
000620           05  WS-RES-STATUS                PIC X(02) VALUE SPACES.
000630           05  FILLER                        PIC X(06).
000640       01  WS-WINDOW-TAB.
000650           05  WS-WIN-ENTRY OCCURS 400 TIMES INDEXED BY WS-WX.
000660               10  WS-WIN-CLOSE              PIC S9(9)V9(4)
000670                    SIGN TRAILING SEPARATE.
000680               10  FILLER                    PIC X(04).
000690       01  WS-CALC-AREA.
000700           05  WS-PERIOD                     PIC 9(3) COMP.
000710           05  WS-WINDOW-COUNT               PIC 9(3) COMP.
000730           05  WS-ELEMENT-COUNT               PIC 9(7) COMP.
000740           05  WS-RUNNING-TOTAL              PIC S9(13)V9(4)
000750                SIGN TRAILING SEPARATE.
000770           05  WS-MEAN-VALUE                 PIC S9(9)V9(4)
000780                SIGN TRAILING SEPARATE.
000790           05  FILLER                        PIC X(08).
000800       PROCEDURE DIVISION.
000810      *----------------------------------------------------------*
000820       A0001-MAIN.
000830      *----------------------------------------------------------*
000840           PERFORM B1000-OPEN-FILES     THRU B1000-EXIT.
000850           PERFORM B1000-READ-PARM      THRU B1000-READ-PARM-EXIT.
000860           PERFORM C1000-READ-CLOSE     THRU C1000-EXIT
000870               UNTIL WS-CLS-STATUS = '10'.
000880           PERFORM Z1000-CLOSE-FILES    THRU Z1000-EXIT.
000890           STOP RUN.
000900       A0001-MAIN-EXIT.
000910           EXIT.
000920      *----------------------------------------------------------*
000930       B1000-OPEN-FILES.
000940           OPEN INPUT SMA-PERIOD-PARM.
000950           OPEN INPUT IND-CLOSE-SERIES.
000960           OPEN OUTPUT IND-INDICATOR-RESULT.
000970       B1000-EXIT.
000980           EXIT.
000990      *----------------------------------------------------------*
001000       B1000-READ-PARM.
001010           MOVE 0 TO WS-WINDOW-COUNT WS-ELEMENT-COUNT.
001020           MOVE 0 TO WS-RUNNING-TOTAL.
001030           READ SMA-PERIOD-PARM
001040               AT END
001050                   MOVE '10' TO WS-PRM-STATUS
001060           END-READ.
001070           IF WS-PRM-STATUS NOT = '10'
001080               MOVE SMA-PERIOD TO WS-PERIOD
001090           ELSE
001100               MOVE 1 TO WS-PERIOD
001110           END-IF.
001120           IF WS-PERIOD > 400
001130               MOVE 400 TO WS-PERIOD
001140           END-IF.
001150           IF WS-PERIOD < 1
001160               MOVE 1 TO WS-PERIOD
001170           END-IF.
001180           READ IND-CLOSE-SERIES
001190               AT END
001200                   MOVE '10' TO WS-CLS-STATUS
001210           END-READ.
001220       B1000-READ-PARM-EXIT.
001230           EXIT.
001240      *----------------------------------------------------------*
001250      * C1000 - ONE ELEMENT OF THE SERIES.  THE WINDOW IS KEPT AS A
001260      * PLAIN LEFT-TO-RIGHT TABLE OF AT MOST WS-PERIOD ENTRIES, WITH
001270      * A RUNNING TOTAL SO THE MEAN DOES NOT HAVE TO RE-ADD THE WHOLE
001275      * WINDOW EVERY ELEMENT.  ONCE THE WINDOW IS FULL, THE OLDEST
001280      * ENTRY AT WS-WIN-CLOSE(1) DROPS OUT OF THE RUNNING TOTAL AND
001285      * EVERY REMAINING ENTRY SHIFTS DOWN ONE SLOT BEFORE THE NEW
001290      * CLOSE IS APPENDED AT THE END.                                *
001300       C1000-READ-CLOSE.
001310           ADD 1 TO WS-ELEMENT-COUNT.
001320           IF WS-WINDOW-COUNT < WS-PERIOD
001330               ADD 1 TO WS-WINDOW-COUNT
001340           ELSE
001350               SUBTRACT WS-WIN-CLOSE (1) FROM WS-RUNNING-TOTAL
001360               PERFORM C1010-SHIFT-WINDOW THRU C1010-EXIT
001365                   VARYING WS-WX FROM 1 BY 1
001370                   UNTIL WS-WX > WS-WINDOW-COUNT - 1
001380           END-IF.
001390           MOVE IND-C-CLOSE-PRICE TO WS-WIN-CLOSE (WS-WINDOW-COUNT).
001480           ADD IND-C-CLOSE-PRICE TO WS-RUNNING-TOTAL.
001490           COMPUTE WS-MEAN-VALUE ROUNDED =
001500               WS-RUNNING-TOTAL / WS-WINDOW-COUNT.
001510           MOVE IND-C-SEQ TO IND-SEQ.
001520           MOVE WS-MEAN-VALUE TO IND-VALUE.
001530           WRITE IND-INDICATOR-RESULT.
001540           READ IND-CLOSE-SERIES
001550               AT END
001560                   MOVE '10' TO WS-CLS-STATUS
001570           END-READ.
001580       C1000-EXIT.
001590           EXIT.
001592      *----------------------------------------------------------*
001594       C1010-SHIFT-WINDOW.
001596           MOVE WS-WIN-CLOSE (WS-WX + 1) TO WS-WIN-CLOSE (WS-WX).
001598       C1010-EXIT.
001599           EXIT.
001600      *----------------------------------------------------------*
001610       Z1000-CLOSE-FILES.
001620           CLOSE SMA-PERIOD-PARM IND-CLOSE-SERIES IND-INDICATOR-RESULT.
001630       Z1000-EXIT.
001640           EXIT.
